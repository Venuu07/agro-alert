000100      *****************************************************************
000200      * MKTTAB   - IN-MEMORY MANDI-COMMODITY STATE TABLE. LOADED FROM *
000300      *            THE MANDI-MASTER FILE AT START OF RUN AND KEPT     *
000400      *            CURRENT AS TRANSACTIONS ARE APPLIED. NO INDEXED    *
000500      *            FILE IS USED - LOOKUP IS A TABLE SEARCH BY ID.     *
000600      *****************************************************************
000700      * HISTORY OF AMENDMENT:                                         *
000800      *-----------------------------------------------------------------
000900      * MKT0011 RAVJOS 12/03/1991 - INITIAL VERSION, 100 ENTRIES
001000      * MKT0029 SINKAP 14/01/2006 - RAISED TABLE LIMIT TO 200 MANDI-
001100      *                             COMMODITY ROWS
001200      *-----------------------------------------------------------------
001300       01  MKTTAB-STATE-TABLE.
001400           05  MKTTAB-ENTRY-COUNT          PIC S9(04) COMP VALUE ZERO.
001500           05  MKTTAB-ENTRY OCCURS 1 TO 200 TIMES
001600                           DEPENDING ON MKTTAB-ENTRY-COUNT
001700                           INDEXED BY MKTTAB-IDX.
001800               10  MKTTAB-MANDI-ID         PIC X(10).
001900               10  MKTTAB-MANDI-NAME       PIC X(30).
002000               10  MKTTAB-LOCATION         PIC X(20).
002100               10  MKTTAB-COMMODITY-NAME   PIC X(12).
002200               10  MKTTAB-PRIMARY-FLAG     PIC X(01).
002300               10  MKTTAB-CURRENT-PRICE    PIC S9(7)V99.
002400               10  MKTTAB-PREVIOUS-PRICE   PIC S9(7)V99.
002500               10  MKTTAB-ARRIVALS         PIC 9(07).
002600               10  MKTTAB-PREV-ARRIVALS    PIC 9(07).
002700               10  MKTTAB-BASE-DEMAND      PIC 9(07).
002800               10  MKTTAB-BASE-SUPPLY      PIC 9(07).
002900               10  MKTTAB-RAIN-FLAG        PIC X(01).
003000               10  MKTTAB-FESTIVAL-FLAG    PIC X(01).
003100               10  FILLER                  PIC X(06).
