000100      *****************************************************************
000200      * MKTFCSR  - FORECAST ROW - ONE ROW PER MANDI PER FORECAST DAY  *
000300      *****************************************************************
000400      * HISTORY OF AMENDMENT:                                         *
000500      *-----------------------------------------------------------------
000600      * MKT0010 RAVJOS 12/03/1991 - INITIAL VERSION
000700      *-----------------------------------------------------------------
000800       05  MKTFCSR-RECORD                  PIC X(32).
000900       05  MKTFCSR-DETAIL REDEFINES MKTFCSR-RECORD.
001000           10  MKTFCSR-MANDI-ID            PIC X(10).
001100           10  MKTFCSR-DATE                PIC X(10).
001200      *            BASE DATE PLUS DAY OFFSET
001300           10  MKTFCSR-PREDICTED-PRICE     PIC 9(7)V99.
001400      *            PROJECTED PRICE, FLOORED AT ZERO
001500           10  FILLER                      PIC X(03).
