000100      *****************************************************************
000200      * MKTLXFR  - LINKAGE RECORD FOR CALLED ROUTINE MKTVXFR (TRANSFER*
000300      *            TRANSACTION - VALIDATE AND APPLY BOTH LEGS). THE   *
000400      *            IN-MEMORY STATE TABLE ITSELF IS A SEPARATE USING   *
000500      *            PARAMETER (COPY MKTTAB).                           *
000600      *****************************************************************
000700       01  WK-C-VXFR-RECORD.
000800           05  WK-C-VXFR-INPUT.
000900               10  WK-C-VXFR-SRC-MANDI-ID   PIC X(10).
001000               10  WK-C-VXFR-DST-MANDI-ID   PIC X(10).
001100               10  WK-C-VXFR-COMMODITY      PIC X(12).
001200               10  WK-C-VXFR-QUANTITY       PIC S9(07).
001300               10  WK-C-VXFR-CONTEXT        PIC X(40).
001400               10  WK-C-VXFR-BUSINESS-DATE  PIC X(10).
001500               10  WK-C-VXFR-TIMESTAMP      PIC X(19).
001600               10  FILLER                   PIC X(05).
001700           05  WK-C-VXFR-OUTPUT.
001800               10  WK-C-VXFR-APPLIED-SW     PIC X(01).
001900               10  WK-C-VXFR-REJECT-REASON  PIC X(40).
002000               10  WK-C-VXFR-SRC-LEG.
002100                   15  WK-C-VXFR-SRC-NAME       PIC X(30).
002200                   15  WK-C-VXFR-SRC-RESOLV     PIC X(12).
002300                   15  WK-C-VXFR-SRC-PREV-PRC   PIC S9(7)V99.
002400                   15  WK-C-VXFR-SRC-NEW-PRC    PIC S9(7)V99.
002500                   15  WK-C-VXFR-SRC-PREV-ARR   PIC 9(07).
002600                   15  WK-C-VXFR-SRC-NEW-ARR    PIC 9(07).
002700                   15  WK-C-VXFR-SRC-BASE-DEM   PIC 9(07).
002800                   15  WK-C-VXFR-SRC-RAIN-FLG   PIC X(01).
002900                   15  WK-C-VXFR-SRC-FEST-FLG   PIC X(01).
003000                   15  FILLER                   PIC X(05).
003100               10  WK-C-VXFR-DST-LEG.
003200                   15  WK-C-VXFR-DST-NAME       PIC X(30).
003300                   15  WK-C-VXFR-DST-RESOLV     PIC X(12).
003400                   15  WK-C-VXFR-DST-PREV-PRC   PIC S9(7)V99.
003500                   15  WK-C-VXFR-DST-NEW-PRC    PIC S9(7)V99.
003600                   15  WK-C-VXFR-DST-PREV-ARR   PIC 9(07).
003700                   15  WK-C-VXFR-DST-NEW-ARR    PIC 9(07).
003800                   15  WK-C-VXFR-DST-BASE-DEM   PIC 9(07).
003900                   15  WK-C-VXFR-DST-RAIN-FLG   PIC X(01).
004000                   15  WK-C-VXFR-DST-FEST-FLG   PIC X(01).
004100                   15  FILLER                   PIC X(05).
