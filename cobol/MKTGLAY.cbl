000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     MKTGLAY.
000500       AUTHOR.         SINGH KAPOOR.
000600       INSTALLATION.   MANDI EARLY-WARNING SYSTEM.
000700       DATE-WRITTEN.   16 JAN 2006.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS PROGRAM BUILDS THE CIRCULAR NETWORK DIAGRAM
001200      *               FED TO THE MARKETS DESK WALL DISPLAY.  EVERY MANDI
001300      *               IS PLACED EVENLY AROUND A CIRCLE CENTRED ON
001400      *               (500,320) WITH A 240-UNIT RADIUS, STARTING AT THE
001500      *               TOP AND RUNNING CLOCKWISE.  WHEN AN ORIGIN MANDI
001600      *               IS SUPPLIED THE SHOCK-PROPAGATION ROUTINE IS RUN
001700      *               FIRST SO THE NODE ROWS CARRY SPREAD IMPACT RATHER
001800      *               THAN THE PLAIN MSI-BASED FIGURE.  ONE EDGE ROW IS
001900      *               ALSO WRITTEN FOR EVERY CONNECTIVITY RECORD SO THE
002000      *               DISPLAY CAN DRAW THE LINKS.  THIS ROUTINE OPENS,
002100      *               WRITES AND CLOSES THE GRAPH-OUT FILE ITSELF - NO
002200      *               INTRINSIC SINE OR COSINE FUNCTION IS AVAILABLE ON
002300      *               THIS COMPILER SO BOTH ARE HAND-COMPUTED BELOW BY
002400      *               THE USUAL POWER-SERIES METHOD.
002500      *
002600      *=================================================================
002700      * HISTORY OF AMENDMENT:
002800      *=================================================================
002900      * MKT0066 SINKAP 16/01/2006 - INITIAL VERSION - REQUEST 4471.
003000      * MKT0073 SINKAP 09/03/2006 - APPLY THE SPEC DEFAULTS (STRENGTH
003100      *                             0.5, COST 50, TRAVEL TIME 4.0) WHEN
003200      *                             A CONNECTIVITY RECORD OMITS THEM.
003300      *-----------------------------------------------------------------
003400       EJECT
003500      **********************
003600       ENVIRONMENT DIVISION.
003700      **********************
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER.  IBM-AS400.
004000       OBJECT-COMPUTER.  IBM-AS400.
004100       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200      *
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT GRAPH-OUT         ASSIGN TO GRAPH-OUT
004600                                     ORGANIZATION IS SEQUENTIAL
004700                                     FILE STATUS IS WK-C-FILE-STATUS.
004800      *
004900      ***************
005000       DATA DIVISION.
005100      ***************
005200       FILE SECTION.
005300      *************
005400       FD  GRAPH-OUT
005500           LABEL RECORDS ARE OMITTED.
005600       01  GRAPH-OUT-LINE.
005700           COPY MKTGRPH.
005800      *
005900       WORKING-STORAGE SECTION.
006000      *************************
006100       01  FILLER                          PIC X(24)        VALUE
006200           "** PROGRAM MKTGLAY **".
006300      *
006400       01  WK-C-COMMON.
006500           COPY MKTCMWS.
006600      *
006700       01  WK-B-WORK-AREA.
006800           05  WK-B-NODE-ZERO-IDX            PIC S9(04) COMP VALUE ZERO.
006900           05  WK-B-MANDI-SCAN-IDX            PIC S9(04) COMP VALUE ZERO.
007000           05  WK-B-SERIES-IDX                PIC S9(02) COMP VALUE ZERO.
007100           05  FILLER                         PIC X(04).
007200      *
007300       01  WK-C-SHOCK-LINKAGE.
007400           COPY MKTLSHK.
007500      *
007600       01  WK-N-TRIG-CONSTANTS.
007700           05  WK-N-PI                        PIC S9(1)V9(8) COMP-3
007800                                               VALUE 3.14159265.
007900           05  WK-N-TWO-PI                    PIC S9(1)V9(8) COMP-3
008000                                               VALUE 6.28318531.
008100           05  WK-N-HALF-PI                   PIC S9(1)V9(8) COMP-3
008200                                               VALUE 1.57079633.
008300           05  FILLER                         PIC X(04).
008400      *
008500       01  WK-N-ANGLE-WORK.
008600           05  WK-N-ANGLE                     PIC S9(1)V9(8) COMP-3.
008700           05  WK-N-X                          PIC S9(1)V9(8) COMP-3.
008800           05  WK-N-X-SQUARED                  PIC S9(2)V9(8) COMP-3.
008900           05  WK-N-SIN-TERM                    PIC S9(3)V9(8) COMP-3.
009000           05  WK-N-SIN-SUM                      PIC S9(1)V9(8) COMP-3.
009100           05  WK-N-COS-TERM                    PIC S9(3)V9(8) COMP-3.
009200           05  WK-N-COS-SUM                      PIC S9(1)V9(8) COMP-3.
009300           05  FILLER                         PIC X(04).
009400      *
009500       01  WK-N-COORD-WORK.
009600           05  WK-N-X-COORD                   PIC S9(4)V99 COMP-3.
009700           05  WK-N-Y-COORD                   PIC S9(4)V99 COMP-3.
009800           05  FILLER                         PIC X(04).
009900      *
010000       01  WK-C-EDGE-DEFAULT-WORK.
010100           05  WK-N-STRENGTH-OUT               PIC 9(01)V999 COMP-3.
010200           05  WK-N-COST-OUT                    PIC 9(05)V99 COMP-3.
010300           05  WK-N-TRAVEL-OUT                  PIC 9(03)V9 COMP-3.
010400           05  FILLER                         PIC X(04).
010500      *
010600      *    MKT0073 - A CONNECTIVITY RECORD THAT OMITS STRENGTH/COST/
010700      *    TRAVEL-TIME CARRIES BLANKS, NOT ZERO - THE ZONED VIEWS
010800      *    BELOW CATCH THAT BEFORE THE PACKED FIELDS ABOVE ARE TESTED.
010900       01  WK-C-EDGE-EDIT-WORK.
011000           05  WK-X-STRENGTH-SCRATCH            PIC X(04).
011100           05  WK-N-STRENGTH-SCRATCH REDEFINES
011200                   WK-X-STRENGTH-SCRATCH        PIC 9(01)V999.
011300           05  WK-X-COST-SCRATCH                PIC X(07).
011400           05  WK-N-COST-SCRATCH REDEFINES
011500                   WK-X-COST-SCRATCH            PIC 9(05)V99.
011600           05  WK-X-TRAVEL-SCRATCH              PIC X(04).
011700           05  WK-N-TRAVEL-SCRATCH REDEFINES
011800                   WK-X-TRAVEL-SCRATCH          PIC 9(03)V9.
011900           05  FILLER                           PIC X(04).
012000      *
012100      *****************
012200       LINKAGE SECTION.
012300      *****************
012400       01  WK-C-GLAY-LINKAGE.
012500           COPY MKTLGLY.
012600       01  WK-T-STATE-TABLE.
012700           COPY MKTTAB.
012800       01  WK-T-EDGE-TABLE.
012900           COPY MKTETAB.
013000       01  WK-T-IMPACT-TABLE.
013100           COPY MKTITAB.
013200       EJECT
013300      ********************************************************
013400       PROCEDURE DIVISION USING WK-C-GLAY-LINKAGE
013500                                 WK-T-STATE-TABLE
013600                                 WK-T-EDGE-TABLE
013700                                 WK-T-IMPACT-TABLE.
013800      ********************************************************
013900       MAIN-MODULE.
014000           PERFORM A000-OPEN-REPORT
014100              THRU A099-OPEN-REPORT-EX.
014200           PERFORM F200-RUN-SHOCK-PASS
014300              THRU F299-RUN-SHOCK-PASS-EX.
014400           PERFORM B000-WRITE-ALL-NODES
014500              THRU B099-WRITE-ALL-NODES-EX.
014600           PERFORM C000-WRITE-ALL-EDGES
014700              THRU C099-WRITE-ALL-EDGES-EX.
014800           PERFORM Z000-CLOSE-REPORT
014900              THRU Z099-CLOSE-REPORT-EX.
015000           GOBACK.
015100      *
015200      *---------------------------------------------------------------*
015300       A000-OPEN-REPORT.
015400      *---------------------------------------------------------------*
015500           OPEN OUTPUT GRAPH-OUT.
015600           IF NOT WK-C-SUCCESSFUL
015700               DISPLAY "MKTGLAY - CANNOT OPEN GRAPH-OUT - STATUS "
015800                       WK-C-FILE-STATUS
015900               MOVE 16 TO RETURN-CODE
016000               GOBACK
016100           END-IF.
016200           MOVE ZERO TO WK-C-GLAY-NODE-COUNT.
016300           MOVE ZERO TO WK-C-GLAY-EDGE-COUNT.
016400      *
016500       A099-OPEN-REPORT-EX.
016600           EXIT.
016700      *
016800      *---------------------------------------------------------------*
016900       F200-RUN-SHOCK-PASS.
017000      *---------------------------------------------------------------*
017100           IF WK-C-GLAY-ORIGIN-ID EQUAL SPACES
017200               GO TO F299-RUN-SHOCK-PASS-EX
017300           END-IF.
017400      *
017500           MOVE WK-C-GLAY-ORIGIN-ID TO WK-C-SHOCK-ORIGIN-ID.
017600           CALL "MKTSHOCK" USING WK-C-SHOCK-RECORD
017700                                  WK-T-EDGE-TABLE
017800                                  WK-T-IMPACT-TABLE.
017900      *
018000       F299-RUN-SHOCK-PASS-EX.
018100           EXIT.
018200      *
018300      *---------------------------------------------------------------*
018400       B000-WRITE-ALL-NODES.
018500      *---------------------------------------------------------------*
018600           IF MKTITAB-MANDI-COUNT NOT GREATER THAN ZERO
018700               GO TO B099-WRITE-ALL-NODES-EX
018800           END-IF.
018900      *
019000           PERFORM B010-WRITE-ONE-NODE THRU B099-WRITE-ONE-NODE-EX
019100              VARYING MKTITAB-IDX FROM 1 BY 1
019200                UNTIL MKTITAB-IDX GREATER THAN MKTITAB-MANDI-COUNT.
019300      *
019400       B099-WRITE-ALL-NODES-EX.
019500           EXIT.
019600      *
019700      *---------------------------------------------------------------*
019800       B010-WRITE-ONE-NODE.
019900      *---------------------------------------------------------------*
020000           COMPUTE WK-B-NODE-ZERO-IDX = MKTITAB-IDX - 1.
020100      *
020200           COMPUTE WK-N-ANGLE ROUNDED =
020300                   (WK-N-TWO-PI * WK-B-NODE-ZERO-IDX /
020400                    MKTITAB-MANDI-COUNT) - WK-N-HALF-PI.
020500      *
020600           IF WK-N-ANGLE LESS THAN ZERO
020700               ADD WK-N-TWO-PI TO WK-N-ANGLE
020800           END-IF.
020900           IF WK-N-ANGLE GREATER THAN WK-N-PI
021000               SUBTRACT WK-N-TWO-PI FROM WK-N-ANGLE
021100           END-IF.
021200      *
021300           MOVE WK-N-ANGLE TO WK-N-X.
021400           PERFORM Z800-CALC-SIN-COS THRU Z899-CALC-SIN-COS-EX.
021500      *
021600           COMPUTE WK-N-X-COORD ROUNDED = 500 + (240 * WK-N-COS-SUM).
021700           COMPUTE WK-N-Y-COORD ROUNDED = 320 + (240 * WK-N-SIN-SUM).
021800      *
021900           SET WK-B-MANDI-SCAN-IDX TO ZERO.
022000           PERFORM B020-FIND-MANDI-ROW THRU B020-FIND-MANDI-ROW-EX
022100              VARYING MKTTAB-IDX FROM 1 BY 1
022200                UNTIL MKTTAB-IDX GREATER THAN MKTTAB-ENTRY-COUNT.
022300      *
022400           MOVE SPACES                   TO GRAPH-OUT-LINE.
022500           MOVE "N"                      TO MKTGRPH-REC-TYPE.
022600           MOVE MKTITAB-MANDI-ID (MKTITAB-IDX) TO MKTGRPH-NODE-ID.
022700           MOVE WK-N-X-COORD              TO MKTGRPH-X-COORD.
022800           MOVE WK-N-Y-COORD              TO MKTGRPH-Y-COORD.
022900           MOVE MKTITAB-IMPACT (MKTITAB-IDX)   TO MKTGRPH-IMPACT.
023000           MOVE MKTITAB-MSI (MKTITAB-IDX)      TO MKTGRPH-MSI.
023100           MOVE MKTITAB-STATUS (MKTITAB-IDX)   TO MKTGRPH-STATUS.
023200      *
023300           IF WK-B-MANDI-SCAN-IDX GREATER THAN ZERO
023400               SET MKTTAB-IDX TO WK-B-MANDI-SCAN-IDX
023500               MOVE MKTTAB-MANDI-NAME (MKTTAB-IDX)      TO
023600                                         MKTGRPH-NODE-NAME
023700               MOVE MKTTAB-COMMODITY-NAME (MKTTAB-IDX)  TO
023800                                         MKTGRPH-PRIMARY-COMMODITY
023900               MOVE MKTTAB-CURRENT-PRICE (MKTTAB-IDX)   TO
024000                                         MKTGRPH-PRIMARY-PRICE
024100           END-IF.
024200      *
024300           WRITE GRAPH-OUT-LINE.
024400           ADD 1 TO WK-C-GLAY-NODE-COUNT.
024500      *
024600       B099-WRITE-ONE-NODE-EX.
024700           EXIT.
024800      *
024900      *---------------------------------------------------------------*
025000       B020-FIND-MANDI-ROW.
025100      *---------------------------------------------------------------*
025200           IF MKTTAB-MANDI-ID (MKTTAB-IDX) EQUAL
025300                                   MKTITAB-MANDI-ID (MKTITAB-IDX)
025400              AND MKTTAB-PRIMARY-FLAG (MKTTAB-IDX) EQUAL WK-C-YES
025500               SET WK-B-MANDI-SCAN-IDX TO MKTTAB-IDX
025600           END-IF.
025700       B020-FIND-MANDI-ROW-EX.
025800           EXIT.
025900      *
026000      *---------------------------------------------------------------*
026100       C000-WRITE-ALL-EDGES.
026200      *---------------------------------------------------------------*
026300           IF MKTETAB-EDGE-COUNT NOT GREATER THAN ZERO
026400               GO TO C099-WRITE-ALL-EDGES-EX
026500           END-IF.
026600      *
026700           PERFORM C010-WRITE-ONE-EDGE THRU C099-WRITE-ONE-EDGE-EX
026800              VARYING MKTETAB-IDX FROM 1 BY 1
026900                UNTIL MKTETAB-IDX GREATER THAN MKTETAB-EDGE-COUNT.
027000      *
027100       C099-WRITE-ALL-EDGES-EX.
027200           EXIT.
027300      *
027400      *---------------------------------------------------------------*
027500       C010-WRITE-ONE-EDGE.
027600      *---------------------------------------------------------------*
027700           MOVE MKTETAB-STRENGTH (MKTETAB-IDX) TO WK-X-STRENGTH-SCRATCH.
027800           IF WK-X-STRENGTH-SCRATCH NOT NUMERIC
027900               MOVE 0.5 TO WK-N-STRENGTH-OUT
028000           ELSE
028100               MOVE WK-N-STRENGTH-SCRATCH TO WK-N-STRENGTH-OUT
028200               IF WK-N-STRENGTH-OUT NOT GREATER THAN ZERO
028300                   MOVE 0.5 TO WK-N-STRENGTH-OUT
028400               END-IF
028500           END-IF.
028600      *
028700           MOVE MKTETAB-COST-PER-QT (MKTETAB-IDX) TO WK-X-COST-SCRATCH.
028800           IF WK-X-COST-SCRATCH NOT NUMERIC
028900               MOVE 50 TO WK-N-COST-OUT
029000           ELSE
029100               MOVE WK-N-COST-SCRATCH TO WK-N-COST-OUT
029200               IF WK-N-COST-OUT NOT GREATER THAN ZERO
029300                   MOVE 50 TO WK-N-COST-OUT
029400               END-IF
029500           END-IF.
029600      *
029700           MOVE MKTETAB-TRAVEL-TIME (MKTETAB-IDX) TO WK-X-TRAVEL-SCRATCH.
029800           IF WK-X-TRAVEL-SCRATCH NOT NUMERIC
029900               MOVE 4.0 TO WK-N-TRAVEL-OUT
030000           ELSE
030100               MOVE WK-N-TRAVEL-SCRATCH TO WK-N-TRAVEL-OUT
030200               IF WK-N-TRAVEL-OUT NOT GREATER THAN ZERO
030300                   MOVE 4.0 TO WK-N-TRAVEL-OUT
030400               END-IF
030500           END-IF.
030600      *
030700           MOVE SPACES                   TO GRAPH-OUT-LINE.
030800           MOVE "E"                      TO MKTGRPH-REC-TYPE.
030900           MOVE MKTETAB-FROM-MANDI (MKTETAB-IDX) TO MKTGRPH-FROM-MANDI.
031000           MOVE MKTETAB-TO-MANDI (MKTETAB-IDX)   TO MKTGRPH-TO-MANDI.
031100           MOVE WK-N-STRENGTH-OUT          TO MKTGRPH-EDGE-STRENGTH.
031200           MOVE WK-N-COST-OUT               TO MKTGRPH-COST-PER-QT.
031300           MOVE WK-N-TRAVEL-OUT              TO MKTGRPH-TRAVEL-TIME.
031400      *
031500           WRITE GRAPH-OUT-LINE.
031600           ADD 1 TO WK-C-GLAY-EDGE-COUNT.
031700      *
031800       C099-WRITE-ONE-EDGE-EX.
031900           EXIT.
032000      *
032100      *---------------------------------------------------------------*
032200       Z800-CALC-SIN-COS.
032300      *---------------------------------------------------------------*
032400           COMPUTE WK-N-X-SQUARED ROUNDED = WK-N-X * WK-N-X.
032500           MOVE WK-N-X   TO WK-N-SIN-TERM.
032600           MOVE WK-N-X   TO WK-N-SIN-SUM.
032700           MOVE 1        TO WK-N-COS-TERM.
032800           MOVE 1        TO WK-N-COS-SUM.
032900      *
033000           PERFORM Z810-SERIES-ONE-TERM THRU Z810-SERIES-ONE-TERM-EX
033100              VARYING WK-B-SERIES-IDX FROM 1 BY 1
033200                UNTIL WK-B-SERIES-IDX GREATER THAN 20.
033300      *
033400       Z899-CALC-SIN-COS-EX.
033500           EXIT.
033600      *
033700      *---------------------------------------------------------------*
033800       Z810-SERIES-ONE-TERM.
033900      *---------------------------------------------------------------*
034000           COMPUTE WK-N-SIN-TERM ROUNDED =
034100                   (WK-N-SIN-TERM * WK-N-X-SQUARED * (-1)) /
034200                   ((2 * WK-B-SERIES-IDX) * ((2 * WK-B-SERIES-IDX) + 1)).
034300           ADD WK-N-SIN-TERM TO WK-N-SIN-SUM.
034400      *
034500           COMPUTE WK-N-COS-TERM ROUNDED =
034600                   (WK-N-COS-TERM * WK-N-X-SQUARED * (-1)) /
034700                   (((2 * WK-B-SERIES-IDX) - 1) * (2 * WK-B-SERIES-IDX)).
034800           ADD WK-N-COS-TERM TO WK-N-COS-SUM.
034900      *
035000       Z810-SERIES-ONE-TERM-EX.
035100           EXIT.
035200      *
035300      *---------------------------------------------------------------*
035400       Z000-CLOSE-REPORT.
035500      *---------------------------------------------------------------*
035600           CLOSE GRAPH-OUT.
035700       Z099-CLOSE-REPORT-EX.
035800           EXIT.
035900      *
036000      ******************************************************************
036100      ************** END OF PROGRAM SOURCE -  MKTGLAY ***************
036200      ******************************************************************
