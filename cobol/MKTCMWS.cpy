000100      *****************************************************************
000200      * MKTCMWS   - COMMON WORK AREA - FILE STATUS CONDITIONS AND     *
000300      *             SHOP-WIDE LITERALS SHARED BY THE MANDI ENGINE     *
000400      *****************************************************************
000500      * HISTORY OF AMENDMENT:                                         *
000600      *-----------------------------------------------------------------
000700      * MKT0001 RAVJOS 12/03/1991 - INITIAL VERSION FOR MANDI BATCH
000800      *                             ENGINE (REPLACES MANUAL TELEX
000900      *                             PRICE WIRES)
001000      * MKT0007 SINKAP 04/11/1994 - ADDED WK-C-TODAY-DATE WORK FIELD
001100      *                             FOR AUDIT TIMESTAMPING
001200      * MKT0013 RAVJOS 19/02/1999 - Y2K: DATE FIELDS RESIZED TO CCYY
001300      * MKT0021 TANPEN 08/08/2003 - ADDED RAIN/FESTIVAL FLAG LITERALS
001400      *                             FOR EXTERNAL STRESS RULE
001500      *-----------------------------------------------------------------
001600       05  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
001700           88  WK-C-SUCCESSFUL                   VALUE "00".
001800           88  WK-C-END-OF-FILE                  VALUE "10".
001900           88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002000           88  WK-C-DUPLICATE-KEY                VALUE "22".
002100       05  WK-C-YES                    PIC X(01) VALUE "Y".
002200       05  WK-C-NO                     PIC X(01) VALUE "N".
002300       05  WK-C-FOUND-SW               PIC X(01) VALUE "N".
002400           88  WK-C-FOUND                        VALUE "Y".
002500           88  WK-C-NOT-FOUND                     VALUE "N".
002600       05  WK-C-VALID-SW               PIC X(01) VALUE "Y".
002700           88  WK-C-VALID                         VALUE "Y".
002800           88  WK-C-INVALID                       VALUE "N".
002900       05  WK-C-REJECT-REASON          PIC X(40) VALUE SPACES.
003000       05  WK-C-BUSINESS-DATE          PIC X(10) VALUE SPACES.
003100       05  WK-C-AUDIT-TIMESTAMP        PIC X(19) VALUE SPACES.
003200       05  FILLER                      PIC X(05) VALUE SPACES.
003300      *            RESERVED FOR FUTURE SHOP-WIDE SWITCHES
