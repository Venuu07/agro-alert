000100      *****************************************************************
000200      * MKTLUPD  - LINKAGE RECORD FOR CALLED ROUTINE MKTVUPD (ARRIVALS*
000300      *            UPDATE TRANSACTION - VALIDATE AND APPLY). THE      *
000400      *            IN-MEMORY STATE TABLE ITSELF IS A SEPARATE USING   *
000500      *            PARAMETER (COPY MKTTAB) SO MKTVUPD CAN UPDATE THE  *
000600      *            MATCHED ROW DIRECTLY.                             *
000700      *****************************************************************
000800       01  WK-C-VUPD-RECORD.
000900           05  WK-C-VUPD-INPUT.
001000               10  WK-C-VUPD-MANDI-ID       PIC X(10).
001100               10  WK-C-VUPD-COMMODITY      PIC X(12).
001200               10  WK-C-VUPD-QUANTITY       PIC S9(07).
001300               10  WK-C-VUPD-CONTEXT        PIC X(40).
001400               10  WK-C-VUPD-BUSINESS-DATE  PIC X(10).
001500               10  WK-C-VUPD-TIMESTAMP      PIC X(19).
001600               10  FILLER                   PIC X(05).
001700           05  WK-C-VUPD-OUTPUT.
001800               10  WK-C-VUPD-APPLIED-SW     PIC X(01).
001900               10  WK-C-VUPD-REJECT-REASON  PIC X(40).
002000               10  WK-C-VUPD-MANDI-NAME     PIC X(30).
002100               10  WK-C-VUPD-RESOLV-COMM    PIC X(12).
002200               10  WK-C-VUPD-PREV-PRICE     PIC S9(7)V99.
002300               10  WK-C-VUPD-NEW-PRICE      PIC S9(7)V99.
002400               10  WK-C-VUPD-PREV-ARRIVALS  PIC 9(07).
002500               10  WK-C-VUPD-NEW-ARRIVALS   PIC 9(07).
002600               10  WK-C-VUPD-BASE-DEMAND    PIC 9(07).
002700               10  WK-C-VUPD-RAIN-FLAG      PIC X(01).
002800               10  WK-C-VUPD-FESTIVAL-FLAG  PIC X(01).
002900               10  FILLER                   PIC X(05).
