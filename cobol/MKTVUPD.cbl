000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     MKTVUPD.
000500       AUTHOR.         RAVI JOSEPH.
000600       INSTALLATION.   MANDI EARLY-WARNING SYSTEM.
000700       DATE-WRITTEN.   18 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE AND APPLY
001200      *               ONE ARRIVALS-UPDATE (TRAN-TYPE "U") TRANSACTION
001300      *               AGAINST THE IN-MEMORY STATE TABLE.  ON A VALID
001400      *               TRANSACTION THE MATCHED ROW'S PRICE AND ARRIVALS
001500      *               ARE RECOMPUTED AND REWRITTEN IN PLACE; WHEN THE
001600      *               ROW IS THE MANDI'S PRIMARY COMMODITY THE MANDI-
001700      *               LEVEL MIRROR FIELDS ARE ALSO UPDATED.  THE
001800      *               CALLING DRIVER USES THE RETURNED BEFORE/AFTER
001900      *               FIGURES TO WRITE THE AUDIT AND PRICE-HISTORY
002000      *               ROWS - THIS ROUTINE DOES NOT TOUCH THOSE FILES.
002100      *
002200      *=================================================================
002300      * HISTORY OF AMENDMENT:
002400      *=================================================================
002500      * MKT0035 RAVJOS 18/03/1991 - INITIAL VERSION.
002600      * MKT0045 TANPEN 19/02/1999 - Y2K: BUSINESS DATE PASSED AS CCYY-
002700      *                             MM-DD FROM THE CALLER - REVIEWED,
002800      *                             NO CHANGE.
002900      * MKT0054 TANPEN 08/08/2003 - USE MKTVCOM'S PRIMARY-COMMODITY
003000      *                             FALLBACK WHEN THE NAMED COMMODITY
003100      *                             IS NOT CARRIED AT THE MANDI.
003200      * MKT0069 SINKAP 02/03/2006 - MIRROR THE MANDI-LEVEL FIELDS WHEN
003300      *                             THE UPDATED ROW IS THE PRIMARY
003400      *                             COMMODITY - REQUEST 4471.
003500      *-----------------------------------------------------------------
003600       EJECT
003700      **********************
003800       ENVIRONMENT DIVISION.
003900      **********************
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER.  IBM-AS400.
004200       OBJECT-COMPUTER.  IBM-AS400.
004300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400      *
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700      *    NONE - TABLE-DRIVEN ROUTINE, NO FILES OF ITS OWN.
004800      *
004900      ***************
005000       DATA DIVISION.
005100      ***************
005200       FILE SECTION.
005300      *************
005400      *
005500       WORKING-STORAGE SECTION.
005600      *************************
005700       01  FILLER                          PIC X(24)        VALUE
005800           "** PROGRAM MKTVUPD **".
005900      *
006000       01  WK-C-COMMON.
006100           COPY MKTCMWS.
006200      *
006300       01  WK-C-WORK-AREA.
006400           05  WK-B-MATCH-IDX               PIC S9(04) COMP VALUE ZERO.
006500      *
006600       01  WK-C-EDIT-WORK.
006700           05  WK-X-QTY-SCRATCH             PIC X(07).
006800           05  WK-N-QTY-SCRATCH REDEFINES WK-X-QTY-SCRATCH
006900                                         PIC S9(07).
007000           05  WK-X-PRICE-SCRATCH           PIC X(09).
007100           05  WK-N-PRICE-SCRATCH REDEFINES WK-X-PRICE-SCRATCH
007200                                         PIC S9(7)V99.
007300           05  WK-C-KEY-PAIR.
007400               10  WK-C-KEY-MANDI           PIC X(10).
007500               10  WK-C-KEY-COMMODITY       PIC X(12).
007600           05  WK-N-KEY-PAIR REDEFINES WK-C-KEY-PAIR
007700                                         PIC X(22).
007800      *
007900       01  WK-C-VFND-LINKAGE.
008000           COPY MKTLFND.
008100       01  WK-C-VCOM-LINKAGE.
008200           COPY MKTLCOM.
008300       01  WK-C-XPRC-LINKAGE.
008400           COPY MKTLPRC.
008500      *
008600      *****************
008700       LINKAGE SECTION.
008800      *****************
008900       01  WK-C-VUPD-LINKAGE.
009000           COPY MKTLUPD.
009100       01  WK-T-STATE-TABLE.
009200           COPY MKTTAB.
009300       EJECT
009400      ********************************************************
009500       PROCEDURE DIVISION USING WK-C-VUPD-LINKAGE
009600                                 WK-T-STATE-TABLE.
009700      ********************************************************
009800       MAIN-MODULE.
009900           PERFORM A000-VALIDATE-UPDATE
010000              THRU A099-VALIDATE-UPDATE-EX.
010100           IF WK-C-VUPD-APPLIED-SW EQUAL WK-C-YES
010200               PERFORM B000-APPLY-UPDATE
010300                  THRU B099-APPLY-UPDATE-EX
010400           END-IF.
010500           GOBACK.
010600      *
010700      *---------------------------------------------------------------*
010800       A000-VALIDATE-UPDATE.
010900      *---------------------------------------------------------------*
011000           MOVE SPACES              TO WK-C-VUPD-OUTPUT.
011100           MOVE WK-C-NO             TO WK-C-VUPD-APPLIED-SW.
011200           SET WK-B-MATCH-IDX TO ZERO.
011300      *
011400           IF WK-C-VUPD-QUANTITY NOT NUMERIC
011500               MOVE "Arrivals must be a numeric value" TO
011600                                         WK-C-VUPD-REJECT-REASON
011700               GO TO A099-VALIDATE-UPDATE-EX
011800           END-IF.
011900      *
012000           IF WK-C-VUPD-QUANTITY NOT GREATER THAN ZERO
012100               MOVE "Arrivals must be greater than 0" TO
012200                                         WK-C-VUPD-REJECT-REASON
012300               GO TO A099-VALIDATE-UPDATE-EX
012400           END-IF.
012500      *
012600           MOVE WK-C-VUPD-MANDI-ID   TO WK-C-VFND-MANDI-ID.
012700           CALL "MKTVFND" USING WK-C-VFND-RECORD WK-T-STATE-TABLE.
012800           IF WK-C-VFND-FOUND NOT EQUAL WK-C-YES
012900               MOVE "Mandi not found" TO WK-C-VUPD-REJECT-REASON
013000               GO TO A099-VALIDATE-UPDATE-EX
013100           END-IF.
013200      *
013300           MOVE WK-C-VUPD-MANDI-ID   TO WK-C-VCOM-MANDI-ID.
013400           MOVE WK-C-VUPD-COMMODITY  TO WK-C-VCOM-COMMODITY.
013500           CALL "MKTVCOM" USING WK-C-VCOM-RECORD WK-T-STATE-TABLE.
013600           IF WK-C-VCOM-FOUND NOT EQUAL WK-C-YES
013700               MOVE "Commodity not found" TO WK-C-VUPD-REJECT-REASON
013800               GO TO A099-VALIDATE-UPDATE-EX
013900           END-IF.
014000      *
014100           SET WK-B-MATCH-IDX TO WK-C-VCOM-TABLE-INDEX.
014200           MOVE WK-C-YES             TO WK-C-VUPD-APPLIED-SW.
014300      *
014400       A099-VALIDATE-UPDATE-EX.
014500           EXIT.
014600      *
014700      *---------------------------------------------------------------*
014800       B000-APPLY-UPDATE.
014900      *---------------------------------------------------------------*
015000           SET MKTTAB-IDX TO WK-B-MATCH-IDX.
015100      *
015200           MOVE MKTTAB-CURRENT-PRICE (MKTTAB-IDX) TO
015300                                         WK-C-VUPD-PREV-PRICE.
015400           MOVE MKTTAB-ARRIVALS (MKTTAB-IDX)      TO
015500                                         WK-C-VUPD-PREV-ARRIVALS.
015600           MOVE MKTTAB-BASE-DEMAND (MKTTAB-IDX)   TO
015700                                         WK-C-VUPD-BASE-DEMAND.
015800           MOVE MKTTAB-MANDI-NAME (MKTTAB-IDX)    TO
015900                                         WK-C-VUPD-MANDI-NAME.
016000           MOVE MKTTAB-COMMODITY-NAME (MKTTAB-IDX) TO
016100                                         WK-C-VUPD-RESOLV-COMM.
016200           MOVE MKTTAB-RAIN-FLAG (MKTTAB-IDX)      TO
016300                                         WK-C-VUPD-RAIN-FLAG.
016400           MOVE MKTTAB-FESTIVAL-FLAG (MKTTAB-IDX)  TO
016500                                         WK-C-VUPD-FESTIVAL-FLAG.
016600      *
016700           MOVE WK-C-VUPD-PREV-PRICE    TO WK-C-XPRC-OLD-PRICE.
016800           MOVE WK-C-VUPD-QUANTITY      TO WK-C-XPRC-NEW-SUPPLY.
016900           MOVE WK-C-VUPD-BASE-DEMAND   TO WK-C-XPRC-BASE-DEMAND.
017000           CALL "MKTXPRC" USING WK-C-XPRC-RECORD.
017100      *
017200           MOVE WK-C-XPRC-NEW-PRICE     TO WK-C-VUPD-NEW-PRICE.
017300           MOVE WK-C-VUPD-QUANTITY      TO WK-C-VUPD-NEW-ARRIVALS.
017400      *
017500           MOVE MKTTAB-CURRENT-PRICE (MKTTAB-IDX) TO
017600                                         MKTTAB-PREVIOUS-PRICE (MKTTAB-IDX).
017700           MOVE MKTTAB-ARRIVALS (MKTTAB-IDX)      TO
017800                                         MKTTAB-PREV-ARRIVALS (MKTTAB-IDX).
017900           MOVE WK-C-XPRC-NEW-PRICE     TO
018000                                         MKTTAB-CURRENT-PRICE (MKTTAB-IDX).
018100           MOVE WK-C-VUPD-QUANTITY      TO
018200                                         MKTTAB-ARRIVALS (MKTTAB-IDX).
018300           MOVE WK-C-VUPD-QUANTITY      TO
018400                                         MKTTAB-BASE-SUPPLY (MKTTAB-IDX).
018500      *
018600      *    WHEN THE UPDATED ROW IS THE MANDI'S PRIMARY COMMODITY THE
018700      *    MANDI-LEVEL RAIN/FESTIVAL FLAGS AND NAME ALREADY LIVE ON
018800      *    THIS SAME ROW - MKTVFND READS THEM STRAIGHT FROM IT - SO
018900      *    NO SEPARATE MIRROR STEP IS NEEDED HERE.
019000      *
019100       B099-APPLY-UPDATE-EX.
019200           EXIT.
019300      *
019400      ******************************************************************
019500      ************** END OF PROGRAM SOURCE -  MKTVUPD ***************
019600      ******************************************************************
