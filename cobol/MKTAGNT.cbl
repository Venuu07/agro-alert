000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     MKTAGNT.
000500       AUTHOR.         RAVI JOSEPH.
000600       INSTALLATION.   MANDI EARLY-WARNING SYSTEM.
000700       DATE-WRITTEN.   15 SEP 1991.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE THAT STEPS SUPPLY AND
001200      *               DEMAND IN RESPONSE TO A PRICE-CHANGE PERCENT, AS
001300      *               A STAND-IN FOR HOW TRADERS ACTUALLY REACT WHEN
001400      *               PRICES MOVE SHARPLY.  A SMALL MOVE LEAVES BOTH
001500      *               FIGURES ALONE.  A MOVE PAST 5% MAKES TRADERS HOLD
001600      *               BACK SUPPLY; PAST 8% IT ALSO PULLS IN EXTRA BUYING
001700      *               DEMAND.  EACH 5-POINT BAND PAST THE THRESHOLD ADDS
001800      *               ANOTHER 5% STEP.  BOTH RESULTS ARE TRUNCATED TO
001900      *               WHOLE QUINTALS - THIS ROUTINE DOES NOT ROUND.
002000      *
002100      *=================================================================
002200      * HISTORY OF AMENDMENT:
002300      *=================================================================
002400      * MKT0041 RAVJOS 15/09/1991 - INITIAL VERSION.
002500      * MKT0055 TANPEN 08/08/2003 - CLARIFIED THAT THE TWO THRESHOLD
002600      *                             TESTS ARE INDEPENDENT, NOT AN
002700      *                             IF/ELSE - A MOVE PAST 8% TRIGGERS
002800      *                             BOTH THE SUPPLY AND DEMAND STEPS.
002900      *-----------------------------------------------------------------
003000       EJECT
003100      **********************
003200       ENVIRONMENT DIVISION.
003300      **********************
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER.  IBM-AS400.
003600       OBJECT-COMPUTER.  IBM-AS400.
003700       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003800      *
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100      *    NONE - TABLE-DRIVEN ROUTINE, NO FILES OF ITS OWN.
004200      *
004300      ***************
004400       DATA DIVISION.
004500      ***************
004600       FILE SECTION.
004700      *************
004800      *
004900       WORKING-STORAGE SECTION.
005000      *************************
005100       01  FILLER                          PIC X(24)        VALUE
005200           "** PROGRAM MKTAGNT **".
005300      *
005400       01  WK-C-COMMON.
005500           COPY MKTCMWS.
005600      *
005700       01  WK-B-WORK-AREA.
005800           05  WK-B-SUPPLY-INCREMENTS        PIC S9(03) COMP VALUE ZERO.
005900           05  WK-B-DEMAND-INCREMENTS        PIC S9(03) COMP VALUE ZERO.
006000           05  FILLER                        PIC X(04).
006100      *
006200       01  WK-N-CALC-WORK.
006300           05  WK-N-RAW-STEP                 PIC S9(3)V99 COMP-3.
006400           05  WK-N-SUPPLY-FACTOR            PIC S9(1)V9999 COMP-3.
006500           05  WK-N-DEMAND-FACTOR            PIC S9(1)V9999 COMP-3.
006600           05  WK-N-SUPPLY-RESULT            PIC S9(9)V99 COMP-3.
006700           05  WK-N-DEMAND-RESULT            PIC S9(9)V99 COMP-3.
006800           05  FILLER                        PIC X(04).
006900      *
007000       01  WK-C-EDIT-WORK.
007100           05  WK-X-PRICE-CHG-SCRATCH         PIC X(07).
007200           05  WK-N-PRICE-CHG-SCRATCH REDEFINES WK-X-PRICE-CHG-SCRATCH
007300                                         PIC S9(4)V99.
007400           05  WK-X-SUPPLY-SCRATCH            PIC X(07).
007500           05  WK-N-SUPPLY-SCRATCH REDEFINES WK-X-SUPPLY-SCRATCH
007600                                         PIC 9(07).
007700           05  WK-X-DEMAND-SCRATCH            PIC X(07).
007800           05  WK-N-DEMAND-SCRATCH REDEFINES WK-X-DEMAND-SCRATCH
007900                                         PIC 9(07).
008000           05  FILLER                        PIC X(04).
008100      *
008200      *****************
008300       LINKAGE SECTION.
008400      *****************
008500       01  WK-C-XAGT-LINKAGE.
008600           COPY MKTLAGT.
008700       EJECT
008800      ********************************************************
008900       PROCEDURE DIVISION USING WK-C-XAGT-LINKAGE.
009000      ********************************************************
009100       MAIN-MODULE.
009200           MOVE WK-C-XAGT-SUPPLY    TO WK-C-XAGT-NEW-SUPPLY.
009300           MOVE WK-C-XAGT-DEMAND    TO WK-C-XAGT-NEW-DEMAND.
009400      *
009500           IF WK-C-XAGT-PRICE-CHG-PCT GREATER THAN 5
009600               PERFORM A000-STEP-SUPPLY THRU A099-STEP-SUPPLY-EX
009700           END-IF.
009800      *
009900           IF WK-C-XAGT-PRICE-CHG-PCT GREATER THAN 8
010000               PERFORM B000-STEP-DEMAND THRU B099-STEP-DEMAND-EX
010100           END-IF.
010200      *
010300           GOBACK.
010400      *
010500      *---------------------------------------------------------------*
010600       A000-STEP-SUPPLY.
010700      *---------------------------------------------------------------*
010800           COMPUTE WK-N-RAW-STEP =
010900                   (WK-C-XAGT-PRICE-CHG-PCT - 5) / 5.
011000           COMPUTE WK-B-SUPPLY-INCREMENTS = WK-N-RAW-STEP.
011100           ADD 1 TO WK-B-SUPPLY-INCREMENTS.
011200      *
011300           COMPUTE WK-N-SUPPLY-FACTOR =
011400                   1 - (WK-B-SUPPLY-INCREMENTS * 0.05).
011500           COMPUTE WK-N-SUPPLY-RESULT =
011600                   WK-C-XAGT-SUPPLY * WK-N-SUPPLY-FACTOR.
011700           COMPUTE WK-C-XAGT-NEW-SUPPLY = WK-N-SUPPLY-RESULT.
011800      *
011900       A099-STEP-SUPPLY-EX.
012000           EXIT.
012100      *
012200      *---------------------------------------------------------------*
012300       B000-STEP-DEMAND.
012400      *---------------------------------------------------------------*
012500           COMPUTE WK-N-RAW-STEP =
012600                   (WK-C-XAGT-PRICE-CHG-PCT - 8) / 5.
012700           COMPUTE WK-B-DEMAND-INCREMENTS = WK-N-RAW-STEP.
012800           ADD 1 TO WK-B-DEMAND-INCREMENTS.
012900      *
013000           COMPUTE WK-N-DEMAND-FACTOR =
013100                   1 + (WK-B-DEMAND-INCREMENTS * 0.05).
013200           COMPUTE WK-N-DEMAND-RESULT =
013300                   WK-C-XAGT-DEMAND * WK-N-DEMAND-FACTOR.
013400           COMPUTE WK-C-XAGT-NEW-DEMAND = WK-N-DEMAND-RESULT.
013500      *
013600       B099-STEP-DEMAND-EX.
013700           EXIT.
013800      *
013900      ******************************************************************
014000      ************** END OF PROGRAM SOURCE -  MKTAGNT ***************
014100      ******************************************************************
