000100      *****************************************************************
000200      * MKTHTAB  - IN-MEMORY PRICE-HISTORY TABLE, OLDEST FIRST. LOADED*
000300      *            FROM PRICE-HISTORY-IN AND EXTENDED AS UPDATES AND  *
000400      *            TRANSFERS APPEND NEW DAILY POINTS.                 *
000500      *****************************************************************
000600      * HISTORY OF AMENDMENT:                                         *
000700      *-----------------------------------------------------------------
000800      * MKT0012 RAVJOS 12/03/1991 - INITIAL VERSION, 2000 POINTS
000900      *-----------------------------------------------------------------
001000       01  MKTHTAB-HISTORY-TABLE.
001100           05  MKTHTAB-POINT-COUNT         PIC S9(04) COMP VALUE ZERO.
001200           05  MKTHTAB-POINT OCCURS 1 TO 2000 TIMES
001300                           DEPENDING ON MKTHTAB-POINT-COUNT
001400                           INDEXED BY MKTHTAB-IDX.
001500               10  MKTHTAB-MANDI-ID        PIC X(10).
001600               10  MKTHTAB-DATE            PIC X(10).
001700               10  MKTHTAB-PRICE           PIC S9(7)V99.
001800               10  MKTHTAB-ARRIVALS        PIC 9(07).
001900               10  FILLER                  PIC X(05).
