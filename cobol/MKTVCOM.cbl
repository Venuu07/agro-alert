000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     MKTVCOM.
000500       AUTHOR.         RAVI JOSEPH.
000600       INSTALLATION.   MANDI EARLY-WARNING SYSTEM.
000700       DATE-WRITTEN.   12 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOCATE A COMMODITY
001200      *               ROW WITHIN A MANDI IN THE IN-MEMORY STATE TABLE.
001300      *               MATCH IS CASE-INSENSITIVE; IF THE NAMED
001400      *               COMMODITY IS NOT CARRIED AT THE MANDI, THE
001500      *               MANDI'S PRIMARY COMMODITY ROW IS RETURNED
001600      *               INSTEAD.
001700      *
001800      *=================================================================
001900      * HISTORY OF AMENDMENT:
002000      *=================================================================
002100      * MKT0031 RAVJOS 12/03/1991 - INITIAL VERSION.
002200      * MKT0042 TANPEN 19/02/1999 - Y2K REVIEW - NO DATE FIELDS HELD,
002300      *                             NO CHANGE REQUIRED.
002400      * MKT0053 TANPEN 08/08/2003 - FALL BACK TO PRIMARY COMMODITY
002500      *                             WHEN THE NAMED COMMODITY IS NOT
002600      *                             IN THE MANDI'S COMMODITY LIST.
002700      * MKT0061 SINKAP 14/01/2006 - RETURN WK-C-VCOM-TABLE-INDEX SO
002800      *                             THE CALLING UPDATE/TRANSFER
002900      *                             ROUTINE CAN REWRITE THE MATCHED
003000      *                             ROW WITHOUT RE-SCANNING.
003100      * MKT0068 SINKAP 02/03/2006 - RECAST THE CASE-FOLD AND THE
003200      *                             TABLE SCAN TO SHOP STANDARD - NO
003300      *                             INTRINSIC FUNCTIONS, NO INLINE
003400      *                             END-PERFORM - SEE REQUEST 4471.
003500      *-----------------------------------------------------------------
003600       EJECT
003700      **********************
003800       ENVIRONMENT DIVISION.
003900      **********************
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER.  IBM-AS400.
004200       OBJECT-COMPUTER.  IBM-AS400.
004300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400      *
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700      *    NONE - TABLE-DRIVEN ROUTINE, NO FILES OF ITS OWN.
004800      *
004900      ***************
005000       DATA DIVISION.
005100      ***************
005200       FILE SECTION.
005300      *************
005400      *
005500       WORKING-STORAGE SECTION.
005600      *************************
005700       01  FILLER                          PIC X(24)        VALUE
005800           "** PROGRAM MKTVCOM **".
005900      *
006000       01  WK-C-COMMON.
006100           COPY MKTCMWS.
006200      *
006300       01  WK-C-WORK-AREA.
006400           05  WK-B-SCAN-IDX               PIC S9(04) COMP VALUE ZERO.
006500           05  WK-B-PRIMARY-IDX            PIC S9(04) COMP VALUE ZERO.
006600           05  WK-C-UPPER-WANTED           PIC X(12) VALUE SPACES.
006700           05  WK-C-UPPER-TABLE            PIC X(12) VALUE SPACES.
006800           05  WK-C-LOWER-ALPHABET         PIC X(26) VALUE
006900               "abcdefghijklmnopqrstuvwxyz".
007000           05  WK-C-UPPER-ALPHABET         PIC X(26) VALUE
007100               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007200      *
007300       01  WK-C-EDIT-WORK.
007400           05  WK-X-PRICE-SCRATCH          PIC X(09).
007500           05  WK-N-PRICE-SCRATCH REDEFINES WK-X-PRICE-SCRATCH
007600                                         PIC S9(7)V99.
007700           05  WK-X-QTY-SCRATCH            PIC X(07).
007800           05  WK-N-QTY-SCRATCH REDEFINES WK-X-QTY-SCRATCH
007900                                         PIC 9(07).
008000           05  WK-C-KEY-PAIR.
008100               10  WK-C-KEY-MANDI          PIC X(10).
008200               10  WK-C-KEY-COMMODITY      PIC X(12).
008300           05  WK-N-KEY-PAIR REDEFINES WK-C-KEY-PAIR
008400                                         PIC X(22).
008500      *
008600      *****************
008700       LINKAGE SECTION.
008800      *****************
008900       01  WK-C-VCOM-LINKAGE.
009000           COPY MKTLCOM.
009100       01  WK-T-STATE-TABLE.
009200           COPY MKTTAB.
009300       EJECT
009400      ********************************************************
009500       PROCEDURE DIVISION USING WK-C-VCOM-LINKAGE
009600                                 WK-T-STATE-TABLE.
009700      ********************************************************
009800       MAIN-MODULE.
009900           PERFORM A000-FIND-COMMODITY
010000              THRU A099-FIND-COMMODITY-EX.
010100           GOBACK.
010200      *
010300      *---------------------------------------------------------------*
010400       A000-FIND-COMMODITY.
010500      *---------------------------------------------------------------*
010600           MOVE SPACES              TO WK-C-VCOM-OUTPUT.
010700           MOVE WK-C-NO             TO WK-C-VCOM-FOUND.
010800           SET WK-B-PRIMARY-IDX TO ZERO.
010900           MOVE WK-C-VCOM-COMMODITY TO WK-C-UPPER-WANTED.
011000           INSPECT WK-C-UPPER-WANTED CONVERTING
011100                   WK-C-LOWER-ALPHABET TO WK-C-UPPER-ALPHABET.
011200      *
011300           PERFORM A010-SCAN-ONE-ROW THRU A010-SCAN-ONE-ROW-EX
011400              VARYING MKTTAB-IDX FROM 1 BY 1
011500                UNTIL MKTTAB-IDX GREATER THAN MKTTAB-ENTRY-COUNT.
011600      *
011700           IF WK-C-VCOM-FOUND NOT EQUAL WK-C-YES
011800           AND WK-B-PRIMARY-IDX GREATER THAN ZERO
011900               SET MKTTAB-IDX TO WK-B-PRIMARY-IDX
012000               PERFORM B000-RETURN-ROW
012100           END-IF.
012200      *
012300           IF WK-C-VCOM-FOUND NOT EQUAL WK-C-YES
012400               MOVE "SUP0016"        TO WK-C-VCOM-ERROR-CD
012500           END-IF.
012600      *
012700       A099-FIND-COMMODITY-EX.
012800           EXIT.
012900      *
013000      *---------------------------------------------------------------*
013100       A010-SCAN-ONE-ROW.
013200      *---------------------------------------------------------------*
013300           IF MKTTAB-MANDI-ID (MKTTAB-IDX) NOT EQUAL
013400                                         WK-C-VCOM-MANDI-ID
013500               GO TO A010-SCAN-ONE-ROW-EX
013600           END-IF.
013700      *
013800           IF MKTTAB-PRIMARY-FLAG (MKTTAB-IDX) EQUAL "Y"
013900               SET WK-B-PRIMARY-IDX TO MKTTAB-IDX
014000           END-IF.
014100      *
014200           MOVE MKTTAB-COMMODITY-NAME (MKTTAB-IDX) TO WK-C-UPPER-TABLE.
014300           INSPECT WK-C-UPPER-TABLE CONVERTING
014400                   WK-C-LOWER-ALPHABET TO WK-C-UPPER-ALPHABET.
014500      *
014600           IF WK-C-UPPER-TABLE NOT EQUAL WK-C-UPPER-WANTED
014700               GO TO A010-SCAN-ONE-ROW-EX
014800           END-IF.
014900           IF WK-C-VCOM-FOUND EQUAL WK-C-YES
015000               GO TO A010-SCAN-ONE-ROW-EX
015100           END-IF.
015200           PERFORM B000-RETURN-ROW.
015300       A010-SCAN-ONE-ROW-EX.
015400           EXIT.
015500      *
015600      *---------------------------------------------------------------*
015700       B000-RETURN-ROW.
015800      *---------------------------------------------------------------*
015900           MOVE WK-C-YES                         TO WK-C-VCOM-FOUND.
016000           MOVE MKTTAB-IDX                       TO
016100                                         WK-C-VCOM-TABLE-INDEX.
016200           MOVE MKTTAB-COMMODITY-NAME (MKTTAB-IDX) TO
016300                                         WK-C-VCOM-RESOLV-COMM.
016400           MOVE MKTTAB-CURRENT-PRICE (MKTTAB-IDX) TO
016500                                         WK-C-VCOM-CURRENT-PRICE.
016600           MOVE MKTTAB-PREVIOUS-PRICE (MKTTAB-IDX) TO
016700                                         WK-C-VCOM-PREVIOUS-PRICE.
016800           MOVE MKTTAB-ARRIVALS (MKTTAB-IDX)       TO
016900                                         WK-C-VCOM-ARRIVALS.
017000           MOVE MKTTAB-PREV-ARRIVALS (MKTTAB-IDX)  TO
017100                                         WK-C-VCOM-PREV-ARRIVALS.
017200           MOVE MKTTAB-BASE-DEMAND (MKTTAB-IDX)    TO
017300                                         WK-C-VCOM-BASE-DEMAND.
017400           MOVE MKTTAB-BASE-SUPPLY (MKTTAB-IDX)    TO
017500                                         WK-C-VCOM-BASE-SUPPLY.
017600           MOVE MKTTAB-PRIMARY-FLAG (MKTTAB-IDX)   TO
017700                                         WK-C-VCOM-PRIMARY-FLAG.
017800      *
017900      ******************************************************************
018000      ************** END OF PROGRAM SOURCE -  MKTVCOM ***************
018100      ******************************************************************
