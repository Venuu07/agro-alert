000100      *****************************************************************
000200      * MKTLCOM  - LINKAGE RECORD FOR CALLED ROUTINE MKTVCOM          *
000300      *            (COMMODITY-IN-MANDI LOOKUP, WITH PRIMARY-COMMODITY  *
000400      *            FALLBACK WHEN THE NAMED COMMODITY IS NOT CARRIED)  *
000500      *****************************************************************
000600       01  WK-C-VCOM-RECORD.
000700           05  WK-C-VCOM-INPUT.
000800               10  WK-C-VCOM-MANDI-ID       PIC X(10).
000900               10  WK-C-VCOM-COMMODITY      PIC X(12).
001000               10  FILLER                   PIC X(05).
001100           05  WK-C-VCOM-OUTPUT.
001200               10  WK-C-VCOM-FOUND          PIC X(01).
001300               10  WK-C-VCOM-RESOLV-COMM    PIC X(12).
001400               10  WK-C-VCOM-CURRENT-PRICE  PIC S9(7)V99.
001500               10  WK-C-VCOM-PREVIOUS-PRICE PIC S9(7)V99.
001600               10  WK-C-VCOM-ARRIVALS       PIC 9(07).
001700               10  WK-C-VCOM-PREV-ARRIVALS  PIC 9(07).
001800               10  WK-C-VCOM-BASE-DEMAND    PIC 9(07).
001900               10  WK-C-VCOM-BASE-SUPPLY    PIC 9(07).
002000               10  WK-C-VCOM-PRIMARY-FLAG   PIC X(01).
002100               10  WK-C-VCOM-TABLE-INDEX    PIC S9(04) COMP.
002200               10  WK-C-VCOM-ERROR-CD       PIC X(07).
002300               10  FILLER                   PIC X(05).
