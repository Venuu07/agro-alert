000100      *****************************************************************
000200      * MKTLSHK  - LINKAGE RECORD FOR CALLED ROUTINE MKTSHOCK (SHOCK  *
000300      *            PROPAGATION FROM AN ORIGIN MANDI OVER THE          *
000400      *            CONNECTIVITY EDGE TABLE). THE EDGE TABLE AND THE   *
000500      *            IMPACT TABLE ARE SEPARATE USING PARAMETERS.        *
000600      *****************************************************************
000700       01  WK-C-SHOCK-RECORD.
000800           05  WK-C-SHOCK-INPUT.
000900               10  WK-C-SHOCK-ORIGIN-ID     PIC X(10).
001000               10  FILLER                   PIC X(05).
001100           05  WK-C-SHOCK-OUTPUT.
001200               10  WK-C-SHOCK-ORIGIN-FOUND  PIC X(01).
001300               10  FILLER                   PIC X(05).
