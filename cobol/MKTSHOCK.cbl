000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     MKTSHOCK.
000500       AUTHOR.         SINGH KAPOOR.
000600       INSTALLATION.   MANDI EARLY-WARNING SYSTEM.
000700       DATE-WRITTEN.   14 JAN 2006.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS PROGRAM PROPAGATES A PRICE SHOCK OUTWARD
001200      *               FROM ONE ORIGIN MANDI OVER THE CONNECTIVITY
001300      *               (ROAD/RAIL LINK) EDGE TABLE, OVERWRITING THE
001400      *               IMPACT FIGURES ALREADY HELD FOR EACH MANDI BY
001500      *               MKTSTRS.  THE ORIGIN GETS FULL IMPACT; ITS
001600      *               DIRECT (LEVEL-1) NEIGHBOURS GET A DECAYED SHARE;
001700      *               NEIGHBOURS OF THOSE (LEVEL-2) GET A FURTHER
001800      *               DECAYED SHARE.  MANDIS NOT REACHED KEEP THEIR
001900      *               ORIGINAL MSI-BASED IMPACT.
002000      *
002100      *=================================================================
002200      * HISTORY OF AMENDMENT:
002300      *=================================================================
002400      * MKT0065 SINKAP 14/01/2006 - INITIAL VERSION - REQUEST 4471,
002500      *                             RAISED AFTER THE FEBRUARY 2006
002600      *                             ONION PRICE SPIKE AT AZADPUR.
002700      * MKT0071 TANPEN 02/03/2006 - LEVEL-2 USES THE FIRST CONNECTING
002800      *                             EDGE FOUND IN FILE ORDER, NOT THE
002900      *                             STRONGEST - MATCHES THE MARKETS
003000      *                             DESK'S REFERENCE SPREADSHEET.
003100      *-----------------------------------------------------------------
003200       EJECT
003300      **********************
003400       ENVIRONMENT DIVISION.
003500      **********************
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER.  IBM-AS400.
003800       OBJECT-COMPUTER.  IBM-AS400.
003900       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004000      *
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300      *    NONE - TABLE-DRIVEN ROUTINE, NO FILES OF ITS OWN.
004400      *
004500      ***************
004600       DATA DIVISION.
004700      ***************
004800       FILE SECTION.
004900      *************
005000      *
005100       WORKING-STORAGE SECTION.
005200      *************************
005300       01  FILLER                          PIC X(24)        VALUE
005400           "** PROGRAM MKTSHOCK **".
005500      *
005600       01  WK-C-COMMON.
005700           COPY MKTCMWS.
005800      *
005900       01  WK-B-WORK-AREA.
006000           05  WK-B-ORIGIN-IDX              PIC S9(04) COMP VALUE ZERO.
006100           05  WK-B-LEVEL-IDX                PIC S9(04) COMP VALUE ZERO.
006200           05  WK-B-EDGE-SCAN-IDX            PIC S9(04) COMP VALUE ZERO.
006300      *
006400       01  WK-N-CALC-WORK.
006500           05  WK-N-ORIGIN-IMPACT            PIC 9(01)V99 COMP-3.
006600           05  WK-N-NEW-IMPACT               PIC S9(3)V99 COMP-3.
006700           05  WK-N-EDGE-STRENGTH            PIC 9(01)V999 COMP-3.
006800      *
006900       01  WK-C-LEVEL-MARKERS.
007000           05  WK-C-LEVEL-MARK OCCURS 200 TIMES
007100                               INDEXED BY WK-B-MARK-IDX.
007200               10  WK-C-MARK-IS-ORIGIN        PIC X(01) VALUE "N".
007300               10  WK-C-MARK-IS-LEVEL-1        PIC X(01) VALUE "N".
007400               10  WK-C-MARK-IS-LEVEL-2        PIC X(01) VALUE "N".
007500      *
007600       01  WK-C-EDIT-WORK.
007700           05  WK-X-IMPACT-SCRATCH           PIC X(05).
007800           05  WK-N-IMPACT-SCRATCH REDEFINES WK-X-IMPACT-SCRATCH
007900                                         PIC 9(01)V99.
008000           05  WK-X-STRENGTH-SCRATCH         PIC X(05).
008100           05  WK-N-STRENGTH-SCRATCH REDEFINES WK-X-STRENGTH-SCRATCH
008200                                         PIC 9(01)V999.
008300           05  WK-C-KEY-PAIR.
008400               10  WK-C-KEY-FROM              PIC X(10).
008500               10  WK-C-KEY-TO                PIC X(10).
008600           05  WK-N-KEY-PAIR REDEFINES WK-C-KEY-PAIR
008700                                         PIC X(20).
008800      *
008900      *****************
009000       LINKAGE SECTION.
009100      *****************
009200       01  WK-C-SHOCK-LINKAGE.
009300           COPY MKTLSHK.
009400       01  WK-T-EDGE-TABLE.
009500           COPY MKTETAB.
009600       01  WK-T-IMPACT-TABLE.
009700           COPY MKTITAB.
009800       EJECT
009900      ********************************************************
010000       PROCEDURE DIVISION USING WK-C-SHOCK-LINKAGE
010100                                 WK-T-EDGE-TABLE
010200                                 WK-T-IMPACT-TABLE.
010300      ********************************************************
010400       MAIN-MODULE.
010500           PERFORM A000-LOCATE-ORIGIN
010600              THRU A099-LOCATE-ORIGIN-EX.
010700           IF WK-C-SHOCK-ORIGIN-FOUND EQUAL WK-C-YES
010800               PERFORM B000-FIND-LEVEL-1 THRU B099-FIND-LEVEL-1-EX
010900               PERFORM B100-FIND-LEVEL-2 THRU B199-FIND-LEVEL-2-EX
011000           END-IF.
011100           GOBACK.
011200      *
011300      *---------------------------------------------------------------*
011400       A000-LOCATE-ORIGIN.
011500      *---------------------------------------------------------------*
011600           MOVE WK-C-NO              TO WK-C-SHOCK-ORIGIN-FOUND.
011700           SET WK-B-ORIGIN-IDX TO ZERO.
011800      *
011900           IF MKTITAB-MANDI-COUNT NOT GREATER THAN ZERO
012000               GO TO A099-LOCATE-ORIGIN-EX
012100           END-IF.
012200      *
012300           PERFORM A010-MARK-ONE-ROW THRU A010-MARK-ONE-ROW-EX
012400              VARYING MKTITAB-IDX FROM 1 BY 1
012500                UNTIL MKTITAB-IDX GREATER THAN MKTITAB-MANDI-COUNT.
012600      *
012700           IF WK-B-ORIGIN-IDX GREATER THAN ZERO
012800               MOVE WK-C-YES         TO WK-C-SHOCK-ORIGIN-FOUND
012900               SET MKTITAB-IDX TO WK-B-ORIGIN-IDX
013000               MOVE 1.00             TO WK-N-ORIGIN-IMPACT
013100               MOVE 1.00             TO MKTITAB-IMPACT (MKTITAB-IDX)
013200               SET WK-B-MARK-IDX TO WK-B-ORIGIN-IDX
013300               MOVE "Y"              TO WK-C-MARK-IS-ORIGIN
013400                                         (WK-B-MARK-IDX)
013500           END-IF.
013600      *
013700       A099-LOCATE-ORIGIN-EX.
013800           EXIT.
013900      *
014000      *---------------------------------------------------------------*
014100       A010-MARK-ONE-ROW.
014200      *---------------------------------------------------------------*
014300           IF MKTITAB-MANDI-ID (MKTITAB-IDX) EQUAL
014400                                         WK-C-SHOCK-ORIGIN-ID
014500               SET WK-B-ORIGIN-IDX TO MKTITAB-IDX
014600           END-IF.
014700       A010-MARK-ONE-ROW-EX.
014800           EXIT.
014900      *
015000      *---------------------------------------------------------------*
015100       B000-FIND-LEVEL-1.
015200      *---------------------------------------------------------------*
015300           IF MKTETAB-EDGE-COUNT NOT GREATER THAN ZERO
015400               GO TO B099-FIND-LEVEL-1-EX
015500           END-IF.
015600      *
015700           PERFORM B010-SCAN-ONE-EDGE THRU B010-SCAN-ONE-EDGE-EX
015800              VARYING MKTETAB-IDX FROM 1 BY 1
015900                UNTIL MKTETAB-IDX GREATER THAN MKTETAB-EDGE-COUNT.
016000      *
016100       B099-FIND-LEVEL-1-EX.
016200           EXIT.
016300      *
016400      *---------------------------------------------------------------*
016500       B010-SCAN-ONE-EDGE.
016600      *---------------------------------------------------------------*
016700           IF MKTETAB-FROM-MANDI (MKTETAB-IDX) EQUAL
016800                                         WK-C-SHOCK-ORIGIN-ID
016900               MOVE MKTETAB-TO-MANDI (MKTETAB-IDX) TO WK-C-KEY-TO
017000               PERFORM C000-APPLY-LEVEL-1 THRU C099-APPLY-LEVEL-1-EX
017100               GO TO B010-SCAN-ONE-EDGE-EX
017200           END-IF.
017300      *
017400           IF MKTETAB-TO-MANDI (MKTETAB-IDX) EQUAL
017500                                         WK-C-SHOCK-ORIGIN-ID
017600               MOVE MKTETAB-FROM-MANDI (MKTETAB-IDX) TO WK-C-KEY-TO
017700               PERFORM C000-APPLY-LEVEL-1 THRU C099-APPLY-LEVEL-1-EX
017800           END-IF.
017900       B010-SCAN-ONE-EDGE-EX.
018000           EXIT.
018100      *
018200      *---------------------------------------------------------------*
018300       C000-APPLY-LEVEL-1.
018400      *---------------------------------------------------------------*
018500           PERFORM C010-FIND-TARGET-ROW THRU C010-FIND-TARGET-ROW-EX
018600              VARYING MKTITAB-IDX FROM 1 BY 1
018700                UNTIL MKTITAB-IDX GREATER THAN MKTITAB-MANDI-COUNT.
018800      *
018900           IF WK-B-LEVEL-IDX NOT GREATER THAN ZERO
019000               GO TO C099-APPLY-LEVEL-1-EX
019100           END-IF.
019200      *
019300           SET WK-B-MARK-IDX TO WK-B-LEVEL-IDX.
019400           IF WK-C-MARK-IS-ORIGIN (WK-B-MARK-IDX) EQUAL "Y"
019500               GO TO C099-APPLY-LEVEL-1-EX
019600           END-IF.
019700           IF WK-C-MARK-IS-LEVEL-1 (WK-B-MARK-IDX) EQUAL "Y"
019800               GO TO C099-APPLY-LEVEL-1-EX
019900           END-IF.
020000      *
020100           MOVE MKTETAB-STRENGTH (MKTETAB-IDX) TO WK-N-EDGE-STRENGTH.
020200           IF WK-N-EDGE-STRENGTH NOT GREATER THAN ZERO
020300               MOVE 0.5              TO WK-N-EDGE-STRENGTH
020400           END-IF.
020500      *
020600           COMPUTE WK-N-NEW-IMPACT ROUNDED =
020700                   WK-N-ORIGIN-IMPACT * 0.6 * WK-N-EDGE-STRENGTH.
020800           PERFORM Z800-CLAMP-IMPACT THRU Z899-CLAMP-IMPACT-EX.
020900      *
021000           SET MKTITAB-IDX TO WK-B-LEVEL-IDX.
021100           MOVE WK-N-NEW-IMPACT TO MKTITAB-IMPACT (MKTITAB-IDX).
021200           MOVE "Y" TO WK-C-MARK-IS-LEVEL-1 (WK-B-MARK-IDX).
021300      *
021400       C099-APPLY-LEVEL-1-EX.
021500           EXIT.
021600      *
021700      *---------------------------------------------------------------*
021800       C010-FIND-TARGET-ROW.
021900      *---------------------------------------------------------------*
022000           SET WK-B-LEVEL-IDX TO ZERO.
022100           IF MKTITAB-MANDI-ID (MKTITAB-IDX) EQUAL WK-C-KEY-TO
022200               SET WK-B-LEVEL-IDX TO MKTITAB-IDX
022300           END-IF.
022400       C010-FIND-TARGET-ROW-EX.
022500           EXIT.
022600      *
022700      *---------------------------------------------------------------*
022800       B100-FIND-LEVEL-2.
022900      *---------------------------------------------------------------*
023000           IF MKTETAB-EDGE-COUNT NOT GREATER THAN ZERO
023100               GO TO B199-FIND-LEVEL-2-EX
023200           END-IF.
023300      *
023400           PERFORM B110-SCAN-ONE-L1-ROW THRU B110-SCAN-ONE-L1-ROW-EX
023500              VARYING MKTITAB-IDX FROM 1 BY 1
023600                UNTIL MKTITAB-IDX GREATER THAN MKTITAB-MANDI-COUNT.
023700      *
023800       B199-FIND-LEVEL-2-EX.
023900           EXIT.
024000      *
024100      *---------------------------------------------------------------*
024200       B110-SCAN-ONE-L1-ROW.
024300      *---------------------------------------------------------------*
024400           SET WK-B-MARK-IDX TO MKTITAB-IDX.
024500           IF WK-C-MARK-IS-LEVEL-1 (WK-B-MARK-IDX) NOT EQUAL "Y"
024600               GO TO B110-SCAN-ONE-L1-ROW-EX
024700           END-IF.
024800      *
024900           MOVE MKTITAB-MANDI-ID (MKTITAB-IDX) TO WK-C-KEY-FROM.
025000           PERFORM B120-SCAN-EDGES-OF-NODE
025100              THRU B120-SCAN-EDGES-OF-NODE-EX
025200              VARYING MKTETAB-IDX FROM 1 BY 1
025300                UNTIL MKTETAB-IDX GREATER THAN MKTETAB-EDGE-COUNT.
025400       B110-SCAN-ONE-L1-ROW-EX.
025500           EXIT.
025600      *
025700      *---------------------------------------------------------------*
025800       B120-SCAN-EDGES-OF-NODE.
025900      *---------------------------------------------------------------*
026000           IF MKTETAB-FROM-MANDI (MKTETAB-IDX) EQUAL WK-C-KEY-FROM
026100               MOVE MKTETAB-TO-MANDI (MKTETAB-IDX)   TO WK-C-KEY-TO
026200               PERFORM D000-APPLY-LEVEL-2
026300                  THRU D099-APPLY-LEVEL-2-EX
026400               GO TO B120-SCAN-EDGES-OF-NODE-EX
026500           END-IF.
026600      *
026700           IF MKTETAB-TO-MANDI (MKTETAB-IDX) EQUAL WK-C-KEY-FROM
026800               MOVE MKTETAB-FROM-MANDI (MKTETAB-IDX) TO WK-C-KEY-TO
026900               PERFORM D000-APPLY-LEVEL-2
027000                  THRU D099-APPLY-LEVEL-2-EX
027100           END-IF.
027200       B120-SCAN-EDGES-OF-NODE-EX.
027300           EXIT.
027400      *
027500      *---------------------------------------------------------------*
027600       D000-APPLY-LEVEL-2.
027700      *---------------------------------------------------------------*
027800           PERFORM C010-FIND-TARGET-ROW THRU C010-FIND-TARGET-ROW-EX
027900              VARYING MKTITAB-IDX FROM 1 BY 1
028000                UNTIL MKTITAB-IDX GREATER THAN MKTITAB-MANDI-COUNT.
028100      *
028200           IF WK-B-LEVEL-IDX NOT GREATER THAN ZERO
028300               GO TO D099-APPLY-LEVEL-2-EX
028400           END-IF.
028500      *
028600           SET WK-B-MARK-IDX TO WK-B-LEVEL-IDX.
028700           IF WK-C-MARK-IS-ORIGIN (WK-B-MARK-IDX) EQUAL "Y"
028800               GO TO D099-APPLY-LEVEL-2-EX
028900           END-IF.
029000           IF WK-C-MARK-IS-LEVEL-1 (WK-B-MARK-IDX) EQUAL "Y"
029100               GO TO D099-APPLY-LEVEL-2-EX
029200           END-IF.
029300           IF WK-C-MARK-IS-LEVEL-2 (WK-B-MARK-IDX) EQUAL "Y"
029400               GO TO D099-APPLY-LEVEL-2-EX
029500           END-IF.
029600      *
029700           MOVE MKTETAB-STRENGTH (MKTETAB-IDX) TO WK-N-EDGE-STRENGTH.
029800           IF WK-N-EDGE-STRENGTH NOT GREATER THAN ZERO
029900               MOVE 0.5              TO WK-N-EDGE-STRENGTH
030000           END-IF.
030100      *
030200           COMPUTE WK-N-NEW-IMPACT ROUNDED =
030300                   WK-N-ORIGIN-IMPACT * 0.3 * WK-N-EDGE-STRENGTH.
030400           PERFORM Z800-CLAMP-IMPACT THRU Z899-CLAMP-IMPACT-EX.
030500      *
030600           SET MKTITAB-IDX TO WK-B-LEVEL-IDX.
030700           MOVE WK-N-NEW-IMPACT TO MKTITAB-IMPACT (MKTITAB-IDX).
030800           MOVE "Y" TO WK-C-MARK-IS-LEVEL-2 (WK-B-MARK-IDX).
030900      *
031000       D099-APPLY-LEVEL-2-EX.
031100           EXIT.
031200      *
031300      *---------------------------------------------------------------*
031400       Z800-CLAMP-IMPACT.
031500      *---------------------------------------------------------------*
031600           IF WK-N-NEW-IMPACT LESS THAN ZERO
031700               MOVE ZERO TO WK-N-NEW-IMPACT
031800           END-IF.
031900           IF WK-N-NEW-IMPACT GREATER THAN 1.00
032000               MOVE 1.00 TO WK-N-NEW-IMPACT
032100           END-IF.
032200       Z899-CLAMP-IMPACT-EX.
032300           EXIT.
032400      *
032500      ******************************************************************
032600      ************** END OF PROGRAM SOURCE -  MKTSHOCK ***************
032700      ******************************************************************
