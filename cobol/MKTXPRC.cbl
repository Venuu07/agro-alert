000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     MKTXPRC.
000500       AUTHOR.         RAVI JOSEPH.
000600       INSTALLATION.   MANDI EARLY-WARNING SYSTEM.
000700       DATE-WRITTEN.   15 SEP 1991.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS ROUTINE COMPUTES THE NEW PRICE FOR A
001200      *               MANDI-COMMODITY FROM ITS PREVIOUS PRICE, ITS NEW
001300      *               SUPPLY AND ITS BASE DEMAND, USING THE FIXED
001400      *               SUPPLY/DEMAND ELASTICITY FORMULA.  THIS ROUTINE
001500      *               IS CALLED BY BOTH THE UPDATE AND THE TRANSFER
001600      *               ENGINES SO THE FORMULA NEVER DRIFTS BETWEEN THE
001700      *               TWO TRANSACTION TYPES.
001800      *
001900      *    FORMULA     :  NEW-PRICE = OLD-PRICE * (DEMAND/SUPPLY) ** E
002000      *                    WHERE E IS THE ELASTICITY CONSTANT, FIXED
002100      *                    AT 0.4.  IF SUPPLY IS ZERO OR NEGATIVE THE
002200      *                    EXPONENT IS NOT TAKEN - THE PRICE IS
002300      *                    DOUBLED INSTEAD (CAP RULE).
002400      *
002500      *=================================================================
002600      * HISTORY OF AMENDMENT:
002700      *=================================================================
002800      * MKT0032 RAVJOS 15/09/1991 - INITIAL VERSION.
002900      * MKT0043 TANPEN 19/02/1999 - Y2K REVIEW - NO DATE FIELDS HELD,
003000      *                             NO CHANGE REQUIRED.
003100      * MKT0058 SINKAP 14/01/2006 - THE ELASTICITY CONSTANT AND THE
003200      *                             SUPPLY-ZERO CAP RULE MUST NOT BE
003300      *                             CHANGED WITHOUT SIGN-OFF FROM THE
003400      *                             MARKETS DESK - SEE REQUEST 4471.
003500      *-----------------------------------------------------------------
003600       EJECT
003700      **********************
003800       ENVIRONMENT DIVISION.
003900      **********************
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER.  IBM-AS400.
004200       OBJECT-COMPUTER.  IBM-AS400.
004300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400      *
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700      *    NONE - PURE COMPUTATION ROUTINE, NO FILES.
004800      *
004900      ***************
005000       DATA DIVISION.
005100      ***************
005200       FILE SECTION.
005300      *************
005400      *
005500       WORKING-STORAGE SECTION.
005600      *************************
005700       01  FILLER                          PIC X(24)        VALUE
005800           "** PROGRAM MKTXPRC **".
005900      *
006000       01  WK-C-COMMON.
006100           COPY MKTCMWS.
006200      *
006300       01  WK-N-ELASTICITY-CONSTANTS.
006400           05  WK-N-ELASTICITY             PIC 9V999 COMP-3
006500                                         VALUE 0.400.
006600           05  WK-N-SUPPLY-CAP-FACTOR       PIC 9V9 COMP-3
006700                                         VALUE 2.0.
006800      *
006900       01  WK-N-WORK-AREA.
007000           05  WK-N-RATIO                   PIC S9(5)V9(6)
007100                                         COMP-3.
007200           05  WK-N-LN-RATIO                PIC S9(5)V9(6)
007300                                         COMP-3.
007400           05  WK-N-EXP-RESULT              PIC S9(5)V9(6)
007500                                         COMP-3.
007600           05  WK-N-RAW-PRICE                PIC S9(7)V9(6)
007700                                         COMP-3.
007800      *
007900       01  WK-X-PRICE-EDIT-WORK.
008000           05  WK-X-PRICE-9                 PIC X(09).
008100           05  WK-N-PRICE-9 REDEFINES WK-X-PRICE-9
008200                                         PIC S9(7)V99.
008300           05  WK-X-SUPPLY-7                PIC X(07).
008400           05  WK-N-SUPPLY-7 REDEFINES WK-X-SUPPLY-7
008500                                         PIC S9(07).
008600           05  WK-X-DEMAND-7                PIC X(07).
008700           05  WK-N-DEMAND-7 REDEFINES WK-X-DEMAND-7
008800                                         PIC S9(07).
008900      *
009000      *****************
009100       LINKAGE SECTION.
009200      *****************
009300       01  WK-C-XPRC-LINKAGE.
009400           COPY MKTLPRC.
009500       EJECT
009600      ********************************************************
009700       PROCEDURE DIVISION USING WK-C-XPRC-LINKAGE.
009800      ********************************************************
009900       MAIN-MODULE.
010000           PERFORM A000-COMPUTE-NEW-PRICE
010100              THRU A099-COMPUTE-NEW-PRICE-EX.
010200           GOBACK.
010300      *
010400      *---------------------------------------------------------------*
010500       A000-COMPUTE-NEW-PRICE.
010600      *---------------------------------------------------------------*
010700           MOVE ZERO                TO WK-C-XPRC-NEW-PRICE.
010800      *
010900           IF WK-C-XPRC-NEW-SUPPLY NOT GREATER THAN ZERO
011000               COMPUTE WK-C-XPRC-NEW-PRICE ROUNDED =
011100                       WK-C-XPRC-OLD-PRICE * WK-N-SUPPLY-CAP-FACTOR
011200               GO TO A099-COMPUTE-NEW-PRICE-EX
011300           END-IF.
011400      *
011500           COMPUTE WK-N-RATIO ROUNDED =
011600                   WK-C-XPRC-BASE-DEMAND / WK-C-XPRC-NEW-SUPPLY.
011700      *
011800           COMPUTE WK-C-XPRC-NEW-PRICE ROUNDED =
011900                   WK-C-XPRC-OLD-PRICE *
012000                   (WK-N-RATIO ** WK-N-ELASTICITY).
012100      *
012200       A099-COMPUTE-NEW-PRICE-EX.
012300           EXIT.
012400      *
012500      ******************************************************************
012600      ************** END OF PROGRAM SOURCE -  MKTXPRC ***************
012700      ******************************************************************
