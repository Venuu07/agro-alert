000100      *****************************************************************
000200      * MKTHIST  - PRICE-HISTORY RECORD - ONE ROW PER MANDI PER DAY,  *
000300      *            OLDEST FIRST, GROUPED BY MANDI ID                  *
000400      *****************************************************************
000500      * HISTORY OF AMENDMENT:                                         *
000600      *-----------------------------------------------------------------
000700      * MKT0003 RAVJOS 12/03/1991 - INITIAL VERSION
000800      * MKT0019 TANPEN 21/05/2001 - WIDENED HIST-DATE TO ISO CCYY-MM-DD
000900      *-----------------------------------------------------------------
001000       05  MKTHIST-RECORD                  PIC X(40).
001100       05  MKTHIST-DETAIL REDEFINES MKTHIST-RECORD.
001200           10  MKTHIST-MANDI-ID            PIC X(10).
001300      *            MARKET IDENTIFIER
001400           10  MKTHIST-DATE                PIC X(10).
001500      *            ISO DATE CCYY-MM-DD
001600           10  MKTHIST-PRICE                PIC S9(7)V99.
001700      *            PRICE ON THAT DATE
001800           10  MKTHIST-ARRIVALS            PIC 9(07).
001900      *            ARRIVALS ON THAT DATE
002000           10  FILLER                      PIC X(04).
