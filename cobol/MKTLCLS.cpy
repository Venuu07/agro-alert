000100      *****************************************************************
000200      * MKTLCLS  - LINKAGE RECORD FOR CALLED ROUTINE MKTXCLS (MARKET  *
000300      *            STRESS INDEX STATUS CLASSIFICATION)                *
000400      *****************************************************************
000500       01  WK-C-XCLS-RECORD.
000600           05  WK-C-XCLS-INPUT.
000700               10  WK-C-XCLS-MSI            PIC 9(03).
000800               10  FILLER                   PIC X(05).
000900           05  WK-C-XCLS-OUTPUT.
001000               10  WK-C-XCLS-STATUS         PIC X(06).
001100               10  FILLER                   PIC X(05).
