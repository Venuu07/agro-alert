000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     MKTDRIVE IS INITIAL.
000500       AUTHOR.         RAVI JOSEPH.
000600       INSTALLATION.   MANDI EARLY-WARNING SYSTEM.
000700       DATE-WRITTEN.   12 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS THE MAIN BATCH DRIVER FOR THE MANDI
001200      *               EARLY-WARNING SYSTEM.  IT LOADS THE MANDI-
001300      *               COMMODITY MASTER, THE PRICE-HISTORY AND THE
001400      *               CONNECTIVITY FILES INTO WORKING-STORAGE TABLES,
001500      *               APPLIES EACH TRANSACTION IN FILE ORDER AGAINST
001600      *               THE LIVE STATE TABLE (CALLING MKTVUPD FOR AN
001700      *               ARRIVALS UPDATE OR MKTVXFR FOR A TRANSFER),
001800      *               WRITES THE FINAL STATE, THE APPEND-ONLY AUDIT
001900      *               LOG AND THE EXTENDED PRICE HISTORY, THEN CALLS
002000      *               THE STRESS, GRAPH-LAYOUT AND FORECAST ENGINES
002100      *               IN TURN TO PRODUCE THE REMAINING REPORTS.
002200      *
002300      *    THE MASTER FILE IS THE HISTORICAL BASELINE AND IS NEVER
002400      *    REWRITTEN IN PLACE - THE LIVE STATE LIVES ONLY IN THE
002500      *    MKTTAB WORKING-STORAGE TABLE FOR THE LENGTH OF THE RUN
002600      *    AND IS WRITTEN OUT FRESH AS STATE-OUT.
002700      *
002800      *=================================================================
002900      * HISTORY OF AMENDMENT:
003000      *=================================================================
003100      * MKT0008 RAVJOS 12/03/1991 - INITIAL VERSION.  LOADS THE MASTER
003200      *                             INTO THE STATE TABLE, APPLIES
003300      *                             ARRIVALS-UPDATE TRANSACTIONS ONLY,
003400      *                             WRITES THE STATE TABLE AND THE
003500      *                             AUDIT LOG.
003600      * MKT0009 RAVJOS 03/09/1997 - ADDED TRANSFER TRANSACTION SUPPORT
003700      *                             (CALLS MKTVXFR) - OPERATORS WANTED
003800      *                             TO MOVE SURPLUS ARRIVALS BETWEEN
003900      *                             MANDIS WITHOUT A MANUAL RE-KEY.
004000      * MKT0014 RAVJOS 19/02/1999 - Y2K REVIEW.  BUSINESS-DATE AND
004100      *                             AUDIT-TIMESTAMP WORK AREAS ARE NOW
004200      *                             BUILT FROM A CCYY SYSTEM DATE.  NO
004300      *                             PROCESSING CHANGE.
004400      * MKT0020 TANPEN 21/05/2001 - LOADS PRICE-HISTORY-IN INTO THE
004500      *                             HISTORY TABLE AND CARRIES EVERY
004600      *                             INPUT ROW FORWARD TO PRICE-HISTORY-
004700      *                             OUT, THEN APPENDS ONE ROW PER
004800      *                             APPLIED CHANGE LEG.
004900      * MKT0039 TANPEN 21/05/2001 - ADDED THE CALL TO MKTSTRS ONCE THE
005000      *                             STATE TABLE IS FINAL, TO PRODUCE
005100      *                             THE STRESS REPORT.
005200      * MKT0057 TANPEN 08/08/2003 - ADDED THE REJECT-LOG FILE.
005300      *                             TRANSACTIONS FAILING VALIDATION
005400      *                             WERE PREVIOUSLY DROPPED WITH NO
005500      *                             TRACE - AUDIT REQUESTED A RECORD
005600      *                             OF WHAT WAS REJECTED AND WHY.
005700      * MKT0058 SINKAP 14/01/2006 - LOADS CONNECTIVITY INTO THE EDGE
005800      *                             TABLE AND ADDS THE CALLS TO
005900      *                             MKTGLAY (GRAPH LAYOUT) AND MKTFCST
006000      *                             (FORECAST) AFTER THE STRESS PASS -
006100      *                             REQUEST 4471.
006200      * MKT0075 SINKAP 20/02/2006 - THE NIGHTLY RUN PASSES A BLANK
006300      *                             SHOCK ORIGIN TO MKTGLAY SO THE
006400      *                             GRAPH IMPACT IS PLAIN MSI/100.  A
006500      *                             SHOCK DRILL WITH A NAMED ORIGIN
006600      *                             MANDI IS A SEPARATE OPS-DESK STEP
006700      *                             AND IS NOT PART OF THIS RUN.
006800      *-----------------------------------------------------------------
006900       EJECT
007000      **********************
007100       ENVIRONMENT DIVISION.
007200      **********************
007300       CONFIGURATION SECTION.
007400       SOURCE-COMPUTER.  IBM-AS400.
007500       OBJECT-COMPUTER.  IBM-AS400.
007600       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007700                         UPSI-0 IS UPSI-SWITCH-0
007800                           ON  STATUS IS U0-ON
007900                           OFF STATUS IS U0-OFF.
008000      *
008100       INPUT-OUTPUT SECTION.
008200       FILE-CONTROL.
008300           SELECT MANDI-MASTER      ASSIGN TO MANDIMAS
008400               ORGANIZATION IS SEQUENTIAL
008500           FILE STATUS IS WK-C-MAST-STATUS.
008600           SELECT PRICE-HIST-IN     ASSIGN TO PRICEHIN
008700               ORGANIZATION IS SEQUENTIAL
008800           FILE STATUS IS WK-C-HISTI-STATUS.
008900           SELECT CONNECTIVITY      ASSIGN TO CONNECTF
009000               ORGANIZATION IS SEQUENTIAL
009100           FILE STATUS IS WK-C-EDGE-STATUS.
009200           SELECT TRANSACTIONS      ASSIGN TO TRANSACT
009300               ORGANIZATION IS SEQUENTIAL
009400           FILE STATUS IS WK-C-TRAN-STATUS.
009500           SELECT STATE-OUT         ASSIGN TO STATEOUT
009600               ORGANIZATION IS SEQUENTIAL
009700           FILE STATUS IS WK-C-STATE-STATUS.
009800           SELECT AUDIT-LOG         ASSIGN TO AUDITLOG
009900               ORGANIZATION IS SEQUENTIAL
010000           FILE STATUS IS WK-C-AUDIT-STATUS.
010100           SELECT PRICE-HIST-OUT    ASSIGN TO PRICEOUT
010200               ORGANIZATION IS SEQUENTIAL
010300           FILE STATUS IS WK-C-HISTO-STATUS.
010400           SELECT REJECT-LOG        ASSIGN TO REJECTLG
010500               ORGANIZATION IS SEQUENTIAL
010600           FILE STATUS IS WK-C-REJECT-STATUS.
010700      *
010800      ***************
010900       DATA DIVISION.
011000      ***************
011100       FILE SECTION.
011200      *************
011300       FD  MANDI-MASTER
011400           LABEL RECORDS ARE OMITTED.
011500       01  MANDI-MASTER-RECORD.
011600           COPY MKTMAST.
011700      *
011800       FD  PRICE-HIST-IN
011900           LABEL RECORDS ARE OMITTED.
012000       01  PRICE-HIST-IN-RECORD.
012100           COPY MKTHIST.
012200      *
012300       FD  CONNECTIVITY
012400           LABEL RECORDS ARE OMITTED.
012500       01  CONNECTIVITY-RECORD.
012600           COPY MKTEDGE.
012700      *
012800       FD  TRANSACTIONS
012900           LABEL RECORDS ARE OMITTED.
013000       01  TRANSACTIONS-RECORD.
013100           COPY MKTTRAN.
013200      *
013300       FD  STATE-OUT
013400           LABEL RECORDS ARE OMITTED.
013500       01  STATE-OUT-RECORD.
013600           COPY MKTMAST.
013700      *
013800       FD  AUDIT-LOG
013900           LABEL RECORDS ARE OMITTED.
014000       01  AUDIT-LOG-RECORD.
014100           COPY MKTAUDT.
014200      *
014300       FD  PRICE-HIST-OUT
014400           LABEL RECORDS ARE OMITTED.
014500       01  PRICE-HIST-OUT-RECORD.
014600           COPY MKTHIST.
014700      *
014800       FD  REJECT-LOG
014900           LABEL RECORDS ARE OMITTED.
015000       01  REJECT-LOG-RECORD.
015100           05  REJECT-LOG-TRAN-IMAGE      PIC X(85).
015200      *            THE REJECTED TRANSACTION, UNCHANGED
015300           05  REJECT-LOG-REASON          PIC X(40).
015400      *            WHY IT WAS REJECTED
015500           05  FILLER                     PIC X(10).
015600      *
015700       WORKING-STORAGE SECTION.
015800      *************************
015900       01  FILLER                          PIC X(24)        VALUE
016000           "** PROGRAM MKTDRIVE **".
016100      *
016200       01  WK-C-COMMON.
016300           COPY MKTCMWS.
016400      *
016500       01  WK-C-FILE-STATUSES.
016600           05  WK-C-MAST-STATUS            PIC X(02) VALUE "00".
016700               88  WK-C-MAST-OK                      VALUE "00".
016800               88  WK-C-MAST-EOF                     VALUE "10".
016900           05  WK-C-HISTI-STATUS           PIC X(02) VALUE "00".
017000               88  WK-C-HISTI-EOF                     VALUE "10".
017100           05  WK-C-EDGE-STATUS            PIC X(02) VALUE "00".
017200               88  WK-C-EDGE-EOF                      VALUE "10".
017300           05  WK-C-TRAN-STATUS            PIC X(02) VALUE "00".
017400               88  WK-C-TRAN-EOF                      VALUE "10".
017500           05  WK-C-STATE-STATUS           PIC X(02) VALUE "00".
017600           05  WK-C-AUDIT-STATUS           PIC X(02) VALUE "00".
017700           05  WK-C-HISTO-STATUS           PIC X(02) VALUE "00".
017800           05  WK-C-REJECT-STATUS          PIC X(02) VALUE "00".
017900           05  FILLER                      PIC X(04).
018000      *
018100       01  WK-T-STATE-TABLE.
018200           COPY MKTTAB.
018300      *
018400       01  WK-T-HISTORY-TABLE.
018500           COPY MKTHTAB.
018600      *
018700       01  WK-T-EDGE-TABLE.
018800           COPY MKTETAB.
018900      *
019000       01  WK-T-IMPACT-TABLE.
019100           COPY MKTITAB.
019200      *
019300       01  WK-C-VUPD-LINKAGE.
019400           COPY MKTLUPD.
019500      *
019600       01  WK-C-VXFR-LINKAGE.
019700           COPY MKTLXFR.
019800      *
019900       01  WK-C-GLAY-LINKAGE.
020000           COPY MKTLGLY.
020100      *
020200       01  WK-C-FCST-LINKAGE.
020300           COPY MKTLFCS.
020400      *
020500       01  WK-B-COUNTERS.
020600           05  WK-B-AUDIT-COUNT             PIC S9(07) COMP VALUE ZERO.
020700           05  WK-B-REJECT-COUNT            PIC S9(07) COMP VALUE ZERO.
020800           05  WK-B-TRAN-READ-COUNT         PIC S9(07) COMP VALUE ZERO.
020900           05  WK-B-MASTER-LOAD-COUNT       PIC S9(07) COMP VALUE ZERO.
021000           05  FILLER                       PIC X(04).
021100      *
021200       01  WK-C-DATE-WORK.
021300           05  WK-C-SYS-DATE.
021400               10  WK-C-SYS-CCYY            PIC 9(04).
021500               10  WK-C-SYS-MM              PIC 9(02).
021600               10  WK-C-SYS-DD              PIC 9(02).
021700           05  WK-N-SYS-DATE REDEFINES WK-C-SYS-DATE
021800                                         PIC 9(08).
021900           05  WK-C-SYS-TIME.
022000               10  WK-C-SYS-HH              PIC 9(02).
022100               10  WK-C-SYS-MN              PIC 9(02).
022200               10  WK-C-SYS-SS              PIC 9(02).
022300               10  WK-C-SYS-HH100           PIC 9(02).
022400           05  WK-N-SYS-TIME REDEFINES WK-C-SYS-TIME
022500                                         PIC 9(08).
022600           05  FILLER                       PIC X(04).
022700      *
022800       01  WK-C-EDIT-WORK.
022900           05  WK-X-QTY-SCRATCH             PIC X(07).
023000           05  WK-N-QTY-SCRATCH REDEFINES WK-X-QTY-SCRATCH
023100                                         PIC S9(07).
023200           05  FILLER                       PIC X(04).
023300      *
023400      *****************
023500       PROCEDURE DIVISION.
023600      *****************
023700       MAIN-MODULE.
023800           PERFORM A000-INITIALIZE-RUN THRU A099-INITIALIZE-RUN-EX.
023900           PERFORM B000-LOAD-MASTER-TABLE
024000              THRU B099-LOAD-MASTER-TABLE-EX.
024100           PERFORM B100-LOAD-HISTORY-TABLE
024200              THRU B199-LOAD-HISTORY-TABLE-EX.
024300           PERFORM B200-LOAD-EDGE-TABLE
024400              THRU B299-LOAD-EDGE-TABLE-EX.
024500           PERFORM C000-PROCESS-TRANSACTIONS
024600              THRU C099-PROCESS-TRANSACTIONS-EX.
024700           PERFORM D000-WRITE-STATE-TABLE
024800              THRU D099-WRITE-STATE-TABLE-EX.
024900           PERFORM E000-RUN-STRESS-ENGINE
025000              THRU E099-RUN-STRESS-ENGINE-EX.
025100           PERFORM F000-RUN-GRAPH-ENGINE
025200              THRU F099-RUN-GRAPH-ENGINE-EX.
025300           PERFORM G000-RUN-FORECAST-ENGINE
025400              THRU G099-RUN-FORECAST-ENGINE-EX.
025500           PERFORM Z000-CLOSE-ALL-FILES
025600              THRU Z099-CLOSE-ALL-FILES-EX.
025700           GOBACK.
025800      *
025900      *---------------------------------------------------------------*
026000       A000-INITIALIZE-RUN.
026100      *---------------------------------------------------------------*
026200           OPEN INPUT  MANDI-MASTER.
026300           IF NOT WK-C-MAST-OK
026400               DISPLAY "MKTDRIVE - OPEN ERROR - MANDI-MASTER"
026500               DISPLAY "FILE STATUS IS " WK-C-MAST-STATUS
026600               GO TO A099-INITIALIZE-RUN-EX
026700           END-IF.
026800           OPEN INPUT  PRICE-HIST-IN.
026900           OPEN INPUT  CONNECTIVITY.
027000           OPEN INPUT  TRANSACTIONS.
027100           OPEN OUTPUT STATE-OUT.
027200           OPEN OUTPUT AUDIT-LOG.
027300           OPEN OUTPUT PRICE-HIST-OUT.
027400           OPEN OUTPUT REJECT-LOG.
027500      *
027600           ACCEPT WK-C-SYS-DATE FROM DATE YYYYMMDD.
027700           ACCEPT WK-C-SYS-TIME FROM TIME.
027800      *
027900           MOVE WK-C-SYS-CCYY         TO WK-C-BUSINESS-DATE (1:4).
028000           MOVE "-"                   TO WK-C-BUSINESS-DATE (5:1).
028100           MOVE WK-C-SYS-MM           TO WK-C-BUSINESS-DATE (6:2).
028200           MOVE "-"                   TO WK-C-BUSINESS-DATE (8:1).
028300           MOVE WK-C-SYS-DD           TO WK-C-BUSINESS-DATE (9:2).
028400      *
028500           MOVE WK-C-BUSINESS-DATE    TO WK-C-AUDIT-TIMESTAMP (1:10).
028600           MOVE " "                   TO WK-C-AUDIT-TIMESTAMP (11:1).
028700           MOVE WK-C-SYS-HH           TO WK-C-AUDIT-TIMESTAMP (12:2).
028800           MOVE ":"                   TO WK-C-AUDIT-TIMESTAMP (14:1).
028900           MOVE WK-C-SYS-MN           TO WK-C-AUDIT-TIMESTAMP (15:2).
029000           MOVE ":"                   TO WK-C-AUDIT-TIMESTAMP (17:1).
029100           MOVE WK-C-SYS-SS           TO WK-C-AUDIT-TIMESTAMP (18:2).
029200      *
029300       A099-INITIALIZE-RUN-EX.
029400           EXIT.
029500      *
029600      *---------------------------------------------------------------*
029700       B000-LOAD-MASTER-TABLE.
029800      *---------------------------------------------------------------*
029900           MOVE ZERO TO MKTTAB-ENTRY-COUNT.
030000           PERFORM B010-READ-ONE-MASTER THRU B010-READ-ONE-MASTER-EX
030100               UNTIL WK-C-MAST-EOF.
030200      *
030300       B099-LOAD-MASTER-TABLE-EX.
030400           EXIT.
030500      *
030600      *---------------------------------------------------------------*
030700       B010-READ-ONE-MASTER.
030800      *---------------------------------------------------------------*
030900           READ MANDI-MASTER.
031000           IF WK-C-MAST-EOF
031100               GO TO B010-READ-ONE-MASTER-EX
031200           END-IF.
031300           IF MKTTAB-ENTRY-COUNT NOT LESS THAN 200
031400               GO TO B010-READ-ONE-MASTER-EX
031500           END-IF.
031600           SET MKTTAB-ENTRY-COUNT UP BY 1.
031700           SET WK-B-MASTER-LOAD-COUNT UP BY 1.
031800           SET MKTTAB-IDX TO MKTTAB-ENTRY-COUNT.
031900      *
032000           MOVE MKTMAST-MANDI-ID OF MANDI-MASTER-RECORD TO
032100                                       MKTTAB-MANDI-ID (MKTTAB-IDX).
032200           MOVE MKTMAST-MANDI-NAME OF MANDI-MASTER-RECORD TO
032300                                       MKTTAB-MANDI-NAME (MKTTAB-IDX).
032400           MOVE MKTMAST-LOCATION OF MANDI-MASTER-RECORD TO
032500                                       MKTTAB-LOCATION (MKTTAB-IDX).
032600           MOVE MKTMAST-COMMODITY-NAME OF MANDI-MASTER-RECORD TO
032700                                       MKTTAB-COMMODITY-NAME
032800                                                   (MKTTAB-IDX).
032900           MOVE MKTMAST-PRIMARY-FLAG OF MANDI-MASTER-RECORD TO
033000                                       MKTTAB-PRIMARY-FLAG (MKTTAB-IDX).
033100           MOVE MKTMAST-CURRENT-PRICE OF MANDI-MASTER-RECORD TO
033200                                       MKTTAB-CURRENT-PRICE
033300                                                   (MKTTAB-IDX).
033400           MOVE MKTMAST-PREVIOUS-PRICE OF MANDI-MASTER-RECORD TO
033500                                       MKTTAB-PREVIOUS-PRICE
033600                                                   (MKTTAB-IDX).
033700           MOVE MKTMAST-ARRIVALS OF MANDI-MASTER-RECORD TO
033800                                       MKTTAB-ARRIVALS (MKTTAB-IDX).
033900           MOVE MKTMAST-PREV-ARRIVALS OF MANDI-MASTER-RECORD TO
034000                                       MKTTAB-PREV-ARRIVALS
034100                                                   (MKTTAB-IDX).
034200           MOVE MKTMAST-BASE-DEMAND OF MANDI-MASTER-RECORD TO
034300                                       MKTTAB-BASE-DEMAND (MKTTAB-IDX).
034400           MOVE MKTMAST-BASE-SUPPLY OF MANDI-MASTER-RECORD TO
034500                                       MKTTAB-BASE-SUPPLY (MKTTAB-IDX).
034600           MOVE MKTMAST-RAIN-FLAG OF MANDI-MASTER-RECORD TO
034700                                       MKTTAB-RAIN-FLAG (MKTTAB-IDX).
034800           MOVE MKTMAST-FESTIVAL-FLAG OF MANDI-MASTER-RECORD TO
034900                                       MKTTAB-FESTIVAL-FLAG
035000                                                   (MKTTAB-IDX).
035100      *
035200       B010-READ-ONE-MASTER-EX.
035300           EXIT.
035400      *
035500      *---------------------------------------------------------------*
035600       B100-LOAD-HISTORY-TABLE.
035700      *---------------------------------------------------------------*
035800           MOVE ZERO TO MKTHTAB-POINT-COUNT.
035900           PERFORM B110-READ-ONE-HISTORY THRU B110-READ-ONE-HISTORY-EX
036000               UNTIL WK-C-HISTI-EOF.
036100      *
036200       B199-LOAD-HISTORY-TABLE-EX.
036300           EXIT.
036400      *
036500      *---------------------------------------------------------------*
036600       B110-READ-ONE-HISTORY.
036700      *---------------------------------------------------------------*
036800           READ PRICE-HIST-IN.
036900           IF WK-C-HISTI-EOF
037000               GO TO B110-READ-ONE-HISTORY-EX
037100           END-IF.
037200      *
037300      *    INPUT HISTORY IS CARRIED FORWARD TO PRICE-HISTORY-OUT
037400      *    UNCHANGED - THE UPDATE/TRANSFER LEGS PROCESSED LATER APPEND
037500      *    THEIR OWN NEW ROWS AFTER THIS POINT.
037600           MOVE PRICE-HIST-IN-RECORD   TO PRICE-HIST-OUT-RECORD.
037700           WRITE PRICE-HIST-OUT-RECORD.
037800      *
037900           IF MKTHTAB-POINT-COUNT NOT LESS THAN 2000
038000               GO TO B110-READ-ONE-HISTORY-EX
038100           END-IF.
038200           SET MKTHTAB-POINT-COUNT UP BY 1.
038300           SET MKTHTAB-IDX TO MKTHTAB-POINT-COUNT.
038400      *
038500           MOVE MKTHIST-MANDI-ID OF PRICE-HIST-IN-RECORD TO
038600                                       MKTHTAB-MANDI-ID (MKTHTAB-IDX).
038700           MOVE MKTHIST-DATE OF PRICE-HIST-IN-RECORD TO
038800                                       MKTHTAB-DATE (MKTHTAB-IDX).
038900           MOVE MKTHIST-PRICE OF PRICE-HIST-IN-RECORD TO
039000                                       MKTHTAB-PRICE (MKTHTAB-IDX).
039100           MOVE MKTHIST-ARRIVALS OF PRICE-HIST-IN-RECORD TO
039200                                       MKTHTAB-ARRIVALS (MKTHTAB-IDX).
039300      *
039400       B110-READ-ONE-HISTORY-EX.
039500           EXIT.
039600      *
039700      *---------------------------------------------------------------*
039800       B200-LOAD-EDGE-TABLE.
039900      *---------------------------------------------------------------*
040000           MOVE ZERO TO MKTETAB-EDGE-COUNT.
040100           PERFORM B210-READ-ONE-EDGE THRU B210-READ-ONE-EDGE-EX
040200               UNTIL WK-C-EDGE-EOF.
040300      *
040400       B299-LOAD-EDGE-TABLE-EX.
040500           EXIT.
040600      *
040700      *---------------------------------------------------------------*
040800       B210-READ-ONE-EDGE.
040900      *---------------------------------------------------------------*
041000           READ CONNECTIVITY.
041100           IF WK-C-EDGE-EOF
041200               GO TO B210-READ-ONE-EDGE-EX
041300           END-IF.
041400           IF MKTETAB-EDGE-COUNT NOT LESS THAN 500
041500               GO TO B210-READ-ONE-EDGE-EX
041600           END-IF.
041700           SET MKTETAB-EDGE-COUNT UP BY 1.
041800           SET MKTETAB-IDX TO MKTETAB-EDGE-COUNT.
041900      *
042000           MOVE MKTEDGE-FROM-MANDI  TO MKTETAB-FROM-MANDI (MKTETAB-IDX).
042100           MOVE MKTEDGE-TO-MANDI    TO MKTETAB-TO-MANDI (MKTETAB-IDX).
042200           MOVE MKTEDGE-STRENGTH    TO MKTETAB-STRENGTH (MKTETAB-IDX).
042300           MOVE MKTEDGE-COST-PER-QT TO
042400                                       MKTETAB-COST-PER-QT (MKTETAB-IDX).
042500           MOVE MKTEDGE-TRAVEL-TIME TO
042600                                       MKTETAB-TRAVEL-TIME (MKTETAB-IDX).
042700      *
042800       B210-READ-ONE-EDGE-EX.
042900           EXIT.
043000      *
043100      *---------------------------------------------------------------*
043200       C000-PROCESS-TRANSACTIONS.
043300      *---------------------------------------------------------------*
043400           PERFORM C010-READ-ONE-TRANSACTION
043500              THRU C010-READ-ONE-TRANSACTION-EX
043600               UNTIL WK-C-TRAN-EOF.
043700      *
043800       C099-PROCESS-TRANSACTIONS-EX.
043900           EXIT.
044000      *
044100      *---------------------------------------------------------------*
044200       C010-READ-ONE-TRANSACTION.
044300      *---------------------------------------------------------------*
044400           READ TRANSACTIONS.
044500           IF WK-C-TRAN-EOF
044600               GO TO C010-READ-ONE-TRANSACTION-EX
044700           END-IF.
044800           ADD 1 TO WK-B-TRAN-READ-COUNT.
044900           IF U0-ON
045000               DISPLAY "MKTDRIVE - TRANSACTION " WK-B-TRAN-READ-COUNT
045100                   " TYPE " MKTTRAN-TYPE " MANDI " MKTTRAN-MANDI-ID
045200           END-IF.
045300      *
045400      *    MKT0075 - A MIS-PUNCHED QUANTITY FIELD MUST NOT BE FED
045500      *    INTO MKTVUPD/MKTVXFR AS IF IT WERE A VALID SIGNED NUMBER.
045600           MOVE MKTTRAN-QUANTITY    TO WK-X-QTY-SCRATCH.
045700           IF WK-X-QTY-SCRATCH NOT NUMERIC
045800               MOVE "QUANTITY FIELD NOT NUMERIC" TO WK-C-REJECT-REASON
045900               PERFORM C900-WRITE-REJECT-ROW THRU C900-WRITE-REJECT-ROW-EX
046000               GO TO C010-READ-ONE-TRANSACTION-EX
046100           END-IF.
046200      *
046300           IF MKTTRAN-IS-UPDATE
046400               PERFORM C100-CALL-UPDATE THRU C199-CALL-UPDATE-EX
046500           ELSE
046600           IF MKTTRAN-IS-TRANSFER
046700               PERFORM C200-CALL-TRANSFER THRU C299-CALL-TRANSFER-EX
046800           ELSE
046900               MOVE "UNKNOWN TRANSACTION TYPE" TO WK-C-REJECT-REASON
047000               PERFORM C900-WRITE-REJECT-ROW THRU C900-WRITE-REJECT-ROW-EX
047100           END-IF
047200           END-IF.
047300      *
047400       C010-READ-ONE-TRANSACTION-EX.
047500           EXIT.
047600      *
047700      *---------------------------------------------------------------*
047800       C100-CALL-UPDATE.
047900      *---------------------------------------------------------------*
048000           MOVE MKTTRAN-MANDI-ID       TO WK-C-VUPD-MANDI-ID.
048100           MOVE MKTTRAN-COMMODITY      TO WK-C-VUPD-COMMODITY.
048200           MOVE MKTTRAN-QUANTITY       TO WK-C-VUPD-QUANTITY.
048300           MOVE MKTTRAN-CONTEXT        TO WK-C-VUPD-CONTEXT.
048400           MOVE WK-C-BUSINESS-DATE     TO WK-C-VUPD-BUSINESS-DATE.
048500           MOVE WK-C-AUDIT-TIMESTAMP   TO WK-C-VUPD-TIMESTAMP.
048600      *
048700           CALL "MKTVUPD" USING WK-C-VUPD-LINKAGE WK-T-STATE-TABLE.
048800      *
048900           IF WK-C-VUPD-APPLIED-SW EQUAL WK-C-YES
049000               PERFORM C110-AUDIT-UPDATE-LEG
049100                  THRU C110-AUDIT-UPDATE-LEG-EX
049200           ELSE
049300               MOVE WK-C-VUPD-REJECT-REASON TO WK-C-REJECT-REASON
049400               PERFORM C900-WRITE-REJECT-ROW
049500                  THRU C900-WRITE-REJECT-ROW-EX
049600           END-IF.
049700      *
049800       C199-CALL-UPDATE-EX.
049900           EXIT.
050000      *
050100      *---------------------------------------------------------------*
050200       C110-AUDIT-UPDATE-LEG.
050300      *---------------------------------------------------------------*
050400           MOVE SPACES                  TO AUDIT-LOG-RECORD.
050500           MOVE WK-C-AUDIT-TIMESTAMP    TO MKTAUDT-TIMESTAMP.
050600           MOVE "U"                     TO MKTAUDT-TYPE.
050700           MOVE WK-C-VUPD-MANDI-ID      TO MKTAUDT-MANDI-ID.
050800           MOVE WK-C-VUPD-MANDI-NAME    TO MKTAUDT-MANDI-NAME.
050900           MOVE SPACES                  TO MKTAUDT-PARTNER-ID.
051000           MOVE WK-C-VUPD-RESOLV-COMM   TO MKTAUDT-COMMODITY.
051100           MOVE ZERO                    TO MKTAUDT-QUANTITY.
051200           MOVE WK-C-BUSINESS-DATE      TO MKTAUDT-DATE.
051300           MOVE WK-C-VUPD-PREV-PRICE    TO MKTAUDT-PREV-PRICE.
051400           MOVE WK-C-VUPD-NEW-PRICE     TO MKTAUDT-NEW-PRICE.
051500           MOVE WK-C-VUPD-PREV-ARRIVALS TO MKTAUDT-PREV-ARRIVALS.
051600           MOVE WK-C-VUPD-NEW-ARRIVALS  TO MKTAUDT-NEW-ARRIVALS.
051700           MOVE WK-C-VUPD-BASE-DEMAND   TO MKTAUDT-BASE-DEMAND.
051800           MOVE WK-C-VUPD-CONTEXT       TO MKTAUDT-CONTEXT.
051900           MOVE WK-C-VUPD-RAIN-FLAG     TO MKTAUDT-RAIN-FLAG.
052000           MOVE WK-C-VUPD-FESTIVAL-FLAG TO MKTAUDT-FESTIVAL-FLAG.
052100      *
052200           WRITE AUDIT-LOG-RECORD.
052300           ADD 1 TO WK-B-AUDIT-COUNT.
052400      *
052500           MOVE SPACES                  TO PRICE-HIST-OUT-RECORD.
052600           MOVE WK-C-VUPD-MANDI-ID      TO MKTHIST-MANDI-ID OF
052700                                             PRICE-HIST-OUT-RECORD.
052800           MOVE WK-C-BUSINESS-DATE      TO MKTHIST-DATE OF
052900                                             PRICE-HIST-OUT-RECORD.
053000           MOVE WK-C-VUPD-NEW-PRICE     TO MKTHIST-PRICE OF
053100                                             PRICE-HIST-OUT-RECORD.
053200           MOVE WK-C-VUPD-NEW-ARRIVALS  TO MKTHIST-ARRIVALS OF
053300                                             PRICE-HIST-OUT-RECORD.
053400           WRITE PRICE-HIST-OUT-RECORD.
053500      *
053600       C110-AUDIT-UPDATE-LEG-EX.
053700           EXIT.
053800      *
053900      *---------------------------------------------------------------*
054000       C200-CALL-TRANSFER.
054100      *---------------------------------------------------------------*
054200           MOVE MKTTRAN-MANDI-ID       TO WK-C-VXFR-SRC-MANDI-ID.
054300           MOVE MKTTRAN-DEST-ID        TO WK-C-VXFR-DST-MANDI-ID.
054400           MOVE MKTTRAN-COMMODITY      TO WK-C-VXFR-COMMODITY.
054500           MOVE MKTTRAN-QUANTITY       TO WK-C-VXFR-QUANTITY.
054600           MOVE MKTTRAN-CONTEXT        TO WK-C-VXFR-CONTEXT.
054700           MOVE WK-C-BUSINESS-DATE     TO WK-C-VXFR-BUSINESS-DATE.
054800           MOVE WK-C-AUDIT-TIMESTAMP   TO WK-C-VXFR-TIMESTAMP.
054900      *
055000           CALL "MKTVXFR" USING WK-C-VXFR-LINKAGE WK-T-STATE-TABLE.
055100      *
055200           IF WK-C-VXFR-APPLIED-SW EQUAL WK-C-YES
055300               PERFORM C210-AUDIT-TRANSFER-LEGS
055400                  THRU C210-AUDIT-TRANSFER-LEGS-EX
055500           ELSE
055600               MOVE WK-C-VXFR-REJECT-REASON TO WK-C-REJECT-REASON
055700               PERFORM C900-WRITE-REJECT-ROW
055800                  THRU C900-WRITE-REJECT-ROW-EX
055900           END-IF.
056000      *
056100       C299-CALL-TRANSFER-EX.
056200           EXIT.
056300      *
056400      *---------------------------------------------------------------*
056500       C210-AUDIT-TRANSFER-LEGS.
056600      *---------------------------------------------------------------*
056700           MOVE SPACES                  TO AUDIT-LOG-RECORD.
056800           MOVE WK-C-AUDIT-TIMESTAMP    TO MKTAUDT-TIMESTAMP.
056900           MOVE "T"                     TO MKTAUDT-TYPE.
057000           MOVE WK-C-VXFR-SRC-MANDI-ID  TO MKTAUDT-MANDI-ID.
057100           MOVE WK-C-VXFR-SRC-NAME      TO MKTAUDT-MANDI-NAME.
057200           MOVE WK-C-VXFR-DST-MANDI-ID  TO MKTAUDT-PARTNER-ID.
057300           MOVE WK-C-VXFR-SRC-RESOLV    TO MKTAUDT-COMMODITY.
057400           MOVE WK-C-VXFR-QUANTITY      TO MKTAUDT-QUANTITY.
057500           MOVE WK-C-BUSINESS-DATE      TO MKTAUDT-DATE.
057600           MOVE WK-C-VXFR-SRC-PREV-PRC  TO MKTAUDT-PREV-PRICE.
057700           MOVE WK-C-VXFR-SRC-NEW-PRC   TO MKTAUDT-NEW-PRICE.
057800           MOVE WK-C-VXFR-SRC-PREV-ARR  TO MKTAUDT-PREV-ARRIVALS.
057900           MOVE WK-C-VXFR-SRC-NEW-ARR   TO MKTAUDT-NEW-ARRIVALS.
058000           MOVE WK-C-VXFR-SRC-BASE-DEM  TO MKTAUDT-BASE-DEMAND.
058100           MOVE WK-C-VXFR-CONTEXT       TO MKTAUDT-CONTEXT.
058200           MOVE WK-C-VXFR-SRC-RAIN-FLG  TO MKTAUDT-RAIN-FLAG.
058300           MOVE WK-C-VXFR-SRC-FEST-FLG  TO MKTAUDT-FESTIVAL-FLAG.
058400           WRITE AUDIT-LOG-RECORD.
058500           ADD 1 TO WK-B-AUDIT-COUNT.
058600      *
058700           MOVE SPACES                  TO PRICE-HIST-OUT-RECORD.
058800           MOVE WK-C-VXFR-SRC-MANDI-ID  TO MKTHIST-MANDI-ID OF
058900                                             PRICE-HIST-OUT-RECORD.
059000           MOVE WK-C-BUSINESS-DATE      TO MKTHIST-DATE OF
059100                                             PRICE-HIST-OUT-RECORD.
059200           MOVE WK-C-VXFR-SRC-NEW-PRC   TO MKTHIST-PRICE OF
059300                                             PRICE-HIST-OUT-RECORD.
059400           MOVE WK-C-VXFR-SRC-NEW-ARR   TO MKTHIST-ARRIVALS OF
059500                                             PRICE-HIST-OUT-RECORD.
059600           WRITE PRICE-HIST-OUT-RECORD.
059700      *
059800           MOVE SPACES                  TO AUDIT-LOG-RECORD.
059900           MOVE WK-C-AUDIT-TIMESTAMP    TO MKTAUDT-TIMESTAMP.
060000           MOVE "T"                     TO MKTAUDT-TYPE.
060100           MOVE WK-C-VXFR-DST-MANDI-ID  TO MKTAUDT-MANDI-ID.
060200           MOVE WK-C-VXFR-DST-NAME      TO MKTAUDT-MANDI-NAME.
060300           MOVE WK-C-VXFR-SRC-MANDI-ID  TO MKTAUDT-PARTNER-ID.
060400           MOVE WK-C-VXFR-DST-RESOLV    TO MKTAUDT-COMMODITY.
060500           MOVE WK-C-VXFR-QUANTITY      TO MKTAUDT-QUANTITY.
060600           MOVE WK-C-BUSINESS-DATE      TO MKTAUDT-DATE.
060700           MOVE WK-C-VXFR-DST-PREV-PRC  TO MKTAUDT-PREV-PRICE.
060800           MOVE WK-C-VXFR-DST-NEW-PRC   TO MKTAUDT-NEW-PRICE.
060900           MOVE WK-C-VXFR-DST-PREV-ARR  TO MKTAUDT-PREV-ARRIVALS.
061000           MOVE WK-C-VXFR-DST-NEW-ARR   TO MKTAUDT-NEW-ARRIVALS.
061100           MOVE WK-C-VXFR-DST-BASE-DEM  TO MKTAUDT-BASE-DEMAND.
061200           MOVE WK-C-VXFR-CONTEXT       TO MKTAUDT-CONTEXT.
061300           MOVE WK-C-VXFR-DST-RAIN-FLG  TO MKTAUDT-RAIN-FLAG.
061400           MOVE WK-C-VXFR-DST-FEST-FLG  TO MKTAUDT-FESTIVAL-FLAG.
061500           WRITE AUDIT-LOG-RECORD.
061600           ADD 1 TO WK-B-AUDIT-COUNT.
061700      *
061800           MOVE SPACES                  TO PRICE-HIST-OUT-RECORD.
061900           MOVE WK-C-VXFR-DST-MANDI-ID  TO MKTHIST-MANDI-ID OF
062000                                             PRICE-HIST-OUT-RECORD.
062100           MOVE WK-C-BUSINESS-DATE      TO MKTHIST-DATE OF
062200                                             PRICE-HIST-OUT-RECORD.
062300           MOVE WK-C-VXFR-DST-NEW-PRC   TO MKTHIST-PRICE OF
062400                                             PRICE-HIST-OUT-RECORD.
062500           MOVE WK-C-VXFR-DST-NEW-ARR   TO MKTHIST-ARRIVALS OF
062600                                             PRICE-HIST-OUT-RECORD.
062700           WRITE PRICE-HIST-OUT-RECORD.
062800      *
062900       C210-AUDIT-TRANSFER-LEGS-EX.
063000           EXIT.
063100      *
063200      *---------------------------------------------------------------*
063300       C900-WRITE-REJECT-ROW.
063400      *---------------------------------------------------------------*
063500           MOVE SPACES                  TO REJECT-LOG-RECORD.
063600           MOVE MKTTRAN-RECORD          TO REJECT-LOG-TRAN-IMAGE.
063700           MOVE WK-C-REJECT-REASON      TO REJECT-LOG-REASON.
063800           WRITE REJECT-LOG-RECORD.
063900           ADD 1 TO WK-B-REJECT-COUNT.
064000      *
064100       C900-WRITE-REJECT-ROW-EX.
064200           EXIT.
064300      *
064400      *---------------------------------------------------------------*
064500       D000-WRITE-STATE-TABLE.
064600      *---------------------------------------------------------------*
064700           IF MKTTAB-ENTRY-COUNT NOT GREATER THAN ZERO
064800               GO TO D099-WRITE-STATE-TABLE-EX
064900           END-IF.
065000           PERFORM D010-WRITE-ONE-STATE-ROW
065100              THRU D010-WRITE-ONE-STATE-ROW-EX
065200               VARYING MKTTAB-IDX FROM 1 BY 1
065300                 UNTIL MKTTAB-IDX GREATER THAN MKTTAB-ENTRY-COUNT.
065400      *
065500       D099-WRITE-STATE-TABLE-EX.
065600           EXIT.
065700      *
065800      *---------------------------------------------------------------*
065900       D010-WRITE-ONE-STATE-ROW.
066000      *---------------------------------------------------------------*
066100           MOVE SPACES                             TO STATE-OUT-RECORD.
066200           MOVE MKTTAB-MANDI-ID (MKTTAB-IDX)       TO
066300                             MKTMAST-MANDI-ID OF STATE-OUT-RECORD.
066400           MOVE MKTTAB-MANDI-NAME (MKTTAB-IDX)     TO
066500                             MKTMAST-MANDI-NAME OF STATE-OUT-RECORD.
066600           MOVE MKTTAB-LOCATION (MKTTAB-IDX)       TO
066700                             MKTMAST-LOCATION OF STATE-OUT-RECORD.
066800           MOVE MKTTAB-COMMODITY-NAME (MKTTAB-IDX) TO
066900                             MKTMAST-COMMODITY-NAME OF STATE-OUT-RECORD.
067000           MOVE MKTTAB-PRIMARY-FLAG (MKTTAB-IDX)   TO
067100                             MKTMAST-PRIMARY-FLAG OF STATE-OUT-RECORD.
067200           MOVE MKTTAB-CURRENT-PRICE (MKTTAB-IDX)  TO
067300                             MKTMAST-CURRENT-PRICE OF STATE-OUT-RECORD.
067400           MOVE MKTTAB-PREVIOUS-PRICE (MKTTAB-IDX) TO
067500                             MKTMAST-PREVIOUS-PRICE OF STATE-OUT-RECORD.
067600           MOVE MKTTAB-ARRIVALS (MKTTAB-IDX)       TO
067700                             MKTMAST-ARRIVALS OF STATE-OUT-RECORD.
067800           MOVE MKTTAB-PREV-ARRIVALS (MKTTAB-IDX)  TO
067900                             MKTMAST-PREV-ARRIVALS OF STATE-OUT-RECORD.
068000           MOVE MKTTAB-BASE-DEMAND (MKTTAB-IDX)    TO
068100                             MKTMAST-BASE-DEMAND OF STATE-OUT-RECORD.
068200           MOVE MKTTAB-BASE-SUPPLY (MKTTAB-IDX)    TO
068300                             MKTMAST-BASE-SUPPLY OF STATE-OUT-RECORD.
068400           MOVE MKTTAB-RAIN-FLAG (MKTTAB-IDX)      TO
068500                             MKTMAST-RAIN-FLAG OF STATE-OUT-RECORD.
068600           MOVE MKTTAB-FESTIVAL-FLAG (MKTTAB-IDX)  TO
068700                             MKTMAST-FESTIVAL-FLAG OF STATE-OUT-RECORD.
068800           WRITE STATE-OUT-RECORD.
068900      *
069000       D010-WRITE-ONE-STATE-ROW-EX.
069100           EXIT.
069200      *
069300      *---------------------------------------------------------------*
069400       E000-RUN-STRESS-ENGINE.
069500      *---------------------------------------------------------------*
069600           CALL "MKTSTRS" USING WK-T-STATE-TABLE
069700                                 WK-T-HISTORY-TABLE
069800                                 WK-T-IMPACT-TABLE.
069900      *
070000       E099-RUN-STRESS-ENGINE-EX.
070100           EXIT.
070200      *
070300      *---------------------------------------------------------------*
070400       F000-RUN-GRAPH-ENGINE.
070500      *---------------------------------------------------------------*
070600           MOVE SPACES TO WK-C-GLAY-ORIGIN-ID.
070700      *
070800      *    THE NIGHTLY RUN ASKS FOR PLAIN MSI/100 IMPACT (NO ORIGIN).
070900      *    AN OPS-DESK SHOCK DRILL CALLS MKTGLAY SEPARATELY WITH A
071000      *    NAMED ORIGIN MANDI AND IS NOT PART OF THIS DRIVER.
071100      *
071200           CALL "MKTGLAY" USING WK-C-GLAY-LINKAGE
071300                                 WK-T-STATE-TABLE
071400                                 WK-T-EDGE-TABLE
071500                                 WK-T-IMPACT-TABLE.
071600      *
071700       F099-RUN-GRAPH-ENGINE-EX.
071800           EXIT.
071900      *
072000      *---------------------------------------------------------------*
072100       G000-RUN-FORECAST-ENGINE.
072200      *---------------------------------------------------------------*
072300           MOVE ZERO TO WK-C-FCST-HORIZON-OVER.
072400      *
072500      *    ZERO MEANS "USE THE DEFAULT 7-DAY HORIZON" - SEE MKTFCST.
072600      *
072700           CALL "MKTFCST" USING WK-C-FCST-LINKAGE
072800                                 WK-T-STATE-TABLE
072900                                 WK-T-HISTORY-TABLE.
073000      *
073100       G099-RUN-FORECAST-ENGINE-EX.
073200           EXIT.
073300      *
073400      *---------------------------------------------------------------*
073500       Z000-CLOSE-ALL-FILES.
073600      *---------------------------------------------------------------*
073700           CLOSE MANDI-MASTER.
073800           CLOSE PRICE-HIST-IN.
073900           CLOSE CONNECTIVITY.
074000           CLOSE TRANSACTIONS.
074100           CLOSE STATE-OUT.
074200           CLOSE AUDIT-LOG.
074300           CLOSE PRICE-HIST-OUT.
074400           CLOSE REJECT-LOG.
074500           DISPLAY "MKTDRIVE - TRANSACTIONS READ " WK-B-TRAN-READ-COUNT.
074600           DISPLAY "MKTDRIVE - AUDIT ROWS WRITTEN " WK-B-AUDIT-COUNT.
074700           DISPLAY "MKTDRIVE - REJECTS WRITTEN    " WK-B-REJECT-COUNT.
074800      *
074900       Z099-CLOSE-ALL-FILES-EX.
075000           EXIT.
075100      *
075200      ******************************************************************
075300      ************** END OF PROGRAM SOURCE -  MKTDRIVE ***************
075400      ******************************************************************
