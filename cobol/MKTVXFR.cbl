000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     MKTVXFR.
000500       AUTHOR.         RAVI JOSEPH.
000600       INSTALLATION.   MANDI EARLY-WARNING SYSTEM.
000700       DATE-WRITTEN.   22 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE AND APPLY
001200      *               ONE TRANSFER (TRAN-TYPE "T") TRANSACTION - A
001300      *               QUANTITY OF ONE COMMODITY MOVED FROM A SOURCE
001400      *               MANDI TO A DESTINATION MANDI.  BOTH LEGS ARE
001500      *               RECOMPUTED WITH THE FIXED ELASTICITY FORMULA.
001600      *               IF THE DESTINATION DOES NOT YET CARRY THE
001700      *               COMMODITY A NEW ROW IS ADDED TO THE STATE
001800      *               TABLE FOR IT.  THE CALLING DRIVER WRITES THE
001900      *               TWO AUDIT ROWS AND TWO PRICE-HISTORY ROWS FROM
002000      *               THE BEFORE/AFTER FIGURES RETURNED HERE.
002100      *
002200      *=================================================================
002300      * HISTORY OF AMENDMENT:
002400      *=================================================================
002500      * MKT0036 RAVJOS 22/03/1991 - INITIAL VERSION.
002600      * MKT0046 TANPEN 19/02/1999 - Y2K: BUSINESS DATE PASSED AS CCYY-
002700      *                             MM-DD FROM THE CALLER - REVIEWED,
002800      *                             NO CHANGE.
002900      * MKT0055 TANPEN 08/08/2003 - ADD A NEW STATE-TABLE ROW FOR THE
003000      *                             DESTINATION WHEN IT DOES NOT YET
003100      *                             CARRY THE COMMODITY, RATHER THAN
003200      *                             REJECTING THE TRANSFER.
003300      * MKT0070 SINKAP 02/03/2006 - GUARD THE STATE TABLE UPPER LIMIT
003400      *                             BEFORE ADDING A NEW ROW - REQUEST
003500      *                             4471.
003600      * MKT0076 RAVJOS 14/11/2007 - A STATE TABLE ROW CARRIED OVER FROM
003700      *                             A BAD EXTRACT CAN HOLD BLANKS IN
003800      *                             BASE-DEMAND/PREV-ARRIVALS - TEST
003900      *                             NUMERIC BEFORE TRUSTING EITHER
004000      *                             FIGURE - REQUEST 5108.
004100      *-----------------------------------------------------------------
004200       EJECT
004300      **********************
004400       ENVIRONMENT DIVISION.
004500      **********************
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER.  IBM-AS400.
004800       OBJECT-COMPUTER.  IBM-AS400.
004900       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005000      *
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300      *    NONE - TABLE-DRIVEN ROUTINE, NO FILES OF ITS OWN.
005400      *
005500      ***************
005600       DATA DIVISION.
005700      ***************
005800       FILE SECTION.
005900      *************
006000      *
006100       WORKING-STORAGE SECTION.
006200      *************************
006300       01  FILLER                          PIC X(24)        VALUE
006400           "** PROGRAM MKTVXFR **".
006500      *
006600       01  WK-C-COMMON.
006700           COPY MKTCMWS.
006800      *
006900       01  WK-C-WORK-AREA.
007000           05  WK-B-SRC-IDX                 PIC S9(04) COMP VALUE ZERO.
007100           05  WK-B-DST-IDX                 PIC S9(04) COMP VALUE ZERO.
007200           05  WK-C-DST-NEW-ROW-SW          PIC X(01) VALUE "N".
007300               88  WK-C-DST-IS-NEW-ROW             VALUE "Y".
007400      *
007500       01  WK-C-EDIT-WORK.
007600           05  WK-X-DEMAND-SCRATCH          PIC X(07).
007700           05  WK-N-DEMAND-SCRATCH REDEFINES WK-X-DEMAND-SCRATCH
007800                                         PIC S9(07).
007900           05  WK-X-ARRIVALS-SCRATCH        PIC X(07).
008000           05  WK-N-ARRIVALS-SCRATCH REDEFINES WK-X-ARRIVALS-SCRATCH
008100                                         PIC S9(07).
008200           05  WK-X-CURR-ARR-SCRATCH        PIC X(07).
008300           05  WK-N-CURR-ARR-SCRATCH REDEFINES WK-X-CURR-ARR-SCRATCH
008400                                         PIC S9(07).
008500           05  WK-N-SRC-DEMAND              PIC S9(07).
008600           05  WK-N-DST-DEMAND              PIC S9(07).
008700           05  WK-N-SRC-NEW-ARRIVALS        PIC S9(07).
008800           05  WK-N-DST-NEW-ARRIVALS        PIC S9(07).
008900           05  WK-C-REASON-QTY-ED           PIC ZZZZZZ9.
009000           05  WK-C-REASON-AVAIL-ED         PIC ZZZZZZ9.
009100      *
009200       01  WK-C-VFND-LINKAGE.
009300           COPY MKTLFND.
009400       01  WK-C-VCOM-LINKAGE.
009500           COPY MKTLCOM.
009600       01  WK-C-XPRC-LINKAGE.
009700           COPY MKTLPRC.
009800      *
009900      *****************
010000       LINKAGE SECTION.
010100      *****************
010200       01  WK-C-VXFR-LINKAGE.
010300           COPY MKTLXFR.
010400       01  WK-T-STATE-TABLE.
010500           COPY MKTTAB.
010600       EJECT
010700      ********************************************************
010800       PROCEDURE DIVISION USING WK-C-VXFR-LINKAGE
010900                                 WK-T-STATE-TABLE.
011000      ********************************************************
011100       MAIN-MODULE.
011200           PERFORM A000-VALIDATE-TRANSFER
011300              THRU A099-VALIDATE-TRANSFER-EX.
011400           IF WK-C-VXFR-APPLIED-SW EQUAL WK-C-YES
011500               PERFORM B000-APPLY-TRANSFER
011600                  THRU B099-APPLY-TRANSFER-EX
011700           END-IF.
011800           GOBACK.
011900      *
012000      *---------------------------------------------------------------*
012100       A000-VALIDATE-TRANSFER.
012200      *---------------------------------------------------------------*
012300           MOVE SPACES              TO WK-C-VXFR-OUTPUT.
012400           MOVE WK-C-NO              TO WK-C-VXFR-APPLIED-SW.
012500           MOVE WK-C-NO              TO WK-C-DST-NEW-ROW-SW.
012600      *
012700           IF WK-C-VXFR-QUANTITY NOT NUMERIC
012800               MOVE "Quantity must be a numeric value" TO
012900                                         WK-C-VXFR-REJECT-REASON
013000               GO TO A099-VALIDATE-TRANSFER-EX
013100           END-IF.
013200      *
013300           IF WK-C-VXFR-QUANTITY NOT GREATER THAN ZERO
013400               MOVE "Quantity must be greater than 0" TO
013500                                         WK-C-VXFR-REJECT-REASON
013600               GO TO A099-VALIDATE-TRANSFER-EX
013700           END-IF.
013800      *
013900           IF WK-C-VXFR-SRC-MANDI-ID EQUAL WK-C-VXFR-DST-MANDI-ID
014000               MOVE "Source and destination must differ" TO
014100                                         WK-C-VXFR-REJECT-REASON
014200               GO TO A099-VALIDATE-TRANSFER-EX
014300           END-IF.
014400      *
014500           MOVE WK-C-VXFR-SRC-MANDI-ID TO WK-C-VFND-MANDI-ID.
014600           CALL "MKTVFND" USING WK-C-VFND-RECORD WK-T-STATE-TABLE.
014700           IF WK-C-VFND-FOUND NOT EQUAL WK-C-YES
014800               MOVE "Source mandi not found" TO
014900                                         WK-C-VXFR-REJECT-REASON
015000               GO TO A099-VALIDATE-TRANSFER-EX
015100           END-IF.
015200      *
015300           MOVE WK-C-VXFR-DST-MANDI-ID TO WK-C-VFND-MANDI-ID.
015400           CALL "MKTVFND" USING WK-C-VFND-RECORD WK-T-STATE-TABLE.
015500           IF WK-C-VFND-FOUND NOT EQUAL WK-C-YES
015600               MOVE "Destination mandi not found" TO
015700                                         WK-C-VXFR-REJECT-REASON
015800               GO TO A099-VALIDATE-TRANSFER-EX
015900           END-IF.
016000      *
016100           MOVE WK-C-VXFR-SRC-MANDI-ID TO WK-C-VCOM-MANDI-ID.
016200           MOVE WK-C-VXFR-COMMODITY    TO WK-C-VCOM-COMMODITY.
016300           CALL "MKTVCOM" USING WK-C-VCOM-RECORD WK-T-STATE-TABLE.
016400           IF WK-C-VCOM-FOUND NOT EQUAL WK-C-YES
016500               MOVE "Commodity not found at source mandi" TO
016600                                         WK-C-VXFR-REJECT-REASON
016700               GO TO A099-VALIDATE-TRANSFER-EX
016800           END-IF.
016900           SET WK-B-SRC-IDX TO WK-C-VCOM-TABLE-INDEX.
017000      *
017100           IF WK-C-VXFR-QUANTITY GREATER THAN WK-C-VCOM-ARRIVALS
017200               MOVE WK-C-VXFR-QUANTITY  TO WK-C-REASON-QTY-ED
017300               MOVE WK-C-VCOM-ARRIVALS  TO WK-C-REASON-AVAIL-ED
017400               STRING "Insufficient supply: requested "
017500                      WK-C-REASON-QTY-ED DELIMITED BY SIZE
017600                      ", available " DELIMITED BY SIZE
017700                      WK-C-REASON-AVAIL-ED DELIMITED BY SIZE
017800                      INTO WK-C-VXFR-REJECT-REASON
017900               GO TO A099-VALIDATE-TRANSFER-EX
018000           END-IF.
018100      *
018200           MOVE WK-C-VXFR-DST-MANDI-ID TO WK-C-VCOM-MANDI-ID.
018300           MOVE WK-C-VXFR-COMMODITY    TO WK-C-VCOM-COMMODITY.
018400           CALL "MKTVCOM" USING WK-C-VCOM-RECORD WK-T-STATE-TABLE.
018500      *
018600      *    A MANDI ALWAYS HAS AT LEAST A PRIMARY COMMODITY ROW, SO
018700      *    MKTVCOM ALWAYS REPORTS FOUND FOR A VALID MANDI - CHECK
018800      *    WHETHER IT ACTUALLY MATCHED THE NAMED COMMODITY OR FELL
018900      *    BACK TO THE PRIMARY.
019000           IF WK-C-VCOM-RESOLV-COMM EQUAL WK-C-VXFR-COMMODITY
019100               SET WK-B-DST-IDX TO WK-C-VCOM-TABLE-INDEX
019200           ELSE
019300               MOVE WK-C-YES TO WK-C-DST-NEW-ROW-SW
019400               IF MKTTAB-ENTRY-COUNT NOT LESS THAN 200
019500                   MOVE "State table is full" TO
019600                                         WK-C-VXFR-REJECT-REASON
019700                   GO TO A099-VALIDATE-TRANSFER-EX
019800               END-IF
019900           END-IF.
020000      *
020100           MOVE WK-C-YES             TO WK-C-VXFR-APPLIED-SW.
020200      *
020300       A099-VALIDATE-TRANSFER-EX.
020400           EXIT.
020500      *
020600      *---------------------------------------------------------------*
020700       B000-APPLY-TRANSFER.
020800      *---------------------------------------------------------------*
020900           SET MKTTAB-IDX TO WK-B-SRC-IDX.
021000           MOVE MKTTAB-CURRENT-PRICE (MKTTAB-IDX) TO
021100                                         WK-C-VXFR-SRC-PREV-PRC.
021200           MOVE MKTTAB-ARRIVALS (MKTTAB-IDX)      TO
021300                                         WK-C-VXFR-SRC-PREV-ARR.
021400           MOVE MKTTAB-MANDI-NAME (MKTTAB-IDX)    TO
021500                                         WK-C-VXFR-SRC-NAME.
021600           MOVE MKTTAB-COMMODITY-NAME (MKTTAB-IDX) TO
021700                                         WK-C-VXFR-SRC-RESOLV.
021800           MOVE MKTTAB-RAIN-FLAG (MKTTAB-IDX)      TO
021900                                         WK-C-VXFR-SRC-RAIN-FLG.
022000           MOVE MKTTAB-FESTIVAL-FLAG (MKTTAB-IDX)  TO
022100                                         WK-C-VXFR-SRC-FEST-FLG.
022200      *
022300           MOVE MKTTAB-BASE-DEMAND (MKTTAB-IDX) TO WK-X-DEMAND-SCRATCH.
022400           IF WK-X-DEMAND-SCRATCH NOT NUMERIC
022500               MOVE ZERO             TO WK-N-SRC-DEMAND
022600           ELSE
022700               MOVE WK-N-DEMAND-SCRATCH TO WK-N-SRC-DEMAND
022800           END-IF.
022900           IF WK-N-SRC-DEMAND NOT GREATER THAN ZERO
023000               MOVE MKTTAB-PREV-ARRIVALS (MKTTAB-IDX) TO
023100                                         WK-X-ARRIVALS-SCRATCH
023200               IF WK-X-ARRIVALS-SCRATCH NUMERIC
023300                   MOVE WK-N-ARRIVALS-SCRATCH TO WK-N-SRC-DEMAND
023400               END-IF
023500           END-IF.
023600           IF WK-N-SRC-DEMAND NOT GREATER THAN ZERO
023700               MOVE 1000             TO WK-N-SRC-DEMAND
023800           END-IF.
023900           MOVE WK-N-SRC-DEMAND      TO WK-C-VXFR-SRC-BASE-DEM.
024000      *
024100           MOVE MKTTAB-ARRIVALS (MKTTAB-IDX) TO WK-X-CURR-ARR-SCRATCH.
024200           IF WK-X-CURR-ARR-SCRATCH NOT NUMERIC
024300               MOVE ZERO             TO WK-N-CURR-ARR-SCRATCH
024400           END-IF.
024500           COMPUTE WK-N-SRC-NEW-ARRIVALS =
024600                   WK-N-CURR-ARR-SCRATCH - WK-C-VXFR-QUANTITY.
024700      *
024800           MOVE WK-C-VXFR-SRC-PREV-PRC TO WK-C-XPRC-OLD-PRICE.
024900           MOVE WK-N-SRC-NEW-ARRIVALS   TO WK-C-XPRC-NEW-SUPPLY.
025000           MOVE WK-N-SRC-DEMAND         TO WK-C-XPRC-BASE-DEMAND.
025100           CALL "MKTXPRC" USING WK-C-XPRC-RECORD.
025200           MOVE WK-C-XPRC-NEW-PRICE     TO WK-C-VXFR-SRC-NEW-PRC.
025300           MOVE WK-N-SRC-NEW-ARRIVALS   TO WK-C-VXFR-SRC-NEW-ARR.
025400      *
025500           MOVE MKTTAB-CURRENT-PRICE (MKTTAB-IDX) TO
025600                                         MKTTAB-PREVIOUS-PRICE (MKTTAB-IDX).
025700           MOVE MKTTAB-ARRIVALS (MKTTAB-IDX)      TO
025800                                         MKTTAB-PREV-ARRIVALS (MKTTAB-IDX).
025900           MOVE WK-C-XPRC-NEW-PRICE     TO
026000                                         MKTTAB-CURRENT-PRICE (MKTTAB-IDX).
026100           MOVE WK-N-SRC-NEW-ARRIVALS   TO
026200                                         MKTTAB-ARRIVALS (MKTTAB-IDX).
026300           MOVE WK-N-SRC-NEW-ARRIVALS   TO
026400                                         MKTTAB-BASE-SUPPLY (MKTTAB-IDX).
026500      *
026600           IF WK-C-DST-IS-NEW-ROW
026700               PERFORM C000-ADD-DEST-ROW THRU C099-ADD-DEST-ROW-EX
026800           ELSE
026900               PERFORM D000-UPDATE-DEST-ROW
027000                  THRU D099-UPDATE-DEST-ROW-EX
027100           END-IF.
027200      *
027300       B099-APPLY-TRANSFER-EX.
027400           EXIT.
027500      *
027600      *---------------------------------------------------------------*
027700       C000-ADD-DEST-ROW.
027800      *---------------------------------------------------------------*
027900           SET MKTTAB-IDX TO WK-B-DST-IDX.
028000           MOVE MKTTAB-MANDI-NAME (MKTTAB-IDX) TO WK-C-VXFR-DST-NAME.
028100           MOVE MKTTAB-RAIN-FLAG (MKTTAB-IDX)  TO
028200                                         WK-C-VXFR-DST-RAIN-FLG.
028300           MOVE MKTTAB-FESTIVAL-FLAG (MKTTAB-IDX) TO
028400                                         WK-C-VXFR-DST-FEST-FLG.
028500      *
028600           MOVE ZERO                 TO WK-C-VXFR-DST-PREV-ARR.
028700           MOVE WK-C-VXFR-SRC-PREV-PRC TO WK-C-VXFR-DST-PREV-PRC.
028800           MOVE WK-C-VXFR-QUANTITY    TO WK-N-DST-DEMAND.
028900           MOVE WK-N-DST-DEMAND       TO WK-C-VXFR-DST-BASE-DEM.
029000           MOVE WK-C-VXFR-QUANTITY    TO WK-N-DST-NEW-ARRIVALS.
029100           MOVE WK-C-VXFR-COMMODITY   TO WK-C-VXFR-DST-RESOLV.
029200      *
029300           MOVE WK-C-VXFR-DST-PREV-PRC TO WK-C-XPRC-OLD-PRICE.
029400           MOVE WK-N-DST-NEW-ARRIVALS   TO WK-C-XPRC-NEW-SUPPLY.
029500           MOVE WK-N-DST-DEMAND         TO WK-C-XPRC-BASE-DEMAND.
029600           CALL "MKTXPRC" USING WK-C-XPRC-RECORD.
029700           MOVE WK-C-XPRC-NEW-PRICE     TO WK-C-VXFR-DST-NEW-PRC.
029800           MOVE WK-N-DST-NEW-ARRIVALS   TO WK-C-VXFR-DST-NEW-ARR.
029900      *
030000           SET MKTTAB-ENTRY-COUNT UP BY 1.
030100           SET MKTTAB-IDX TO MKTTAB-ENTRY-COUNT.
030200           MOVE WK-C-VXFR-DST-MANDI-ID  TO MKTTAB-MANDI-ID (MKTTAB-IDX).
030300           MOVE WK-C-VXFR-DST-NAME      TO
030400                                         MKTTAB-MANDI-NAME (MKTTAB-IDX).
030500           MOVE MKTTAB-LOCATION (WK-B-DST-IDX) TO
030600                                         MKTTAB-LOCATION (MKTTAB-IDX).
030700           MOVE WK-C-VXFR-COMMODITY     TO
030800                                         MKTTAB-COMMODITY-NAME (MKTTAB-IDX).
030900           MOVE "N"                     TO
031000                                         MKTTAB-PRIMARY-FLAG (MKTTAB-IDX).
031100           MOVE WK-C-XPRC-NEW-PRICE     TO
031200                                         MKTTAB-CURRENT-PRICE (MKTTAB-IDX).
031300           MOVE WK-C-VXFR-DST-PREV-PRC  TO
031400                                         MKTTAB-PREVIOUS-PRICE (MKTTAB-IDX).
031500           MOVE WK-N-DST-NEW-ARRIVALS   TO
031600                                         MKTTAB-ARRIVALS (MKTTAB-IDX).
031700           MOVE WK-C-VXFR-DST-PREV-ARR  TO
031800                                         MKTTAB-PREV-ARRIVALS (MKTTAB-IDX).
031900           MOVE WK-N-DST-DEMAND         TO
032000                                         MKTTAB-BASE-DEMAND (MKTTAB-IDX).
032100           MOVE WK-N-DST-NEW-ARRIVALS   TO
032200                                         MKTTAB-BASE-SUPPLY (MKTTAB-IDX).
032300           MOVE WK-C-VXFR-DST-RAIN-FLG  TO
032400                                         MKTTAB-RAIN-FLAG (MKTTAB-IDX).
032500           MOVE WK-C-VXFR-DST-FEST-FLG  TO
032600                                         MKTTAB-FESTIVAL-FLAG (MKTTAB-IDX).
032700      *
032800       C099-ADD-DEST-ROW-EX.
032900           EXIT.
033000      *
033100      *---------------------------------------------------------------*
033200       D000-UPDATE-DEST-ROW.
033300      *---------------------------------------------------------------*
033400           SET MKTTAB-IDX TO WK-B-DST-IDX.
033500           MOVE MKTTAB-CURRENT-PRICE (MKTTAB-IDX) TO
033600                                         WK-C-VXFR-DST-PREV-PRC.
033700           MOVE MKTTAB-ARRIVALS (MKTTAB-IDX)      TO
033800                                         WK-C-VXFR-DST-PREV-ARR.
033900           MOVE MKTTAB-MANDI-NAME (MKTTAB-IDX)    TO
034000                                         WK-C-VXFR-DST-NAME.
034100           MOVE MKTTAB-COMMODITY-NAME (MKTTAB-IDX) TO
034200                                         WK-C-VXFR-DST-RESOLV.
034300           MOVE MKTTAB-RAIN-FLAG (MKTTAB-IDX)      TO
034400                                         WK-C-VXFR-DST-RAIN-FLG.
034500           MOVE MKTTAB-FESTIVAL-FLAG (MKTTAB-IDX)  TO
034600                                         WK-C-VXFR-DST-FEST-FLG.
034700      *
034800           MOVE MKTTAB-BASE-DEMAND (MKTTAB-IDX) TO WK-X-DEMAND-SCRATCH.
034900           IF WK-X-DEMAND-SCRATCH NOT NUMERIC
035000               MOVE 1000             TO WK-N-DST-DEMAND
035100           ELSE
035200               MOVE WK-N-DEMAND-SCRATCH TO WK-N-DST-DEMAND
035300           END-IF.
035400           MOVE WK-N-DST-DEMAND         TO WK-C-VXFR-DST-BASE-DEM.
035500      *
035600           COMPUTE WK-N-DST-NEW-ARRIVALS =
035700                   MKTTAB-ARRIVALS (MKTTAB-IDX) + WK-C-VXFR-QUANTITY.
035800      *
035900           MOVE WK-C-VXFR-DST-PREV-PRC TO WK-C-XPRC-OLD-PRICE.
036000           MOVE WK-N-DST-NEW-ARRIVALS   TO WK-C-XPRC-NEW-SUPPLY.
036100           MOVE WK-N-DST-DEMAND         TO WK-C-XPRC-BASE-DEMAND.
036200           CALL "MKTXPRC" USING WK-C-XPRC-RECORD.
036300           MOVE WK-C-XPRC-NEW-PRICE     TO WK-C-VXFR-DST-NEW-PRC.
036400           MOVE WK-N-DST-NEW-ARRIVALS   TO WK-C-VXFR-DST-NEW-ARR.
036500      *
036600           MOVE MKTTAB-CURRENT-PRICE (MKTTAB-IDX) TO
036700                                         MKTTAB-PREVIOUS-PRICE (MKTTAB-IDX).
036800           MOVE MKTTAB-ARRIVALS (MKTTAB-IDX)      TO
036900                                         MKTTAB-PREV-ARRIVALS (MKTTAB-IDX).
037000           MOVE WK-C-XPRC-NEW-PRICE     TO
037100                                         MKTTAB-CURRENT-PRICE (MKTTAB-IDX).
037200           MOVE WK-N-DST-NEW-ARRIVALS   TO
037300                                         MKTTAB-ARRIVALS (MKTTAB-IDX).
037400           MOVE WK-N-DST-NEW-ARRIVALS   TO
037500                                         MKTTAB-BASE-SUPPLY (MKTTAB-IDX).
037600      *
037700       D099-UPDATE-DEST-ROW-EX.
037800           EXIT.
037900      *
038000      ******************************************************************
038100      ************** END OF PROGRAM SOURCE -  MKTVXFR ***************
038200      ******************************************************************
