000100      *****************************************************************
000200      * MKTAUDT  - AUDIT (STATE-HISTORY) RECORD - APPEND-ONLY, ONE    *
000300      *            ROW PER APPLIED CHANGE LEG. TRANSFERS WRITE TWO    *
000400      *            ROWS: SOURCE LEG THEN DESTINATION LEG. STATE ROWS  *
000500      *            ARE NEVER OVERWRITTEN - THIS IS THE ONLY RECORD    *
000600      *            OF WHAT HAPPENED AND WHEN.                         *
000700      *****************************************************************
000800      * HISTORY OF AMENDMENT:                                         *
000900      *-----------------------------------------------------------------
001000      * MKT0006 RAVJOS 12/03/1991 - INITIAL VERSION
001100      * MKT0016 TANPEN 03/09/1997 - ADDED AUD-PARTNER-ID FOR TRANSFER
001200      *                             LEG CROSS-REFERENCE
001300      * MKT0028 SINKAP 14/01/2006 - ADDED AUD-RAIN-FLAG/FESTIVAL-FLAG
001400      *                             SO THE STRESS ENGINE CAN REPLAY
001500      *                             THE EXTERNAL CONDITIONS AT CHANGE
001600      * MKT0033 TANPEN 11/02/2009 - ADDED AUD-BASE-DEMAND - AUDITORS
001700      *                             ASKED FOR THE DEMAND FIGURE USED
001800      *                             IN THE PRICE RECOMPUTATION
001900      *-----------------------------------------------------------------
002000       05  MKTAUDT-RECORD                  PIC X(200).
002100       05  MKTAUDT-DETAIL REDEFINES MKTAUDT-RECORD.
002200           10  MKTAUDT-TIMESTAMP           PIC X(19).
002300      *            CCYY-MM-DD HH:MM:SS OF APPLICATION
002400           10  MKTAUDT-TYPE                PIC X(01).
002500               88  MKTAUDT-IS-UPDATE                VALUE "U".
002600               88  MKTAUDT-IS-TRANSFER              VALUE "T".
002700      *            U MARKET UPDATE, T TRANSFER EXECUTION
002800           10  MKTAUDT-MANDI-ID            PIC X(10).
002900      *            AFFECTED MANDI
003000           10  MKTAUDT-MANDI-NAME          PIC X(30).
003100      *            AFFECTED MANDI NAME
003200           10  MKTAUDT-PARTNER-ID          PIC X(10).
003300      *            TRANSFER: THE OTHER MANDI. BLANK FOR UPDATES
003400           10  MKTAUDT-COMMODITY           PIC X(12).
003500      *            COMMODITY
003600           10  MKTAUDT-QUANTITY            PIC 9(07).
003700      *            TRANSFER QUANTITY - ZERO FOR UPDATES
003800           10  MKTAUDT-DATE                PIC X(10).
003900      *            BUSINESS DATE CCYY-MM-DD
004000           10  MKTAUDT-PREV-PRICE          PIC S9(7)V99.
004100      *            PRICE BEFORE
004200           10  MKTAUDT-NEW-PRICE           PIC S9(7)V99.
004300      *            PRICE AFTER
004400           10  MKTAUDT-PREV-ARRIVALS       PIC 9(07).
004500      *            ARRIVALS BEFORE
004600           10  MKTAUDT-NEW-ARRIVALS        PIC 9(07).
004700      *            ARRIVALS AFTER
004800           10  MKTAUDT-BASE-DEMAND         PIC 9(07).
004900      *            DEMAND USED IN PRICE RECOMPUTATION
005000           10  MKTAUDT-CONTEXT             PIC X(40).
005100      *            OPTIONAL CONTEXT NOTE
005200           10  MKTAUDT-RAIN-FLAG           PIC X(01).
005300      *            EXTERNAL RAIN FLAG AT TIME OF CHANGE
005400           10  MKTAUDT-FESTIVAL-FLAG       PIC X(01).
005500      *            EXTERNAL FESTIVAL FLAG AT TIME OF CHANGE
005600           10  FILLER                      PIC X(20).
