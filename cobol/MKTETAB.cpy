000100      *****************************************************************
000200      * MKTETAB  - IN-MEMORY CONNECTIVITY (NETWORK EDGE) TABLE, LOADED*
000300      *            FROM THE CONNECTIVITY FILE. UNDIRECTED - NEIGHBOUR *
000400      *            SEARCHES CHECK BOTH FROM-MANDI AND TO-MANDI.       *
000500      *****************************************************************
000600      * HISTORY OF AMENDMENT:                                         *
000700      *-----------------------------------------------------------------
000800      * MKT0017 RAVJOS 12/03/1991 - INITIAL VERSION, 500 EDGES
000900      *-----------------------------------------------------------------
001000       01  MKTETAB-EDGE-TABLE.
001100           05  MKTETAB-EDGE-COUNT          PIC S9(04) COMP VALUE ZERO.
001200           05  MKTETAB-EDGE OCCURS 1 TO 500 TIMES
001300                          DEPENDING ON MKTETAB-EDGE-COUNT
001400                          INDEXED BY MKTETAB-IDX.
001500               10  MKTETAB-FROM-MANDI      PIC X(10).
001600               10  MKTETAB-TO-MANDI        PIC X(10).
001700               10  MKTETAB-STRENGTH        PIC 9(01)V999.
001800               10  MKTETAB-COST-PER-QT     PIC 9(05)V99.
001900               10  MKTETAB-TRAVEL-TIME     PIC 9(03)V9.
002000               10  FILLER                  PIC X(05).
