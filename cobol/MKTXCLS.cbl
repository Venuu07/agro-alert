000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     MKTXCLS.
000500       AUTHOR.         RAVI JOSEPH.
000600       INSTALLATION.   MANDI EARLY-WARNING SYSTEM.
000700       DATE-WRITTEN.   15 SEP 1991.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS ROUTINE CLASSIFIES A MARKET STRESS INDEX
001200      *               (MSI) VALUE INTO ITS STATUS CODE - HIGH, WATCH
001300      *               OR NORMAL.  CALLED BY THE STRESS ENGINE AND BY
001400      *               THE GRAPH-LAYOUT BUILDER SO THE THRESHOLDS NEVER
001500      *               DRIFT BETWEEN THE STRESS REPORT AND THE GRAPH
001600      *               PAYLOAD.
001700      *
001800      *=================================================================
001900      * HISTORY OF AMENDMENT:
002000      *=================================================================
002100      * MKT0033 RAVJOS 15/09/1991 - INITIAL VERSION.
002200      * MKT0044 TANPEN 19/02/1999 - Y2K REVIEW - NO DATE FIELDS HELD,
002300      *                             NO CHANGE REQUIRED.
002400      * MKT0059 SINKAP 14/01/2006 - THE MSI BREAK POINTS (65 AND 35)
002500      *                             ARE SET BY THE MARKETS DESK AND
002600      *                             MUST NOT BE CHANGED WITHOUT SIGN
002700      *                             OFF - SEE REQUEST 4471.
002800      * MKT0060 SINKAP 21/01/2006 - REJECT A STRAY OVERPUNCH SIGN ON
002900      *                             THE INCOMING MSI AND GUARD AGAINST
003000      *                             THE WATCH BREAK BEING SET AT OR
003100      *                             ABOVE THE HIGH BREAK - REQUEST 4471.
003200      *-----------------------------------------------------------------
003300       EJECT
003400      **********************
003500       ENVIRONMENT DIVISION.
003600      **********************
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER.  IBM-AS400.
003900       OBJECT-COMPUTER.  IBM-AS400.
004000       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004100      *
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400      *    NONE - PURE CLASSIFICATION ROUTINE, NO FILES.
004500      *
004600      ***************
004700       DATA DIVISION.
004800      ***************
004900       FILE SECTION.
005000      *************
005100      *
005200       WORKING-STORAGE SECTION.
005300      *************************
005400       01  FILLER                          PIC X(24)        VALUE
005500           "** PROGRAM MKTXCLS **".
005600      *
005700       01  WK-C-COMMON.
005800           COPY MKTCMWS.
005900      *
006000       01  WK-C-BREAK-POINTS.
006100           05  WK-B-HIGH-BREAK              PIC S9(03) COMP VALUE 65.
006200           05  WK-B-WATCH-BREAK             PIC S9(03) COMP VALUE 35.
006300      *
006400       01  WK-C-EDIT-WORK.
006500           05  WK-X-MSI-SCRATCH             PIC X(03).
006600           05  WK-N-MSI-SCRATCH REDEFINES WK-X-MSI-SCRATCH
006700                                         PIC 9(03).
006800           05  WK-X-SIGN-CHECK-SCRATCH      PIC X(03).
006900           05  WK-N-SIGN-CHECK-SCRATCH REDEFINES WK-X-SIGN-CHECK-SCRATCH
007000                                         PIC S9(03).
007100           05  WK-X-WATCH-CHECK-SCRATCH     PIC X(03).
007200           05  WK-N-WATCH-CHECK-SCRATCH REDEFINES WK-X-WATCH-CHECK-SCRATCH
007300                                         PIC S9(03).
007400      *
007500      *****************
007600       LINKAGE SECTION.
007700      *****************
007800       01  WK-C-XCLS-LINKAGE.
007900           COPY MKTLCLS.
008000       EJECT
008100      ********************************************************
008200       PROCEDURE DIVISION USING WK-C-XCLS-LINKAGE.
008300      ********************************************************
008400       MAIN-MODULE.
008500           PERFORM A000-CLASSIFY-MSI
008600              THRU A099-CLASSIFY-MSI-EX.
008700           GOBACK.
008800      *
008900      *---------------------------------------------------------------*
009000       A000-CLASSIFY-MSI.
009100      *---------------------------------------------------------------*
009200      *    MKT0060 - AN MSI FIGURE THAT ARRIVES WITH A STRAY OVERPUNCH
009300      *    SIGN MUST NOT BE CLASSIFIED AS IF IT WERE A VALID READING.
009400           MOVE WK-C-XCLS-MSI          TO WK-X-MSI-SCRATCH.
009500           IF WK-X-MSI-SCRATCH NOT NUMERIC
009600               MOVE "NORMAL"           TO WK-C-XCLS-STATUS
009700               GO TO A099-CLASSIFY-MSI-EX
009800           END-IF.
009900      *
010000           MOVE WK-C-XCLS-MSI          TO WK-X-SIGN-CHECK-SCRATCH.
010100           IF WK-N-SIGN-CHECK-SCRATCH NEGATIVE
010200               MOVE "NORMAL"           TO WK-C-XCLS-STATUS
010300               GO TO A099-CLASSIFY-MSI-EX
010400           END-IF.
010500      *
010600      *    MKT0060 - THE WATCH BREAK MUST STAY BELOW THE HIGH BREAK OR
010700      *    THE TWO THRESHOLDS SET BY THE MARKETS DESK HAVE BEEN MIS-
010800      *    APPLIED - SEE REQUEST 4471.
010900           MOVE WK-B-WATCH-BREAK       TO WK-X-WATCH-CHECK-SCRATCH.
011000           IF WK-N-WATCH-CHECK-SCRATCH NOT LESS THAN WK-B-HIGH-BREAK
011100               MOVE "NORMAL"           TO WK-C-XCLS-STATUS
011200               GO TO A099-CLASSIFY-MSI-EX
011300           END-IF.
011400      *
011500           IF WK-N-MSI-SCRATCH GREATER THAN WK-B-HIGH-BREAK
011600               MOVE "HIGH  "           TO WK-C-XCLS-STATUS
011700               GO TO A099-CLASSIFY-MSI-EX
011800           END-IF.
011900      *
012000           IF WK-N-MSI-SCRATCH GREATER THAN WK-B-WATCH-BREAK
012100               MOVE "WATCH "           TO WK-C-XCLS-STATUS
012200               GO TO A099-CLASSIFY-MSI-EX
012300           END-IF.
012400      *
012500           MOVE "NORMAL"               TO WK-C-XCLS-STATUS.
012600      *
012700       A099-CLASSIFY-MSI-EX.
012800           EXIT.
012900      *
013000      ******************************************************************
013100      ************** END OF PROGRAM SOURCE -  MKTXCLS ***************
013200      ******************************************************************
