000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     MKTVFND.
000500       AUTHOR.         RAVI JOSEPH.
000600       INSTALLATION.   MANDI EARLY-WARNING SYSTEM.
000700       DATE-WRITTEN.   12 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP A MANDI BY
001200      *               ID IN THE IN-MEMORY MANDI-COMMODITY STATE TABLE
001300      *               AND RETURN ITS MANDI-LEVEL FIELDS.
001400      *
001500      *=================================================================
001600      * HISTORY OF AMENDMENT:
001700      *=================================================================
001800      * MKT0030 RAVJOS 12/03/1991 - INITIAL VERSION.
001900      * MKT0034 SINKAP 04/11/1994 - RETURN RAIN/FESTIVAL FLAGS TO
002000      *                             CALLER FOR THE STRESS ENGINE.
002100      * MKT0041 TANPEN 19/02/1999 - Y2K: NO DATE FIELDS IN THIS
002200      *                             ROUTINE - REVIEWED, NO CHANGE.
002300      * MKT0052 TANPEN 08/08/2003 - RETURN PRIMARY-COMMODITY SO THE
002400      *                             UPDATE ROUTINE CAN FALL BACK TO
002500      *                             IT WHEN THE NAMED COMMODITY IS
002600      *                             NOT CARRIED AT THE MANDI.
002700      * MKT0067 SINKAP 02/03/2006 - RECAST THE TABLE SCAN AS AN
002800      *                             OLD-STYLE PERFORM...VARYING
002900      *                             PARAGRAPH LOOP TO MATCH SHOP
003000      *                             STANDARD - SEE REQUEST 4471.
003100      *-----------------------------------------------------------------
003200       EJECT
003300      **********************
003400       ENVIRONMENT DIVISION.
003500      **********************
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER.  IBM-AS400.
003800       OBJECT-COMPUTER.  IBM-AS400.
003900       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004000      *
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300      *    NONE - TABLE-DRIVEN ROUTINE, NO FILES OF ITS OWN.
004400      *
004500      ***************
004600       DATA DIVISION.
004700      ***************
004800       FILE SECTION.
004900      *************
005000      *
005100       WORKING-STORAGE SECTION.
005200      *************************
005300       01  FILLER                          PIC X(24)        VALUE
005400           "** PROGRAM MKTVFND **".
005500      *
005600      * ------------------ PROGRAM WORKING STORAGE -------------------*
005700       01  WK-C-COMMON.
005800           COPY MKTCMWS.
005900      *
006000       01  WK-C-WORK-AREA.
006100           05  WK-B-SCAN-IDX               PIC S9(04) COMP VALUE ZERO.
006200           05  WK-B-FIRST-PRIMARY-IDX      PIC S9(04) COMP VALUE ZERO.
006300           05  WK-C-SCAN-KEY               PIC X(10) VALUE SPACES.
006400      *
006500       01  WK-C-DATE-WORK.
006600           05  WK-C-TODAY-DATE.
006700               10  WK-C-TODAY-CC           PIC 9(02).
006800               10  WK-C-TODAY-YY           PIC 9(02).
006900               10  WK-C-TODAY-MM           PIC 9(02).
007000               10  WK-C-TODAY-DD           PIC 9(02).
007100           05  WK-N-TODAY-DATE REDEFINES WK-C-TODAY-DATE
007200                                         PIC 9(08).
007300           05  WK-C-ISO-DATE               PIC X(10).
007400           05  WK-C-ISO-PARTS REDEFINES WK-C-ISO-DATE.
007500               10  WK-C-ISO-YYYY           PIC X(04).
007600               10  FILLER                  PIC X(01).
007700               10  WK-C-ISO-MM             PIC X(02).
007800               10  FILLER                  PIC X(01).
007900               10  WK-C-ISO-DD             PIC X(02).
008000           05  WK-X-NAME-SCRATCH           PIC X(30).
008100           05  WK-C-NAME-PARTS REDEFINES WK-X-NAME-SCRATCH.
008200               10  WK-C-NAME-FIRST-WORD    PIC X(10).
008300               10  FILLER                  PIC X(20).
008400      *
008500      *****************
008600       LINKAGE SECTION.
008700      *****************
008800       01  WK-C-VFND-LINKAGE.
008900           COPY MKTLFND.
009000       01  WK-T-STATE-TABLE.
009100           COPY MKTTAB.
009200       EJECT
009300      ********************************************************
009400       PROCEDURE DIVISION USING WK-C-VFND-LINKAGE
009500                                 WK-T-STATE-TABLE.
009600      ********************************************************
009700       MAIN-MODULE.
009800           PERFORM A000-FIND-MANDI
009900              THRU A099-FIND-MANDI-EX.
010000           GOBACK.
010100      *
010200      *---------------------------------------------------------------*
010300       A000-FIND-MANDI.
010400      *---------------------------------------------------------------*
010500           MOVE SPACES             TO WK-C-VFND-OUTPUT.
010600           MOVE WK-C-NO            TO WK-C-VFND-FOUND.
010700           MOVE WK-C-VFND-MANDI-ID TO WK-C-SCAN-KEY.
010800           SET WK-B-FIRST-PRIMARY-IDX TO ZERO.
010900      *
011000           IF MKTTAB-ENTRY-COUNT NOT GREATER THAN ZERO
011100               MOVE "SUP0016"       TO WK-C-VFND-ERROR-CD
011200               GO TO A099-FIND-MANDI-EX
011300           END-IF.
011400      *
011500           SET MKTTAB-IDX TO 1.
011600           PERFORM A010-SCAN-ONE-ROW THRU A010-SCAN-ONE-ROW-EX
011700              VARYING MKTTAB-IDX FROM 1 BY 1
011800                UNTIL MKTTAB-IDX GREATER THAN MKTTAB-ENTRY-COUNT.
011900      *
012000           IF WK-C-VFND-FOUND NOT EQUAL WK-C-YES
012100               MOVE "SUP0016"       TO WK-C-VFND-ERROR-CD
012200           END-IF.
012300      *
012400       A099-FIND-MANDI-EX.
012500           EXIT.
012600      *
012700      *---------------------------------------------------------------*
012800       A010-SCAN-ONE-ROW.
012900      *---------------------------------------------------------------*
013000           IF MKTTAB-MANDI-ID (MKTTAB-IDX) NOT EQUAL WK-C-SCAN-KEY
013100               GO TO A010-SCAN-ONE-ROW-EX
013200           END-IF.
013300           MOVE WK-C-YES TO WK-C-VFND-FOUND.
013400           MOVE MKTTAB-MANDI-NAME (MKTTAB-IDX)
013500                             TO WK-C-VFND-MANDI-NAME.
013600           MOVE MKTTAB-LOCATION (MKTTAB-IDX)
013700                             TO WK-C-VFND-LOCATION.
013800           MOVE MKTTAB-RAIN-FLAG (MKTTAB-IDX)
013900                             TO WK-C-VFND-RAIN-FLAG.
014000           MOVE MKTTAB-FESTIVAL-FLAG (MKTTAB-IDX)
014100                             TO WK-C-VFND-FESTIVAL-FLAG.
014200           IF MKTTAB-PRIMARY-FLAG (MKTTAB-IDX) NOT EQUAL "Y"
014300               GO TO A010-SCAN-ONE-ROW-EX
014400           END-IF.
014500           MOVE MKTTAB-COMMODITY-NAME (MKTTAB-IDX)
014600                             TO WK-C-VFND-PRIMARY-COMM.
014700       A010-SCAN-ONE-ROW-EX.
014800           EXIT.
014900      *
015000      ******************************************************************
015100      ************** END OF PROGRAM SOURCE -  MKTVFND ***************
015200      ******************************************************************
