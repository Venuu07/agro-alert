000100      *****************************************************************
000200      * MKTLFND  - LINKAGE RECORD FOR CALLED ROUTINE MKTVFND (MANDI   *
000300      *            LOOKUP BY ID)                                      *
000400      *****************************************************************
000500       01  WK-C-VFND-RECORD.
000600           05  WK-C-VFND-INPUT.
000700               10  WK-C-VFND-MANDI-ID       PIC X(10).
000800               10  FILLER                   PIC X(05).
000900           05  WK-C-VFND-OUTPUT.
001000               10  WK-C-VFND-FOUND          PIC X(01).
001100               10  WK-C-VFND-MANDI-NAME     PIC X(30).
001200               10  WK-C-VFND-LOCATION       PIC X(20).
001300               10  WK-C-VFND-RAIN-FLAG      PIC X(01).
001400               10  WK-C-VFND-FESTIVAL-FLAG  PIC X(01).
001500               10  WK-C-VFND-PRIMARY-COMM   PIC X(12).
001600               10  WK-C-VFND-ERROR-CD       PIC X(07).
001700               10  FILLER                   PIC X(05).
