000100      *****************************************************************
000200      * MKTLAGT  - LINKAGE RECORD FOR CALLED ROUTINE MKTAGNT (AGENT-  *
000300      *            BEHAVIOUR SUPPLY/DEMAND STEPPING)                 *
000400      *****************************************************************
000500       01  WK-C-XAGT-RECORD.
000600           05  WK-C-XAGT-INPUT.
000700               10  WK-C-XAGT-PRICE-CHG-PCT  PIC S9(4)V99.
000800               10  WK-C-XAGT-SUPPLY         PIC 9(07).
000900               10  WK-C-XAGT-DEMAND         PIC 9(07).
001000               10  FILLER                   PIC X(05).
001100           05  WK-C-XAGT-OUTPUT.
001200               10  WK-C-XAGT-NEW-SUPPLY     PIC 9(07).
001300               10  WK-C-XAGT-NEW-DEMAND     PIC 9(07).
001400               10  FILLER                   PIC X(05).
