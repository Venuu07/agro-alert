000100      *****************************************************************
000200      * MKTMAST  - MANDI-COMMODITY MASTER / CURRENT-STATE RECORD      *
000300      *            ONE ROW PER MANDI-COMMODITY. THE MASTER FILE IS   *
000400      *            THE HISTORICAL BASELINE; THE LIVE STATE TABLE IS  *
000500      *            BUILT FROM IT IN WORKING STORAGE AND NEVER        *
000600      *            REWRITES THE MASTER IN PLACE (SEE MKTDRIVE).      *
000700      *****************************************************************
000800      * HISTORY OF AMENDMENT:                                         *
000900      *-----------------------------------------------------------------
001000      * MKT0002 RAVJOS 12/03/1991 - INITIAL 160-BYTE LAYOUT
001100      * MKT0018 TANPEN 21/05/2001 - ADDED BASE-DEMAND / BASE-SUPPLY
001200      *                             FOR ELASTICITY FORMULA INPUTS
001300      * MKT0026 SINKAP 14/01/2006 - ADDED RAIN-FLAG / FESTIVAL-FLAG
001400      *                             AT MANDI LEVEL FOR STRESS RULE
001500      *-----------------------------------------------------------------
001600       05  MKTMAST-RECORD                  PIC X(160).
001700       05  MKTMAST-DETAIL REDEFINES MKTMAST-RECORD.
001800           10  MKTMAST-MANDI-ID            PIC X(10).
001900      *            MARKET IDENTIFIER - EG MANDI-001
002000           10  MKTMAST-MANDI-NAME          PIC X(30).
002100      *            MARKET DISPLAY NAME
002200           10  MKTMAST-LOCATION            PIC X(20).
002300      *            CITY / REGION
002400           10  MKTMAST-COMMODITY-NAME      PIC X(12).
002500      *            COMMODITY - EG TOMATO, ONION, RICE
002600           10  MKTMAST-PRIMARY-FLAG        PIC X(01).
002700               88  MKTMAST-IS-PRIMARY              VALUE "Y".
002800      *            Y IF THIS IS THE MANDI'S PRIMARY COMMODITY
002900           10  MKTMAST-CURRENT-PRICE       PIC S9(7)V99.
003000      *            CURRENT PRICE PER QUINTAL
003100           10  MKTMAST-PREVIOUS-PRICE      PIC S9(7)V99.
003200      *            PRICE BEFORE LAST CHANGE
003300           10  MKTMAST-ARRIVALS            PIC 9(07).
003400      *            CURRENT DAILY ARRIVALS (SUPPLY)
003500           10  MKTMAST-PREV-ARRIVALS       PIC 9(07).
003600      *            ARRIVALS BEFORE LAST CHANGE
003700           10  MKTMAST-BASE-DEMAND         PIC 9(07).
003800      *            BASELINE DEMAND USED IN ELASTICITY FORMULA
003900           10  MKTMAST-BASE-SUPPLY         PIC 9(07).
004000      *            BASELINE SUPPLY - KEPT EQUAL TO ARRIVALS
004100           10  MKTMAST-RAIN-FLAG           PIC X(01).
004200               88  MKTMAST-RAIN-SET                VALUE "Y".
004300      *            Y IF RAIN DISRUPTION FLAG SET (MANDI LEVEL)
004400           10  MKTMAST-FESTIVAL-FLAG       PIC X(01).
004500               88  MKTMAST-FESTIVAL-SET            VALUE "Y".
004600      *            Y IF FESTIVAL DEMAND FLAG SET (MANDI LEVEL)
004700           10  FILLER                      PIC X(39).
