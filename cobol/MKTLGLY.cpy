000100      *****************************************************************
000200      * MKTLGLY  - LINKAGE RECORD FOR CALLED ROUTINE MKTGLAY (CIRCULAR*
000300      *            GRAPH-LAYOUT BUILDER). AN ORIGIN MANDI IS OPTIONAL -*
000400      *            SPACES MEANS "NO SHOCK PASS, PLAIN MSI IMPACT".    *
000500      *****************************************************************
000600       01  WK-C-GLAY-RECORD.
000700           05  WK-C-GLAY-INPUT.
000800               10  WK-C-GLAY-ORIGIN-ID      PIC X(10).
000900               10  FILLER                   PIC X(05).
001000           05  WK-C-GLAY-OUTPUT.
001100               10  WK-C-GLAY-NODE-COUNT     PIC S9(04) COMP.
001200               10  WK-C-GLAY-EDGE-COUNT     PIC S9(04) COMP.
001300               10  FILLER                   PIC X(05).
