000100      *****************************************************************
000200      * MKTLPRC  - LINKAGE RECORD FOR CALLED ROUTINE MKTXPRC (FIXED   *
000300      *            ELASTICITY PRICE FORMULA - MUST NOT VARY)          *
000400      *****************************************************************
000500       01  WK-C-XPRC-RECORD.
000600           05  WK-C-XPRC-INPUT.
000700               10  WK-C-XPRC-OLD-PRICE      PIC S9(7)V99.
000800               10  WK-C-XPRC-NEW-SUPPLY     PIC S9(07).
000900               10  WK-C-XPRC-BASE-DEMAND    PIC S9(07).
001000               10  FILLER                   PIC X(05).
001100           05  WK-C-XPRC-OUTPUT.
001200               10  WK-C-XPRC-NEW-PRICE      PIC S9(7)V99.
001300               10  FILLER                   PIC X(05).
