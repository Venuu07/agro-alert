000100      *****************************************************************
000200      * MKTITAB  - IN-MEMORY IMPACT/STRESS TABLE, ONE ENTRY PER MANDI,*
000300      *            SAME ORDER AS MKTTAB-STATE-TABLE'S FIRST OCCURRENCE*
000400      *            OF EACH MANDI. BUILT BY MKTSTRS, CONSUMED BY       *
000500      *            MKTSHOCK AND MKTGLAY.                              *
000600      *****************************************************************
000700      * HISTORY OF AMENDMENT:                                         *
000800      *-----------------------------------------------------------------
000900      * MKT0023 SINKAP 14/01/2006 - INITIAL VERSION FOR SHOCK AND
001000      *                             GRAPH-LAYOUT ENGINES
001100      *-----------------------------------------------------------------
001200       01  MKTITAB-IMPACT-TABLE.
001300           05  MKTITAB-MANDI-COUNT         PIC S9(04) COMP VALUE ZERO.
001400           05  MKTITAB-MANDI OCCURS 1 TO 200 TIMES
001500                           DEPENDING ON MKTITAB-MANDI-COUNT
001600                           INDEXED BY MKTITAB-IDX.
001700               10  MKTITAB-MANDI-ID        PIC X(10).
001800               10  MKTITAB-IMPACT          PIC 9(01)V99.
001900               10  MKTITAB-MSI             PIC 9(03).
002000               10  MKTITAB-STATUS          PIC X(06).
002100               10  FILLER                  PIC X(05).
