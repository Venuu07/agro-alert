000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     MKTFCST.
000500       AUTHOR.         TAN PENG.
000600       INSTALLATION.   MANDI EARLY-WARNING SYSTEM.
000700       DATE-WRITTEN.   03 JUN 2001.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS PROGRAM PRODUCES AN N-DAY PRICE FORECAST FOR
001200      *               EVERY MANDI'S PRIMARY COMMODITY, BLENDING AN
001300      *               EXPONENTIAL MOVING AVERAGE OF THE PRICE HISTORY
001400      *               WITH THE RECENT TREND.  A MANDI WITH NO PRICE
001500      *               HISTORY AT ALL, BUT A POSITIVE CURRENT PRICE, IS
001600      *               GIVEN A ONE-POINT SYNTHETIC HISTORY SO THE DESK
001700      *               STILL SEES A PROJECTION; A MANDI WITH NEITHER IS
001800      *               SKIPPED.  THIS ROUTINE OPENS, WRITES AND CLOSES
001900      *               THE FORECAST-OUT FILE ITSELF.
002000      *
002100      *=================================================================
002200      * HISTORY OF AMENDMENT:
002300      *=================================================================
002400      * MKT0040 TANPEN 03/06/2001 - INITIAL VERSION - REQUEST 2988.
002500      * MKT0046 TANPEN 19/02/1999 - Y2K: FORECAST DATE ARITHMETIC USES
002600      *                             THE 4-DIGIT CENTURY YEAR THROUGHOUT -
002700      *                             REVIEWED AGAIN AFTER THE FIX BELOW.
002800      * MKT0072 SINKAP 09/03/2006 - LEAP-YEAR TEST FOR THE DAY-ADD ROUTINE
002900      *                             WAS WRONG FOR CENTURY YEARS - FIXED
003000      *                             TO CHECK DIV-BY-400 - REQUEST 4488.
003100      *-----------------------------------------------------------------
003200       EJECT
003300      **********************
003400       ENVIRONMENT DIVISION.
003500      **********************
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER.  IBM-AS400.
003800       OBJECT-COMPUTER.  IBM-AS400.
003900       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004000      *
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT FORECAST-OUT      ASSIGN TO FORECAST-OUT
004400                                     ORGANIZATION IS SEQUENTIAL
004500                                     FILE STATUS IS WK-C-FILE-STATUS.
004600      *
004700      ***************
004800       DATA DIVISION.
004900      ***************
005000       FILE SECTION.
005100      *************
005200       FD  FORECAST-OUT
005300           LABEL RECORDS ARE OMITTED.
005400       01  FORECAST-OUT-LINE.
005500           COPY MKTFCSR.
005600      *
005700       WORKING-STORAGE SECTION.
005800      *************************
005900       01  FILLER                          PIC X(24)        VALUE
006000           "** PROGRAM MKTFCST **".
006100      *
006200       01  WK-C-COMMON.
006300           COPY MKTCMWS.
006400      *
006500       01  WK-B-WORK-AREA.
006600           05  WK-B-HORIZON                 PIC S9(03) COMP VALUE 7.
006700           05  WK-B-DAY-IDX                  PIC S9(03) COMP VALUE ZERO.
006800           05  WK-B-ADD-DAY-IDX              PIC S9(03) COMP VALUE ZERO.
006900           05  WK-B-MATCH-COUNT              PIC S9(04) COMP VALUE ZERO.
007000           05  WK-B-HIST-SCAN-IDX            PIC S9(04) COMP VALUE ZERO.
007100           05  WK-B-LIST-IDX                 PIC S9(04) COMP VALUE ZERO.
007200           05  WK-B-MONTH-IDX                PIC S9(02) COMP VALUE ZERO.
007300           05  FILLER                        PIC X(04).
007400      *
007500       01  WK-T-MONTH-TABLE.
007600           05  WK-B-MONTH-DAYS OCCURS 12 TIMES PIC S9(02) COMP.
007700           05  FILLER                        PIC X(04).
007800      *
007900       01  WK-C-HIST-LISTS.
008000           05  WK-N-HIST-PRICE-LIST OCCURS 2000 TIMES
008100                                         PIC S9(7)V99 COMP-3.
008200           05  WK-C-HIST-DATE-LIST  OCCURS 2000 TIMES
008300                                         PIC X(10).
008400           05  FILLER                        PIC X(04).
008500      *
008600       01  WK-N-CALC-WORK.
008700           05  WK-N-EMA                      PIC S9(7)V99 COMP-3.
008800           05  WK-N-LAST-PRICE                PIC S9(7)V99 COMP-3.
008900           05  WK-N-SECOND-LAST-PRICE         PIC S9(7)V99 COMP-3.
009000           05  WK-N-TREND                     PIC S9(3)V9999 COMP-3.
009100           05  WK-N-EMA-WEIGHT                PIC S9(1)V9999 COMP-3.
009200           05  WK-N-TREND-WEIGHT              PIC S9(1)V9999 COMP-3.
009300           05  WK-N-TREND-ADJUSTMENT          PIC S9(7)V9999 COMP-3.
009400           05  WK-N-EMA-PROJECTION            PIC S9(7)V9999 COMP-3.
009500           05  WK-N-PREDICTED                 PIC S9(7)V99 COMP-3.
009600           05  FILLER                         PIC X(04).
009700      *
009800       01  WK-C-DATE-WORK.
009900           05  WK-C-LAST-HIST-DATE           PIC X(10) VALUE SPACES.
010000           05  WK-C-FCST-DATE                PIC X(10) VALUE SPACES.
010100           05  WK-C-FCST-DATE-PARTS REDEFINES WK-C-FCST-DATE.
010200               10  WK-C-FCST-YYYY             PIC 9(04).
010300               10  FILLER                     PIC X(01).
010400               10  WK-C-FCST-MM               PIC 9(02).
010500               10  FILLER                     PIC X(01).
010600               10  WK-C-FCST-DD               PIC 9(02).
010700           05  WK-C-TODAY-DATE.
010800               10  WK-C-TODAY-CCYY            PIC 9(04).
010900               10  WK-C-TODAY-MM              PIC 9(02).
011000               10  WK-C-TODAY-DD              PIC 9(02).
011100           05  WK-N-TODAY-DATE REDEFINES WK-C-TODAY-DATE
011200                                         PIC 9(08).
011300           05  WK-B-LEAP-REMAINDER            PIC S9(03) COMP.
011400           05  WK-B-LEAP-DUMMY                PIC S9(07) COMP.
011500           05  FILLER                         PIC X(04).
011600      *
011700       01  WK-C-EDIT-WORK.
011800           05  WK-X-MSI-SCRATCH               PIC X(05).
011900           05  WK-N-MSI-SCRATCH REDEFINES WK-X-MSI-SCRATCH
012000                                         PIC S9(3)V99.
012100           05  FILLER                         PIC X(04).
012200      *
012300      *****************
012400       LINKAGE SECTION.
012500      *****************
012600       01  WK-C-FCST-LINKAGE.
012700           COPY MKTLFCS.
012800       01  WK-T-STATE-TABLE.
012900           COPY MKTTAB.
013000       01  WK-T-HISTORY-TABLE.
013100           COPY MKTHTAB.
013200       EJECT
013300      ********************************************************
013400       PROCEDURE DIVISION USING WK-C-FCST-LINKAGE
013500                                 WK-T-STATE-TABLE
013600                                 WK-T-HISTORY-TABLE.
013700      ********************************************************
013800       MAIN-MODULE.
013900           PERFORM A000-OPEN-REPORT
014000              THRU A099-OPEN-REPORT-EX.
014100           PERFORM B000-FORECAST-ALL-MANDIS
014200              THRU B099-FORECAST-ALL-MANDIS-EX.
014300           PERFORM Z000-CLOSE-REPORT
014400              THRU Z099-CLOSE-REPORT-EX.
014500           GOBACK.
014600      *
014700      *---------------------------------------------------------------*
014800       A000-OPEN-REPORT.
014900      *---------------------------------------------------------------*
015000           OPEN OUTPUT FORECAST-OUT.
015100           IF NOT WK-C-SUCCESSFUL
015200               DISPLAY "MKTFCST - CANNOT OPEN FORECAST-OUT - STATUS "
015300                       WK-C-FILE-STATUS
015400               MOVE 16 TO RETURN-CODE
015500               GOBACK
015600           END-IF.
015700      *
015800           IF WK-C-FCST-HORIZON-OVER GREATER THAN ZERO
015900               MOVE WK-C-FCST-HORIZON-OVER TO WK-B-HORIZON
016000           END-IF.
016100           MOVE ZERO TO WK-C-FCST-MANDI-COUNT.
016200      *
016300           MOVE 31 TO WK-B-MONTH-DAYS (1).
016400           MOVE 28 TO WK-B-MONTH-DAYS (2).
016500           MOVE 31 TO WK-B-MONTH-DAYS (3).
016600           MOVE 30 TO WK-B-MONTH-DAYS (4).
016700           MOVE 31 TO WK-B-MONTH-DAYS (5).
016800           MOVE 30 TO WK-B-MONTH-DAYS (6).
016900           MOVE 31 TO WK-B-MONTH-DAYS (7).
017000           MOVE 31 TO WK-B-MONTH-DAYS (8).
017100           MOVE 30 TO WK-B-MONTH-DAYS (9).
017200           MOVE 31 TO WK-B-MONTH-DAYS (10).
017300           MOVE 30 TO WK-B-MONTH-DAYS (11).
017400           MOVE 31 TO WK-B-MONTH-DAYS (12).
017500      *
017600           ACCEPT WK-C-TODAY-DATE FROM DATE YYYYMMDD.
017700      *
017800       A099-OPEN-REPORT-EX.
017900           EXIT.
018000      *
018100      *---------------------------------------------------------------*
018200       B000-FORECAST-ALL-MANDIS.
018300      *---------------------------------------------------------------*
018400           IF MKTTAB-ENTRY-COUNT NOT GREATER THAN ZERO
018500               GO TO B099-FORECAST-ALL-MANDIS-EX
018600           END-IF.
018700      *
018800           PERFORM B010-SCORE-ONE-ROW THRU B010-SCORE-ONE-ROW-EX
018900              VARYING MKTTAB-IDX FROM 1 BY 1
019000                UNTIL MKTTAB-IDX GREATER THAN MKTTAB-ENTRY-COUNT.
019100      *
019200       B099-FORECAST-ALL-MANDIS-EX.
019300           EXIT.
019400      *
019500      *---------------------------------------------------------------*
019600       B010-SCORE-ONE-ROW.
019700      *---------------------------------------------------------------*
019800           IF MKTTAB-PRIMARY-FLAG (MKTTAB-IDX) NOT EQUAL WK-C-YES
019900               GO TO B010-SCORE-ONE-ROW-EX
020000           END-IF.
020100      *
020200           PERFORM C000-COLLECT-HISTORY THRU C099-COLLECT-HISTORY-EX.
020300      *
020400           IF WK-B-MATCH-COUNT NOT GREATER THAN ZERO
020500               GO TO B010-SCORE-ONE-ROW-EX
020600           END-IF.
020700      *
020800           ADD 1 TO WK-C-FCST-MANDI-COUNT.
020900           PERFORM D000-COMPUTE-EMA     THRU D099-COMPUTE-EMA-EX.
021000           PERFORM E000-COMPUTE-TREND   THRU E099-COMPUTE-TREND-EX.
021100           PERFORM F000-DETERMINE-BASE-DATE
021200              THRU F099-DETERMINE-BASE-DATE-EX.
021300           PERFORM G000-PROJECT-HORIZON THRU G099-PROJECT-HORIZON-EX.
021400      *
021500       B010-SCORE-ONE-ROW-EX.
021600           EXIT.
021700      *
021800      *---------------------------------------------------------------*
021900       C000-COLLECT-HISTORY.
022000      *---------------------------------------------------------------*
022100           SET WK-B-MATCH-COUNT TO ZERO.
022200      *
022300           IF MKTHTAB-POINT-COUNT GREATER THAN ZERO
022400               PERFORM C010-SCAN-ONE-POINT THRU C010-SCAN-ONE-POINT-EX
022500                  VARYING MKTHTAB-IDX FROM 1 BY 1
022600                    UNTIL MKTHTAB-IDX GREATER THAN MKTHTAB-POINT-COUNT
022700           END-IF.
022800      *
022900           IF WK-B-MATCH-COUNT GREATER THAN ZERO
023000               GO TO C099-COLLECT-HISTORY-EX
023100           END-IF.
023200      *
023300      *    NO HISTORY ON FILE FOR THIS MANDI - FALL BACK TO A ONE-
023400      *    POINT SYNTHETIC SERIES BUILT FROM THE CURRENT PRICE, AS
023500      *    LONG AS THAT PRICE IS POSITIVE.
023600           IF MKTTAB-CURRENT-PRICE (MKTTAB-IDX) GREATER THAN ZERO
023700               MOVE 1 TO WK-B-MATCH-COUNT
023800               MOVE MKTTAB-CURRENT-PRICE (MKTTAB-IDX) TO
023900                                         WK-N-HIST-PRICE-LIST (1)
024000               MOVE SPACES TO WK-C-HIST-DATE-LIST (1)
024100           END-IF.
024200      *
024300       C099-COLLECT-HISTORY-EX.
024400           EXIT.
024500      *
024600      *---------------------------------------------------------------*
024700       C010-SCAN-ONE-POINT.
024800      *---------------------------------------------------------------*
024900           IF MKTHTAB-MANDI-ID (MKTHTAB-IDX) NOT EQUAL
025000                                         MKTTAB-MANDI-ID (MKTTAB-IDX)
025100               GO TO C010-SCAN-ONE-POINT-EX
025200           END-IF.
025300      *
025400           ADD 1 TO WK-B-MATCH-COUNT.
025500           SET WK-B-LIST-IDX TO WK-B-MATCH-COUNT.
025600           MOVE MKTHTAB-PRICE (MKTHTAB-IDX) TO
025700                                   WK-N-HIST-PRICE-LIST (WK-B-LIST-IDX).
025800           MOVE MKTHTAB-DATE (MKTHTAB-IDX)  TO
025900                                   WK-C-HIST-DATE-LIST (WK-B-LIST-IDX).
026000       C010-SCAN-ONE-POINT-EX.
026100           EXIT.
026200      *
026300      *---------------------------------------------------------------*
026400       D000-COMPUTE-EMA.
026500      *---------------------------------------------------------------*
026600           MOVE WK-N-HIST-PRICE-LIST (1) TO WK-N-EMA.
026700      *
026800           IF WK-B-MATCH-COUNT LESS THAN 2
026900               GO TO D099-COMPUTE-EMA-EX
027000           END-IF.
027100      *
027200           PERFORM D010-APPLY-ONE-POINT THRU D010-APPLY-ONE-POINT-EX
027300              VARYING WK-B-HIST-SCAN-IDX FROM 2 BY 1
027400                UNTIL WK-B-HIST-SCAN-IDX GREATER THAN WK-B-MATCH-COUNT.
027500      *
027600       D099-COMPUTE-EMA-EX.
027700           EXIT.
027800      *
027900      *---------------------------------------------------------------*
028000       D010-APPLY-ONE-POINT.
028100      *---------------------------------------------------------------*
028200           COMPUTE WK-N-EMA ROUNDED =
028300                   0.25 * WK-N-HIST-PRICE-LIST (WK-B-HIST-SCAN-IDX)
028400                   + 0.75 * WK-N-EMA.
028500       D010-APPLY-ONE-POINT-EX.
028600           EXIT.
028700      *
028800      *---------------------------------------------------------------*
028900       E000-COMPUTE-TREND.
029000      *---------------------------------------------------------------*
029100           MOVE ZERO TO WK-N-TREND.
029200           SET WK-B-LIST-IDX TO WK-B-MATCH-COUNT.
029300           MOVE WK-N-HIST-PRICE-LIST (WK-B-LIST-IDX) TO WK-N-LAST-PRICE.
029400      *
029500           IF WK-B-MATCH-COUNT LESS THAN 2
029600               GO TO E099-COMPUTE-TREND-EX
029700           END-IF.
029800      *
029900           SUBTRACT 1 FROM WK-B-LIST-IDX.
030000           MOVE WK-N-HIST-PRICE-LIST (WK-B-LIST-IDX) TO
030100                                         WK-N-SECOND-LAST-PRICE.
030200      *
030300           IF WK-N-SECOND-LAST-PRICE NOT GREATER THAN ZERO
030400               GO TO E099-COMPUTE-TREND-EX
030500           END-IF.
030600      *
030700           COMPUTE WK-N-TREND ROUNDED =
030800                   (WK-N-LAST-PRICE - WK-N-SECOND-LAST-PRICE) /
030900                    WK-N-SECOND-LAST-PRICE.
031000      *
031100       E099-COMPUTE-TREND-EX.
031200           EXIT.
031300      *
031400      *---------------------------------------------------------------*
031500       F000-DETERMINE-BASE-DATE.
031600      *---------------------------------------------------------------*
031700           SET WK-B-LIST-IDX TO WK-B-MATCH-COUNT.
031800           MOVE WK-C-HIST-DATE-LIST (WK-B-LIST-IDX) TO
031900                                         WK-C-LAST-HIST-DATE.
032000      *
032100           IF WK-C-LAST-HIST-DATE EQUAL SPACES
032200               MOVE WK-C-TODAY-CCYY TO WK-C-FCST-YYYY
032300               MOVE WK-C-TODAY-MM   TO WK-C-FCST-MM
032400               MOVE WK-C-TODAY-DD   TO WK-C-FCST-DD
032500           ELSE
032600               MOVE WK-C-LAST-HIST-DATE (1:4)  TO WK-C-FCST-YYYY
032700               MOVE WK-C-LAST-HIST-DATE (6:2)  TO WK-C-FCST-MM
032800               MOVE WK-C-LAST-HIST-DATE (9:2)  TO WK-C-FCST-DD
032900           END-IF.
033000      *
033100       F099-DETERMINE-BASE-DATE-EX.
033200           EXIT.
033300      *
033400      *---------------------------------------------------------------*
033500       G000-PROJECT-HORIZON.
033600      *---------------------------------------------------------------*
033700           PERFORM G010-PROJECT-ONE-DAY THRU G010-PROJECT-ONE-DAY-EX
033800              VARYING WK-B-DAY-IDX FROM 1 BY 1
033900                UNTIL WK-B-DAY-IDX GREATER THAN WK-B-HORIZON.
034000      *
034100       G099-PROJECT-HORIZON-EX.
034200           EXIT.
034300      *
034400      *---------------------------------------------------------------*
034500       G010-PROJECT-ONE-DAY.
034600      *---------------------------------------------------------------*
034700           COMPUTE WK-N-EMA-WEIGHT ROUNDED =
034800                   0.5 + (0.05 * WK-B-DAY-IDX).
034900           COMPUTE WK-N-TREND-WEIGHT ROUNDED = 1 - WK-N-EMA-WEIGHT.
035000      *
035100           COMPUTE WK-N-TREND-ADJUSTMENT ROUNDED =
035200                   WK-N-LAST-PRICE *
035300                   (1 + (WK-N-TREND * WK-N-TREND-WEIGHT *
035400                         WK-B-DAY-IDX * 0.3)).
035500      *
035600           COMPUTE WK-N-EMA-PROJECTION ROUNDED =
035700                   WK-N-EMA * (1 + (WK-N-TREND * 0.1 * WK-B-DAY-IDX)).
035800      *
035900           COMPUTE WK-N-PREDICTED ROUNDED =
036000                   (WK-N-EMA-WEIGHT * WK-N-EMA-PROJECTION) +
036100                   ((1 - WK-N-EMA-WEIGHT) * WK-N-TREND-ADJUSTMENT).
036200      *
036300           IF WK-N-PREDICTED LESS THAN ZERO
036400               MOVE ZERO TO WK-N-PREDICTED
036500           END-IF.
036600      *
036700           PERFORM Z700-ADD-ONE-DAY THRU Z799-ADD-ONE-DAY-EX.
036800      *
036900           PERFORM H000-WRITE-ONE-ROW THRU H099-WRITE-ONE-ROW-EX.
037000      *
037100       G010-PROJECT-ONE-DAY-EX.
037200           EXIT.
037300      *
037400      *---------------------------------------------------------------*
037500       H000-WRITE-ONE-ROW.
037600      *---------------------------------------------------------------*
037700           MOVE SPACES                   TO FORECAST-OUT-LINE.
037800           MOVE MKTTAB-MANDI-ID (MKTTAB-IDX) TO MKTFCSR-MANDI-ID.
037900           MOVE WK-C-FCST-DATE            TO MKTFCSR-DATE.
038000           MOVE WK-N-PREDICTED            TO MKTFCSR-PREDICTED-PRICE.
038100      *
038200           WRITE FORECAST-OUT-LINE.
038300       H099-WRITE-ONE-ROW-EX.
038400           EXIT.
038500      *
038600      *---------------------------------------------------------------*
038700       Z700-ADD-ONE-DAY.
038800      *---------------------------------------------------------------*
038900           ADD 1 TO WK-C-FCST-DD.
039000           PERFORM Z710-CHECK-FEBRUARY THRU Z719-CHECK-FEBRUARY-EX.
039100      *
039200           MOVE WK-C-FCST-MM TO WK-B-MONTH-IDX.
039300           IF WK-C-FCST-DD GREATER THAN WK-B-MONTH-DAYS (WK-B-MONTH-IDX)
039400               MOVE 1 TO WK-C-FCST-DD
039500               ADD 1 TO WK-C-FCST-MM
039600               IF WK-C-FCST-MM GREATER THAN 12
039700                   MOVE 1 TO WK-C-FCST-MM
039800                   ADD 1 TO WK-C-FCST-YYYY
039900               END-IF
040000           END-IF.
040100      *
040200       Z799-ADD-ONE-DAY-EX.
040300           EXIT.
040400      *
040500      *---------------------------------------------------------------*
040600       Z710-CHECK-FEBRUARY.
040700      *---------------------------------------------------------------*
040800           IF WK-C-FCST-MM NOT EQUAL 2
040900               GO TO Z719-CHECK-FEBRUARY-EX
041000           END-IF.
041100      *
041200           DIVIDE WK-C-FCST-YYYY BY 4 GIVING WK-B-LEAP-DUMMY
041300                   REMAINDER WK-B-LEAP-REMAINDER.
041400           IF WK-B-LEAP-REMAINDER NOT EQUAL ZERO
041500               MOVE 28 TO WK-B-MONTH-DAYS (2)
041600               GO TO Z719-CHECK-FEBRUARY-EX
041700           END-IF.
041800      *
041900           DIVIDE WK-C-FCST-YYYY BY 100 GIVING WK-B-LEAP-DUMMY
042000                   REMAINDER WK-B-LEAP-REMAINDER.
042100           IF WK-B-LEAP-REMAINDER NOT EQUAL ZERO
042200               MOVE 29 TO WK-B-MONTH-DAYS (2)
042300               GO TO Z719-CHECK-FEBRUARY-EX
042400           END-IF.
042500      *
042600           DIVIDE WK-C-FCST-YYYY BY 400 GIVING WK-B-LEAP-DUMMY
042700                   REMAINDER WK-B-LEAP-REMAINDER.
042800           IF WK-B-LEAP-REMAINDER NOT EQUAL ZERO
042900               MOVE 28 TO WK-B-MONTH-DAYS (2)
043000           ELSE
043100               MOVE 29 TO WK-B-MONTH-DAYS (2)
043200           END-IF.
043300      *
043400       Z719-CHECK-FEBRUARY-EX.
043500           EXIT.
043600      *
043700      *---------------------------------------------------------------*
043800       Z000-CLOSE-REPORT.
043900      *---------------------------------------------------------------*
044000           CLOSE FORECAST-OUT.
044100       Z099-CLOSE-REPORT-EX.
044200           EXIT.
044300      *
044400      ******************************************************************
044500      ************** END OF PROGRAM SOURCE -  MKTFCST ***************
044600      ******************************************************************
