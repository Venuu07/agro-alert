000100      *****************************************************************
000200      * MKTSTRP  - STRESS-REPORT PRINT LINE - ONE DETAIL LINE PER     *
000300      *            MANDI. NO CONTROL BREAKS - SINGLE DETAIL LEVEL.    *
000400      *****************************************************************
000500      * HISTORY OF AMENDMENT:                                         *
000600      *-----------------------------------------------------------------
000700      * MKT0008 RAVJOS 12/03/1991 - INITIAL VERSION
000800      * MKT0024 SINKAP 14/01/2006 - WIDENED STATUS COLUMN FOR "WATCH"
000900      *-----------------------------------------------------------------
001000       05  MKTSTRP-LINE                    PIC X(132).
001100       05  MKTSTRP-DETAIL REDEFINES MKTSTRP-LINE.
001200           10  FILLER                      PIC X(02).
001300           10  MKTSTRP-MANDI-ID            PIC X(10).
001400           10  FILLER                      PIC X(02).
001500           10  MKTSTRP-MANDI-NAME          PIC X(30).
001600           10  FILLER                      PIC X(02).
001700           10  MKTSTRP-MSI                 PIC ZZ9.
001800           10  FILLER                      PIC X(03).
001900           10  MKTSTRP-STATUS              PIC X(06).
002000           10  FILLER                      PIC X(03).
002100           10  MKTSTRP-PRICE-CHG-PCT       PIC -ZZ9.99.
002200           10  FILLER                      PIC X(03).
002300           10  MKTSTRP-ARRIVAL-CHG-PCT     PIC -ZZ9.99.
002400           10  FILLER                      PIC X(54).
