000100      *****************************************************************
000200      * MKTEDGE  - CONNECTIVITY RECORD - ONE ROW PER NETWORK EDGE,    *
000300      *            UNDIRECTED, BETWEEN TWO MANDIS                    *
000400      *****************************************************************
000500      * HISTORY OF AMENDMENT:                                         *
000600      *-----------------------------------------------------------------
000700      * MKT0004 RAVJOS 12/03/1991 - INITIAL VERSION
000800      * MKT0022 SINKAP 14/01/2006 - ADDED COST-PER-QT / TRAVEL-TIME
000900      *                             FOR SHOCK-PROPAGATION EDGE WEIGHTS
001000      *-----------------------------------------------------------------
001100       05  MKTEDGE-RECORD                  PIC X(40).
001200       05  MKTEDGE-DETAIL REDEFINES MKTEDGE-RECORD.
001300           10  MKTEDGE-FROM-MANDI          PIC X(10).
001400      *            EDGE ENDPOINT A
001500           10  MKTEDGE-TO-MANDI            PIC X(10).
001600      *            EDGE ENDPOINT B
001700           10  MKTEDGE-STRENGTH            PIC 9(01)V999.
001800      *            CONNECTION STRENGTH 0.000-1.000, DEFAULT 0.500
001900           10  MKTEDGE-COST-PER-QT         PIC 9(05)V99.
002000      *            TRANSPORT COST PER QUINTAL, DEFAULT 50.00
002100           10  MKTEDGE-TRAVEL-TIME         PIC 9(03)V9.
002200      *            TRAVEL TIME IN HOURS, DEFAULT 4.0
002300           10  FILLER                      PIC X(05).
