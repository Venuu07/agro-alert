000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     MKTSTRS.
000500       AUTHOR.         TAN PENG.
000600       INSTALLATION.   MANDI EARLY-WARNING SYSTEM.
000700       DATE-WRITTEN.   21 MAY 2001.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS PROGRAM COMPUTES THE MARKET STRESS INDEX
001200      *               (MSI) FOR EVERY MANDI IN THE CURRENT STATE,
001300      *               CLASSIFIES ITS STATUS AND WRITES THE STRESS
001400      *               REPORT.  THE RESULTING MSI/STATUS PER MANDI IS
001500      *               ALSO HANDED BACK IN THE IMPACT TABLE FOR THE
001600      *               SHOCK-PROPAGATION AND GRAPH-LAYOUT ENGINES.
001700      *
001800      *    MSI IS BUILT UP FROM FOUR ADDITIVE COMPONENTS - PRICE
001900      *    MOVEMENT, SUPPLY (ARRIVALS) MOVEMENT, PRICE-HISTORY
002000      *    VOLATILITY AND EXTERNAL CONDITIONS (RAIN/FESTIVAL) - THEN
002100      *    CLAMPED TO 0-100 AND HANDED TO MKTXCLS FOR CLASSIFICATION.
002200      *
002300      *=================================================================
002400      * HISTORY OF AMENDMENT:
002500      *=================================================================
002600      * MKT0037 RAVJOS 12/03/1991 - INITIAL VERSION (PRICE/SUPPLY
002700      *                             STRESS ONLY).
002800      * MKT0047 TANPEN 19/02/1999 - Y2K REVIEW - NO CHANGE REQUIRED.
002900      * MKT0056 TANPEN 21/05/2001 - ADDED VOLATILITY COMPONENT FROM
003000      *                             PRICE-HISTORY STANDARD DEVIATION.
003100      * MKT0064 SINKAP 14/01/2006 - ADDED EXTERNAL (RAIN/FESTIVAL)
003200      *                             COMPONENT AND THE IMPACT TABLE
003300      *                             HANDBACK FOR THE SHOCK ENGINE -
003400      *                             REQUEST 4471.
003500      *-----------------------------------------------------------------
003600       EJECT
003700      **********************
003800       ENVIRONMENT DIVISION.
003900      **********************
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER.  IBM-AS400.
004200       OBJECT-COMPUTER.  IBM-AS400.
004300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400                         C01 IS TOP-OF-FORM.
004500      *
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT STRESS-REPORT     ASSIGN TO STRESS-REPORT
004900               ORGANIZATION IS SEQUENTIAL
005000           FILE STATUS IS WK-C-FILE-STATUS.
005100      *
005200      ***************
005300       DATA DIVISION.
005400      ***************
005500       FILE SECTION.
005600      *************
005700       FD  STRESS-REPORT
005800           LABEL RECORDS ARE OMITTED.
005900       01  STRESS-REPORT-LINE.
006000           COPY MKTSTRP.
006100      *
006200       WORKING-STORAGE SECTION.
006300      *************************
006400       01  FILLER                          PIC X(24)        VALUE
006500           "** PROGRAM MKTSTRS **".
006600      *
006700       01  WK-C-COMMON.
006800           COPY MKTCMWS.
006900      *
007000       01  WK-C-HEADING-1.
007100           05  FILLER                      PIC X(40) VALUE
007200               "MANDI EARLY-WARNING SYSTEM - STRESS RPT".
007300           05  FILLER                      PIC X(92) VALUE SPACES.
007400       01  WK-C-HEADING-2.
007500           05  FILLER                      PIC X(02) VALUE SPACES.
007600           05  FILLER                      PIC X(10) VALUE "MANDI-ID".
007700           05  FILLER                      PIC X(02) VALUE SPACES.
007800           05  FILLER                      PIC X(30) VALUE "NAME".
007900           05  FILLER                      PIC X(02) VALUE SPACES.
008000           05  FILLER                      PIC X(03) VALUE "MSI".
008100           05  FILLER                      PIC X(03) VALUE SPACES.
008200           05  FILLER                      PIC X(06) VALUE "STATUS".
008300           05  FILLER                      PIC X(03) VALUE SPACES.
008400           05  FILLER                      PIC X(07) VALUE "PRC-CHG".
008500           05  FILLER                      PIC X(03) VALUE SPACES.
008600           05  FILLER                      PIC X(07) VALUE "ARR-CHG".
008700           05  FILLER                      PIC X(54) VALUE SPACES.
008800      *
008900       01  WK-C-FOOTER-1.
009000           05  FILLER                      PIC X(14) VALUE
009100               "TOTAL MANDIS  ".
009200           05  WK-C-FOOT-TOTAL-ED          PIC ZZZ9.
009300           05  FILLER                      PIC X(114) VALUE SPACES.
009400       01  WK-C-FOOTER-2.
009500           05  FILLER                      PIC X(14) VALUE
009600               "HIGH-RISK CNT ".
009700           05  WK-C-FOOT-HIGH-ED           PIC ZZZ9.
009800           05  FILLER                      PIC X(114) VALUE SPACES.
009900       01  WK-C-FOOTER-3.
010000           05  FILLER                      PIC X(14) VALUE
010100               "WATCH COUNT   ".
010200           05  WK-C-FOOT-WATCH-ED          PIC ZZZ9.
010300           05  FILLER                      PIC X(114) VALUE SPACES.
010400       01  WK-C-FOOTER-4.
010500           05  FILLER                      PIC X(14) VALUE
010600               "NORMAL COUNT  ".
010700           05  WK-C-FOOT-NORMAL-ED         PIC ZZZ9.
010800           05  FILLER                      PIC X(114) VALUE SPACES.
010900      *
011000       01  WK-B-COUNTERS.
011100           05  WK-B-TOTAL-MANDIS           PIC S9(04) COMP VALUE ZERO.
011200           05  WK-B-HIGH-COUNT             PIC S9(04) COMP VALUE ZERO.
011300           05  WK-B-WATCH-COUNT            PIC S9(04) COMP VALUE ZERO.
011400           05  WK-B-NORMAL-COUNT           PIC S9(04) COMP VALUE ZERO.
011500           05  WK-B-HIST-IDX               PIC S9(04) COMP VALUE ZERO.
011600           05  WK-B-HIST-POINTS-FOUND      PIC S9(04) COMP VALUE ZERO.
011700      *
011800       01  WK-N-MSI-WORK.
011900           05  WK-N-MSI-ACCUM              PIC S9(05) COMP-3 VALUE ZERO.
012000           05  WK-N-PRICE-CHG-PCT          PIC S9(5)V99 COMP-3.
012100           05  WK-N-ARRIVAL-CHG-PCT        PIC S9(5)V99 COMP-3.
012200      *
012300       01  WK-N-VOLATILITY-WORK.
012400           05  WK-N-HIST-SUM               PIC S9(9)V99 COMP-3 VALUE
012500                                                                 ZERO.
012600           05  WK-N-HIST-MEAN              PIC S9(7)V9(4) COMP-3.
012700           05  WK-N-HIST-SQDIFF-SUM        PIC S9(9)V9(4) COMP-3 VALUE
012800                                                                 ZERO.
012900           05  WK-N-HIST-VARIANCE          PIC S9(7)V9(4) COMP-3.
013000           05  WK-N-HIST-STD-DEV           PIC S9(7)V9(4) COMP-3.
013100      *
013200       01  WK-N-SQRT-WORK.
013300           05  WK-N-SQRT-INPUT             PIC S9(7)V9(4) COMP-3.
013400           05  WK-N-SQRT-RESULT            PIC S9(7)V9(4) COMP-3.
013500           05  WK-N-SQRT-PREV              PIC S9(7)V9(4) COMP-3.
013600           05  WK-B-SQRT-ITER               PIC S9(04) COMP.
013700      *
013800       01  WK-C-EDIT-WORK.
013900           05  WK-X-PRICE-9                 PIC X(09).
014000           05  WK-N-PRICE-9 REDEFINES WK-X-PRICE-9
014100                                         PIC S9(7)V99.
014200           05  WK-X-ARRIVAL-9               PIC X(07).
014300           05  WK-N-ARRIVAL-9 REDEFINES WK-X-ARRIVAL-9
014400                                         PIC 9(07).
014500           05  FILLER                       PIC X(04).
014600      *
014700       01  WK-C-DATE-WORK.
014800           05  WK-C-TODAY-DATE.
014900               10  WK-C-TODAY-CC            PIC 9(02).
015000               10  WK-C-TODAY-YY            PIC 9(02).
015100               10  WK-C-TODAY-MM            PIC 9(02).
015200               10  WK-C-TODAY-DD            PIC 9(02).
015300           05  WK-N-TODAY-DATE REDEFINES WK-C-TODAY-DATE
015400                                         PIC 9(08).
015500           05  WK-C-RUN-DATE-X              PIC X(08).
015600           05  WK-N-RUN-DATE-9 REDEFINES WK-C-RUN-DATE-X
015700                                         PIC 9(08).
015800           05  FILLER                       PIC X(06).
015900      *
016000       01  WK-C-XCLS-LINKAGE.
016100           COPY MKTLCLS.
016200      *
016300      *****************
016400       LINKAGE SECTION.
016500      *****************
016600       01  WK-T-STATE-TABLE.
016700           COPY MKTTAB.
016800       01  WK-T-HISTORY-TABLE.
016900           COPY MKTHTAB.
017000       01  WK-T-IMPACT-TABLE.
017100           COPY MKTITAB.
017200       EJECT
017300      ********************************************************
017400       PROCEDURE DIVISION USING WK-T-STATE-TABLE
017500                                 WK-T-HISTORY-TABLE
017600                                 WK-T-IMPACT-TABLE.
017700      ********************************************************
017800       MAIN-MODULE.
017900           PERFORM A000-OPEN-REPORT    THRU A099-OPEN-REPORT-EX.
018000           PERFORM B000-SCORE-ALL-MANDIS
018100              THRU B099-SCORE-ALL-MANDIS-EX.
018200           PERFORM C000-WRITE-FOOTER   THRU C099-WRITE-FOOTER-EX.
018300           PERFORM Z000-CLOSE-REPORT   THRU Z099-CLOSE-REPORT-EX.
018400           GOBACK.
018500      *
018600      *---------------------------------------------------------------*
018700       A000-OPEN-REPORT.
018800      *---------------------------------------------------------------*
018900           OPEN OUTPUT STRESS-REPORT.
019000           IF NOT WK-C-SUCCESSFUL
019100               GO TO Y900-ABNORMAL-TERMINATION
019200           END-IF.
019300           MOVE WK-C-HEADING-1       TO STRESS-REPORT-LINE.
019400           WRITE STRESS-REPORT-LINE.
019500           MOVE WK-C-HEADING-2       TO STRESS-REPORT-LINE.
019600           WRITE STRESS-REPORT-LINE.
019700           SET MKTITAB-MANDI-COUNT TO ZERO.
019800           SET WK-B-TOTAL-MANDIS TO ZERO.
019900           SET WK-B-HIGH-COUNT TO ZERO.
020000           SET WK-B-WATCH-COUNT TO ZERO.
020100           SET WK-B-NORMAL-COUNT TO ZERO.
020200      *
020300       A099-OPEN-REPORT-EX.
020400           EXIT.
020500      *
020600      *---------------------------------------------------------------*
020700       B000-SCORE-ALL-MANDIS.
020800      *---------------------------------------------------------------*
020900           IF MKTTAB-ENTRY-COUNT NOT GREATER THAN ZERO
021000               GO TO B099-SCORE-ALL-MANDIS-EX
021100           END-IF.
021200      *
021300           PERFORM B010-SCORE-ONE-ROW THRU B010-SCORE-ONE-ROW-EX
021400              VARYING MKTTAB-IDX FROM 1 BY 1
021500                UNTIL MKTTAB-IDX GREATER THAN MKTTAB-ENTRY-COUNT.
021600      *
021700       B099-SCORE-ALL-MANDIS-EX.
021800           EXIT.
021900      *
022000      *---------------------------------------------------------------*
022100       B010-SCORE-ONE-ROW.
022200      *---------------------------------------------------------------*
022300           IF MKTTAB-PRIMARY-FLAG (MKTTAB-IDX) NOT EQUAL "Y"
022400               GO TO B010-SCORE-ONE-ROW-EX
022500           END-IF.
022600      *
022700           SET WK-B-TOTAL-MANDIS UP BY 1.
022800           MOVE ZERO                 TO WK-N-MSI-ACCUM.
022900      *
023000           PERFORM D000-PRICE-STRESS  THRU D099-PRICE-STRESS-EX.
023100           PERFORM E000-SUPPLY-STRESS THRU E099-SUPPLY-STRESS-EX.
023200           PERFORM F000-VOLATILITY    THRU F099-VOLATILITY-EX.
023300      *
023400           IF MKTTAB-RAIN-FLAG (MKTTAB-IDX) EQUAL "Y"
023500               ADD 10 TO WK-N-MSI-ACCUM
023600           END-IF.
023700           IF MKTTAB-FESTIVAL-FLAG (MKTTAB-IDX) EQUAL "Y"
023800               ADD 10 TO WK-N-MSI-ACCUM
023900           END-IF.
024000      *
024100           IF WK-N-MSI-ACCUM LESS THAN ZERO
024200               MOVE ZERO TO WK-N-MSI-ACCUM
024300           END-IF.
024400           IF WK-N-MSI-ACCUM GREATER THAN 100
024500               MOVE 100 TO WK-N-MSI-ACCUM
024600           END-IF.
024700      *
024800           MOVE WK-N-MSI-ACCUM        TO WK-C-XCLS-MSI.
024900           CALL "MKTXCLS" USING WK-C-XCLS-RECORD.
025000      *
025100           PERFORM G000-BUILD-IMPACT-ROW
025200              THRU G099-BUILD-IMPACT-ROW-EX.
025300           PERFORM H000-WRITE-DETAIL-LINE
025400              THRU H099-WRITE-DETAIL-LINE-EX.
025500      *
025600           EVALUATE WK-C-XCLS-STATUS
025700               WHEN "HIGH  "
025800                   SET WK-B-HIGH-COUNT UP BY 1
025900               WHEN "WATCH "
026000                   SET WK-B-WATCH-COUNT UP BY 1
026100               WHEN OTHER
026200                   SET WK-B-NORMAL-COUNT UP BY 1
026300           END-EVALUATE.
026400      *
026500       B010-SCORE-ONE-ROW-EX.
026600           EXIT.
026700      *
026800      *---------------------------------------------------------------*
026900       D000-PRICE-STRESS.
027000      *---------------------------------------------------------------*
027100           MOVE ZERO TO WK-N-PRICE-CHG-PCT.
027200           IF MKTTAB-PREVIOUS-PRICE (MKTTAB-IDX) NOT GREATER THAN ZERO
027300               GO TO D099-PRICE-STRESS-EX
027400           END-IF.
027500      *
027600           COMPUTE WK-N-PRICE-CHG-PCT ROUNDED =
027700               ((MKTTAB-CURRENT-PRICE (MKTTAB-IDX) -
027800                 MKTTAB-PREVIOUS-PRICE (MKTTAB-IDX)) /
027900                 MKTTAB-PREVIOUS-PRICE (MKTTAB-IDX)) * 100.
028000      *
028100           IF WK-N-PRICE-CHG-PCT GREATER THAN 8
028200               ADD 35 TO WK-N-MSI-ACCUM
028300           ELSE
028400               IF WK-N-PRICE-CHG-PCT GREATER THAN 4
028500                   ADD 20 TO WK-N-MSI-ACCUM
028600               END-IF
028700           END-IF.
028800      *
028900       D099-PRICE-STRESS-EX.
029000           EXIT.
029100      *
029200      *---------------------------------------------------------------*
029300       E000-SUPPLY-STRESS.
029400      *---------------------------------------------------------------*
029500           MOVE ZERO TO WK-N-ARRIVAL-CHG-PCT.
029600           IF MKTTAB-PREV-ARRIVALS (MKTTAB-IDX) NOT GREATER THAN ZERO
029700               GO TO E099-SUPPLY-STRESS-EX
029800           END-IF.
029900      *
030000           COMPUTE WK-N-ARRIVAL-CHG-PCT ROUNDED =
030100               ((MKTTAB-ARRIVALS (MKTTAB-IDX) -
030200                 MKTTAB-PREV-ARRIVALS (MKTTAB-IDX)) /
030300                 MKTTAB-PREV-ARRIVALS (MKTTAB-IDX)) * 100.
030400      *
030500           IF WK-N-ARRIVAL-CHG-PCT LESS THAN -10
030600               ADD 30 TO WK-N-MSI-ACCUM
030700           ELSE
030800               IF WK-N-ARRIVAL-CHG-PCT LESS THAN -5
030900                   ADD 15 TO WK-N-MSI-ACCUM
031000               END-IF
031100           END-IF.
031200      *
031300       E099-SUPPLY-STRESS-EX.
031400           EXIT.
031500      *
031600      *---------------------------------------------------------------*
031700       F000-VOLATILITY.
031800      *---------------------------------------------------------------*
031900           MOVE ZERO TO WK-N-HIST-SUM.
032000           MOVE ZERO TO WK-N-HIST-SQDIFF-SUM.
032100           SET WK-B-HIST-POINTS-FOUND TO ZERO.
032200      *
032300           IF MKTHTAB-POINT-COUNT NOT GREATER THAN ZERO
032400               GO TO F099-VOLATILITY-EX
032500           END-IF.
032600      *
032700           PERFORM F010-SUM-ONE-POINT THRU F010-SUM-ONE-POINT-EX
032800              VARYING MKTHTAB-IDX FROM 1 BY 1
032900                UNTIL MKTHTAB-IDX GREATER THAN MKTHTAB-POINT-COUNT.
033000      *
033100           IF WK-B-HIST-POINTS-FOUND LESS THAN 2
033200               GO TO F099-VOLATILITY-EX
033300           END-IF.
033400      *
033500           COMPUTE WK-N-HIST-MEAN ROUNDED =
033600                   WK-N-HIST-SUM / WK-B-HIST-POINTS-FOUND.
033700      *
033800           PERFORM F020-SQDIFF-ONE-POINT THRU F020-SQDIFF-ONE-POINT-EX
033900              VARYING MKTHTAB-IDX FROM 1 BY 1
034000                UNTIL MKTHTAB-IDX GREATER THAN MKTHTAB-POINT-COUNT.
034100      *
034200           COMPUTE WK-N-HIST-VARIANCE ROUNDED =
034300                   WK-N-HIST-SQDIFF-SUM / WK-B-HIST-POINTS-FOUND.
034400      *
034500           MOVE WK-N-HIST-VARIANCE    TO WK-N-SQRT-INPUT.
034600           PERFORM Z800-CALC-SQRT     THRU Z899-CALC-SQRT-EX.
034700           MOVE WK-N-SQRT-RESULT      TO WK-N-HIST-STD-DEV.
034800      *
034900           IF WK-N-HIST-STD-DEV GREATER THAN 10
035000               ADD 20 TO WK-N-MSI-ACCUM
035100           END-IF.
035200      *
035300       F099-VOLATILITY-EX.
035400           EXIT.
035500      *
035600      *---------------------------------------------------------------*
035700       F010-SUM-ONE-POINT.
035800      *---------------------------------------------------------------*
035900           IF MKTHTAB-MANDI-ID (MKTHTAB-IDX) NOT EQUAL
036000                                         MKTTAB-MANDI-ID (MKTTAB-IDX)
036100               GO TO F010-SUM-ONE-POINT-EX
036200           END-IF.
036300           ADD MKTHTAB-PRICE (MKTHTAB-IDX) TO WK-N-HIST-SUM.
036400           SET WK-B-HIST-POINTS-FOUND UP BY 1.
036500       F010-SUM-ONE-POINT-EX.
036600           EXIT.
036700      *
036800      *---------------------------------------------------------------*
036900       F020-SQDIFF-ONE-POINT.
037000      *---------------------------------------------------------------*
037100           IF MKTHTAB-MANDI-ID (MKTHTAB-IDX) NOT EQUAL
037200                                         MKTTAB-MANDI-ID (MKTTAB-IDX)
037300               GO TO F020-SQDIFF-ONE-POINT-EX
037400           END-IF.
037500           COMPUTE WK-N-HIST-SQDIFF-SUM ROUNDED =
037600                   WK-N-HIST-SQDIFF-SUM +
037700                   ((MKTHTAB-PRICE (MKTHTAB-IDX) - WK-N-HIST-MEAN) *
037800                    (MKTHTAB-PRICE (MKTHTAB-IDX) - WK-N-HIST-MEAN)).
037900       F020-SQDIFF-ONE-POINT-EX.
038000           EXIT.
038100      *
038200      *---------------------------------------------------------------*
038300       G000-BUILD-IMPACT-ROW.
038400      *---------------------------------------------------------------*
038500           SET MKTITAB-MANDI-COUNT UP BY 1.
038600           SET MKTITAB-IDX TO MKTITAB-MANDI-COUNT.
038700           MOVE MKTTAB-MANDI-ID (MKTTAB-IDX) TO
038800                                         MKTITAB-MANDI-ID (MKTITAB-IDX).
038900           MOVE WK-N-MSI-ACCUM        TO MKTITAB-MSI (MKTITAB-IDX).
039000           MOVE WK-C-XCLS-STATUS      TO
039100                                         MKTITAB-STATUS (MKTITAB-IDX).
039200           COMPUTE MKTITAB-IMPACT (MKTITAB-IDX) ROUNDED =
039300                   WK-N-MSI-ACCUM / 100.
039400      *
039500       G099-BUILD-IMPACT-ROW-EX.
039600           EXIT.
039700      *
039800      *---------------------------------------------------------------*
039900       H000-WRITE-DETAIL-LINE.
040000      *---------------------------------------------------------------*
040100           MOVE SPACES                TO STRESS-REPORT-LINE.
040200           MOVE MKTTAB-MANDI-ID (MKTTAB-IDX)  TO MKTSTRP-MANDI-ID.
040300           MOVE MKTTAB-MANDI-NAME (MKTTAB-IDX) TO MKTSTRP-MANDI-NAME.
040400           MOVE WK-N-MSI-ACCUM         TO MKTSTRP-MSI.
040500           MOVE WK-C-XCLS-STATUS       TO MKTSTRP-STATUS.
040600           MOVE WK-N-PRICE-CHG-PCT     TO MKTSTRP-PRICE-CHG-PCT.
040700           MOVE WK-N-ARRIVAL-CHG-PCT   TO MKTSTRP-ARRIVAL-CHG-PCT.
040800           WRITE STRESS-REPORT-LINE.
040900      *
041000       H099-WRITE-DETAIL-LINE-EX.
041100           EXIT.
041200      *
041300      *---------------------------------------------------------------*
041400       C000-WRITE-FOOTER.
041500      *---------------------------------------------------------------*
041600           MOVE WK-B-TOTAL-MANDIS     TO WK-C-FOOT-TOTAL-ED.
041700           MOVE WK-C-FOOTER-1          TO STRESS-REPORT-LINE.
041800           WRITE STRESS-REPORT-LINE.
041900           MOVE WK-B-HIGH-COUNT        TO WK-C-FOOT-HIGH-ED.
042000           MOVE WK-C-FOOTER-2          TO STRESS-REPORT-LINE.
042100           WRITE STRESS-REPORT-LINE.
042200           MOVE WK-B-WATCH-COUNT       TO WK-C-FOOT-WATCH-ED.
042300           MOVE WK-C-FOOTER-3          TO STRESS-REPORT-LINE.
042400           WRITE STRESS-REPORT-LINE.
042500           MOVE WK-B-NORMAL-COUNT      TO WK-C-FOOT-NORMAL-ED.
042600           MOVE WK-C-FOOTER-4          TO STRESS-REPORT-LINE.
042700           WRITE STRESS-REPORT-LINE.
042800      *
042900       C099-WRITE-FOOTER-EX.
043000           EXIT.
043100      *
043200      *---------------------------------------------------------------*
043300       Z000-CLOSE-REPORT.
043400      *---------------------------------------------------------------*
043500           CLOSE STRESS-REPORT.
043600      *
043700       Z099-CLOSE-REPORT-EX.
043800           EXIT.
043900      *
044000      *---------------------------------------------------------------*
044100       Z800-CALC-SQRT.
044200      *---------------------------------------------------------------*
044300      *    NEWTON-RAPHSON SQUARE ROOT - NO INTRINSIC FUNCTION USED.
044400           MOVE WK-N-SQRT-INPUT       TO WK-N-SQRT-RESULT.
044500           IF WK-N-SQRT-INPUT NOT GREATER THAN ZERO
044600               MOVE ZERO TO WK-N-SQRT-RESULT
044700               GO TO Z899-CALC-SQRT-EX
044800           END-IF.
044900      *
045000           PERFORM Z810-SQRT-ONE-STEP THRU Z810-SQRT-ONE-STEP-EX
045100              VARYING WK-B-SQRT-ITER FROM 1 BY 1
045200                UNTIL WK-B-SQRT-ITER GREATER THAN 20.
045300      *
045400       Z899-CALC-SQRT-EX.
045500           EXIT.
045600      *
045700      *---------------------------------------------------------------*
045800       Z810-SQRT-ONE-STEP.
045900      *---------------------------------------------------------------*
046000           MOVE WK-N-SQRT-RESULT       TO WK-N-SQRT-PREV.
046100           COMPUTE WK-N-SQRT-RESULT ROUNDED =
046200                   (WK-N-SQRT-PREV +
046300                   (WK-N-SQRT-INPUT / WK-N-SQRT-PREV)) / 2.
046400       Z810-SQRT-ONE-STEP-EX.
046500           EXIT.
046600      *
046700      *---------------------------------------------------------------*
046800       Y900-ABNORMAL-TERMINATION.
046900      *---------------------------------------------------------------*
047000           DISPLAY "MKTSTRS - STRESS-REPORT OPEN FAILED - STATUS "
047100                   WK-C-FILE-STATUS.
047200           MOVE 16 TO RETURN-CODE.
047300           GOBACK.
047400      *
047500      ******************************************************************
047600      ************** END OF PROGRAM SOURCE -  MKTSTRS ***************
047700      ******************************************************************
