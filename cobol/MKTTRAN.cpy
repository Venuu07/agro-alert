000100      *****************************************************************
000200      * MKTTRAN  - TRANSACTION RECORD - OPERATOR INPUT, ONE ROW PER   *
000300      *            ARRIVALS UPDATE OR INTER-MANDI TRANSFER            *
000400      *****************************************************************
000500      * HISTORY OF AMENDMENT:                                         *
000600      *-----------------------------------------------------------------
000700      * MKT0005 RAVJOS 12/03/1991 - INITIAL VERSION - UPDATES ONLY
000800      * MKT0015 TANPEN 03/09/1997 - ADDED TXN-DEST-ID FOR TRANSFER
000900      *                             TRANSACTIONS BETWEEN MANDIS
001000      * MKT0027 SINKAP 14/01/2006 - ADDED TXN-CONTEXT FREE-TEXT NOTE
001100      *-----------------------------------------------------------------
001200       05  MKTTRAN-RECORD                  PIC X(85).
001300       05  MKTTRAN-DETAIL REDEFINES MKTTRAN-RECORD.
001400           10  MKTTRAN-TYPE                PIC X(01).
001500               88  MKTTRAN-IS-UPDATE                VALUE "U".
001600               88  MKTTRAN-IS-TRANSFER              VALUE "T".
001700      *            U = ARRIVALS UPDATE, T = TRANSFER
001800           10  MKTTRAN-MANDI-ID            PIC X(10).
001900      *            UPDATE: TARGET MANDI. TRANSFER: SOURCE MANDI
002000           10  MKTTRAN-DEST-ID             PIC X(10).
002100      *            TRANSFER ONLY: DESTINATION MANDI
002200           10  MKTTRAN-COMMODITY           PIC X(12).
002300      *            COMMODITY NAME, CASE-INSENSITIVE MATCH
002400           10  MKTTRAN-QUANTITY            PIC S9(07).
002500      *            UPDATE: NEW ARRIVALS. TRANSFER: QUANTITY MOVED
002600           10  MKTTRAN-CONTEXT             PIC X(40).
002700      *            OPTIONAL FREE-TEXT CONTEXT NOTE
002800           10  FILLER                      PIC X(05).
