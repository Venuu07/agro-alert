000100      *****************************************************************
000200      * MKTLFCS  - LINKAGE RECORD FOR CALLED ROUTINE MKTFCST (PRICE  *
000300      *            FORECAST ENGINE). THE CALLER MAY OVERRIDE THE     *
000400      *            DEFAULT 7-DAY HORIZON; ZERO MEANS "USE DEFAULT".  *
000500      *****************************************************************
000600       01  WK-C-FCST-RECORD.
000700           05  WK-C-FCST-INPUT.
000800               10  WK-C-FCST-HORIZON-OVER   PIC S9(03) COMP.
000900               10  FILLER                   PIC X(05).
001000           05  WK-C-FCST-OUTPUT.
001100               10  WK-C-FCST-MANDI-COUNT    PIC S9(04) COMP.
001200               10  FILLER                   PIC X(05).
