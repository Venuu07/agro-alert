000100      *****************************************************************
000200      * MKTGRPH  - GRAPH-OUT RECORD - CARRIES BOTH GRAPH-NODE ROWS    *
000300      *            AND CONNECTIVITY EDGE ROWS, DISCRIMINATED BY       *
000400      *            MKTGRPH-REC-TYPE (N = NODE, E = EDGE).             *
000500      *****************************************************************
000600      * HISTORY OF AMENDMENT:                                         *
000700      *-----------------------------------------------------------------
000800      * MKT0009 RAVJOS 12/03/1991 - INITIAL VERSION - NODE ROWS ONLY
000900      * MKT0025 SINKAP 14/01/2006 - ADDED EDGE ROW REDEFINE SO THE
001000      *                             CIRCULAR DIAGRAM CAN DRAW LINES
001100      *                             WITHOUT A SECOND OUTPUT FILE
001200      *-----------------------------------------------------------------
001300       05  MKTGRPH-RECORD                  PIC X(120).
001400       05  MKTGRPH-KEY REDEFINES MKTGRPH-RECORD.
001500           10  MKTGRPH-REC-TYPE            PIC X(01).
001600               88  MKTGRPH-IS-NODE                  VALUE "N".
001700               88  MKTGRPH-IS-EDGE                  VALUE "E".
001800           10  FILLER                      PIC X(119).
001900       05  MKTGRPH-NODE-ROW REDEFINES MKTGRPH-RECORD.
002000           10  FILLER                      PIC X(01).
002100           10  MKTGRPH-NODE-ID             PIC X(10).
002200      *            SAME AS MANDI-ID
002300           10  MKTGRPH-NODE-NAME           PIC X(30).
002400           10  MKTGRPH-X-COORD             PIC S9(4)V99.
002500      *            CIRCULAR-LAYOUT X POSITION
002600           10  MKTGRPH-Y-COORD             PIC S9(4)V99.
002700      *            CIRCULAR-LAYOUT Y POSITION
002800           10  MKTGRPH-IMPACT              PIC 9(01)V99.
002900      *            SHOCK IMPACT 0.00-1.00
003000           10  MKTGRPH-MSI                 PIC 9(03).
003100      *            STRESS INDEX
003200           10  MKTGRPH-STATUS              PIC X(06).
003300      *            CLASSIFICATION
003400           10  MKTGRPH-PRIMARY-COMMODITY   PIC X(12).
003500      *            MANDI'S PRIMARY COMMODITY
003600           10  MKTGRPH-PRIMARY-PRICE       PIC S9(7)V99.
003700      *            ITS CURRENT PRICE
003800           10  FILLER                      PIC X(34).
003900       05  MKTGRPH-EDGE-ROW REDEFINES MKTGRPH-RECORD.
004000           10  FILLER                      PIC X(01).
004100           10  MKTGRPH-FROM-MANDI          PIC X(10).
004200           10  MKTGRPH-TO-MANDI            PIC X(10).
004300           10  MKTGRPH-EDGE-STRENGTH       PIC 9(01)V999.
004400           10  MKTGRPH-COST-PER-QT         PIC 9(05)V99.
004500           10  MKTGRPH-TRAVEL-TIME         PIC 9(03)V9.
004600           10  FILLER                      PIC X(84).
